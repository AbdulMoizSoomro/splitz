000100*****************************************************************
000200*GES-RPT01  -  GROUP BALANCE REPORT PRINT LINE, 132 COLUMNS.
000300*ONE AREA, SIX REDEFINES - HEADING, GROUP HEADER, MEMBER DETAIL,
000400*SIMPLIFIED DEBT, GROUP FOOTER AND RUN-FINAL-TOTALS.  BUILT AND
000500*WRITTEN BY GES.BAL01.CBL'S 0500 SERIES.
000600*  11/03/89  RLH  ORIGINAL LAYOUT (GES-0057).
000700*****************************************************************
000800 01  GES-PRINT-LINE.
000900     05  GES-RPT-HEADING-AREA.
001000         10  GES-RPT-HDG-TITLE     PIC X(30) VALUE
001100                      'SPLITZ GROUP BALANCE REPORT'.
001200         10  FILLER                PIC X(10) VALUE SPACES.
001300         10  GES-RPT-HDG-DATE-LIT  PIC X(09) VALUE 'RUN DATE:'.
001400         10  GES-RPT-HDG-DATE      PIC X(08).
001500         10  FILLER                PIC X(75) VALUE SPACES.
001600     05  GES-RPT-GROUP-HDR-AREA REDEFINES GES-RPT-HEADING-AREA.
001700         10  FILLER                PIC X(05) VALUE SPACES.
001800         10  GES-RPT-GRH-LIT       PIC X(06) VALUE 'GROUP '.
001900         10  GES-RPT-GRH-ID        PIC ZZZZZZZZ9.
002000         10  FILLER                PIC X(02) VALUE SPACES.
002100         10  GES-RPT-GRH-NAME      PIC X(30).
002200         10  FILLER                PIC X(80) VALUE SPACES.
002300     05  GES-RPT-DETAIL-AREA REDEFINES GES-RPT-HEADING-AREA.
002400         10  FILLER                PIC X(10) VALUE SPACES.
002500         10  GES-RPT-DTL-LIT       PIC X(07) VALUE 'MEMBER '.
002600         10  GES-RPT-DTL-USER-ID   PIC ZZZZZZZZ9.
002700         10  FILLER                PIC X(03) VALUE SPACES.
002800         10  GES-RPT-DTL-BALANCE   PIC -(16)9.99.
002900         10  FILLER                PIC X(83) VALUE SPACES.
003000     05  GES-RPT-DEBT-AREA REDEFINES GES-RPT-HEADING-AREA.
003100         10  FILLER                PIC X(10) VALUE SPACES.
003200         10  GES-RPT-DBT-LIT1      PIC X(05) VALUE 'USER '.
003300         10  GES-RPT-DBT-FROM      PIC ZZZZZZZZ9.
003400         10  FILLER                PIC X(01) VALUE SPACE.
003500         10  GES-RPT-DBT-LIT2      PIC X(05) VALUE 'PAYS '.
003600         10  GES-RPT-DBT-LIT3      PIC X(05) VALUE 'USER '.
003700         10  GES-RPT-DBT-TO        PIC ZZZZZZZZ9.
003800         10  FILLER                PIC X(02) VALUE SPACES.
003900         10  GES-RPT-DBT-AMOUNT    PIC -(16)9.99.
004000         10  FILLER                PIC X(66) VALUE SPACES.
004100     05  GES-RPT-FOOTER-AREA REDEFINES GES-RPT-HEADING-AREA.
004200         10  FILLER                PIC X(05) VALUE SPACES.
004300         10  GES-RPT-FTR-LIT1      PIC X(16) VALUE
004400                      'GROUP TOTAL EXP '.
004500         10  GES-RPT-FTR-EXPENSE   PIC -(16)9.99.
004600         10  FILLER                PIC X(03) VALUE SPACES.
004700         10  GES-RPT-FTR-LIT2      PIC X(13) VALUE
004800                      'MEMBER COUNT '.
004900         10  GES-RPT-FTR-MEMBERS   PIC ZZZ9.
005000         10  FILLER                PIC X(71) VALUE SPACES.
005100     05  GES-RPT-FINAL-AREA REDEFINES GES-RPT-HEADING-AREA.
005200         10  FILLER                PIC X(05) VALUE SPACES.
005300         10  GES-RPT-FIN-LIT1      PIC X(18) VALUE
005400                      'GROUPS PROCESSED '.
005500         10  GES-RPT-FIN-GROUPS    PIC ZZZ9.
005600         10  FILLER                PIC X(03) VALUE SPACES.
005700         10  GES-RPT-FIN-LIT2      PIC X(20) VALUE
005800                      'GRAND TOTAL EXPENSE '.
005900         10  GES-RPT-FIN-TOTAL     PIC -(16)9.99.
006000         10  FILLER                PIC X(62) VALUE SPACES.
