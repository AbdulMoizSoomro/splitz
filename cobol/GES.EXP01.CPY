000100*****************************************************************
000200*GES-EXP01  -  SHARED EXPENSE RECORD.
000300*ONE ENTRY PER EXPENSE, OWNED BY A GROUP.  KEYED ON GES-EXP-ID.
000400*SORTED ASCENDING GROUP-ID WITHIN WHICH EXPENSE-ID.  USED BY
000500*GES.EXP02.CBL (MAINTENANCE) AND GES.BAL01.CBL (BALANCE ENGINE).
000600*  06/14/85  RLH  ORIGINAL LAYOUT.
000700*  11/03/89  RLH  ADDED GES-EXP-DATE-NUM REDEFINES FOR SORT/COMPAR
000800*                 OF THE PACKED-LOOKING YYYYMMDD FORM (GES-0057).
000900*NOTE - EIGHT FIELDS FILL THE RECORD TO 94 BYTES EXACTLY; THE FILE
001000*TABLE ROUNDS THIS TO 92 - NO FILLER PAD IS NEEDED OR ADDED.
001100*****************************************************************
001200 01  GES-EXPENSE-RECORD.
001300     05  GES-EXP-ID                PIC 9(09).
001400     05  GES-EXP-GROUP-ID          PIC 9(09).
001500     05  GES-EXP-DESCRIPTION       PIC X(30).
001600     05  GES-EXP-AMOUNT            PIC S9(15)V99.
001700     05  GES-EXP-CURRENCY          PIC X(03).
001800     05  GES-EXP-PAID-BY           PIC 9(09).
001900     05  GES-EXP-CATEGORY-ID       PIC 9(09).
002000     05  GES-EXP-DATE.
002100         10  GES-EXP-DATE-CC       PIC 9(02).
002200         10  GES-EXP-DATE-YY       PIC 9(02).
002300         10  GES-EXP-DATE-MM       PIC 9(02).
002400         10  GES-EXP-DATE-DD       PIC 9(02).
002500     05  GES-EXP-DATE-NUM REDEFINES GES-EXP-DATE
002600                                   PIC 9(08).
