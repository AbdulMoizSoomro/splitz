000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GROUP-MAINTENANCE.
000300 AUTHOR. R L HALVORSEN.
000400 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN. 06/14/85.
000600 DATE-COMPILED. 06/14/85.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*DESCRIPTION: EXPENSE-GROUP MAINTENANCE RUN.  EDITS AND APPLIES
001000*CREATE, UPDATE, DEACTIVATE, ADD-MEMBER AND REMOVE-MEMBER
001100*TRANSACTIONS.  THE CREATOR OF A NEW GROUP IS AUTOMATICALLY MADE
001200*AN ADMIN MEMBER OF IT.  ALL OTHER MAINTENANCE ACTIONS ON A GROUP
001300*REQUIRE THE ACTING USER TO ALREADY BE AN ADMIN MEMBER OF THAT
001400*GROUP.  DEACTIVATE IS A SOFT DELETE - THE GROUP ROW STAYS ON THE
001500*MASTER WITH GES-ACTIVE-FLAG SET TO 'N'.
001600*****************************************************************
001700*CHANGE LOG:
001800*DATE      PROGRAMMER       TICKET     DESCRIPTION
001900*--------- ---------------- ---------- ---------------------------
002000*06/14/85  R L HALVORSEN    GES-0008   ORIGINAL PROGRAM.
002100*02/09/93  T K MATSUDA      GES-0120   ADDED DEACTIVATE
002200*                                      TRANSACTION AND
002300*                                      GES-ACTIVE-FLAG (WAS A
002400*                                      PHYSICAL DELETE BEFORE).
002500*09/12/98  T K MATSUDA      GES-0154   YEAR-2000 REVIEW - NO DATE
002600*                                      FIELDS IN THIS PROGRAM.  NO
002700*                                      CHANGE REQUIRED.
002800*05/06/02  D O QUINTANA     GES-0180   REJECT REASON NOW SHOWS THE
002900*                                      OFFENDING GROUP-ID OR
003000*                                      USER-ID ON THE LOG LINE.
003100*10/14/07  D O QUINTANA     GES-0205   NEXT-GROUP-ID NOW DERIVED
003200*                                      FROM THE MASTER'S HIGH KEY
003300*                                      AT LOAD TIME.
003400*01/22/13  M S OYELARAN     GES-0232   RAISED IN-STORAGE TABLE
003500*                                      SIZES FOR THE SPRING TRAVEL
003600*                                      POOL VOLUME.
003700*04/11/16  J P ADEYEMI      GES-0236   ADD-MEMBER TRAN NOW CARRIES
003800*                                      AN OPTIONAL ROLE FIELD -
003900*                                      BLANK STILL DEFAULTS TO
004000*                                      MEMBER, BUT A SECOND ADMIN
004100*                                      CAN NOW BE ADDED WITHOUT A
004200*                                      SEPARATE UPDATE RUN.
004300*11/02/18  J P ADEYEMI      GES-0241   RUN DATE AND THE TRAN
004400*                                      COUNTERS MOVED OUT OF
004500*                                      WS-RUN-CONTROLS TO 77-LEVEL
004600*                                      ITEMS.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS GES-NUMERIC-CLASS IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS GES-TEST-RUN
005600            OFF STATUS IS GES-PRODUCTION-RUN.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT GRP-TRAN ASSIGN TO "GRP-TRAN"
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT GRP-OLD  ASSIGN TO "GRP-OLD"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT GRP-NEW  ASSIGN TO "GRP-NEW"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT USR-FILE ASSIGN TO "USR-FILE"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT MBR-OLD  ASSIGN TO "MBR-OLD"
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT MBR-NEW  ASSIGN TO "MBR-NEW"
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  GRP-TRAN
007400     LABEL RECORDS ARE STANDARD.
007500     COPY GES.GRT01.
007600 FD  GRP-OLD
007700     LABEL RECORDS ARE STANDARD.
007800     COPY GES.GRP01.
007900 FD  GRP-NEW
008000     LABEL RECORDS ARE STANDARD.
008100     COPY GES.GRP01 REPLACING
008200         GES-GROUP-RECORD    BY GES-NEW-GROUP-RECORD
008300         GES-GROUP-ID        BY GES-NEW-GROUP-ID
008400         GES-GROUP-NAME      BY GES-NEW-GROUP-NAME
008500         GES-DESCRIPTION     BY GES-NEW-DESCRIPTION
008600         GES-CREATED-BY      BY GES-NEW-CREATED-BY
008700         GES-ACTIVE-FLAG     BY GES-NEW-ACTIVE-FLAG
008800         GES-GROUP-IS-ACTIVE BY GES-NEW-GRP-IS-ACTIVE
008900         GES-GROUP-IS-DELETED BY GES-NEW-GRP-IS-DELETED.
009000 FD  USR-FILE
009100     LABEL RECORDS ARE STANDARD.
009200     COPY GES.USR01.
009300 FD  MBR-OLD
009400     LABEL RECORDS ARE STANDARD.
009500     COPY GES.MBR01.
009600 FD  MBR-NEW
009700     LABEL RECORDS ARE STANDARD.
009800     COPY GES.MBR01 REPLACING
009900         GES-MEMBER-RECORD  BY GES-NEW-MEMBER-RECORD
010000         GES-MBR-GROUP-ID   BY GES-NEW-MBR-GROUP-ID
010100         GES-MBR-USER-ID    BY GES-NEW-MBR-USER-ID
010200         GES-MBR-ROLE       BY GES-NEW-MBR-ROLE
010300         GES-MBR-IS-ADMIN   BY GES-NEW-MBR-IS-ADMIN
010400         GES-MBR-IS-MEMBER  BY GES-NEW-MBR-IS-MEMBER.
010500 WORKING-STORAGE SECTION.
010600     COPY GES.BWK01.
010700 77  WS-RUN-DATE           PIC X(08) VALUE SPACES.
010800 77  WS-TRAN-COUNT         PIC S9(07) COMP VALUE ZERO.
010900 77  WS-ACCEPT-COUNT       PIC S9(07) COMP VALUE ZERO.
011000 77  WS-REJECT-COUNT       PIC S9(07) COMP VALUE ZERO.
011100
011200 01  WS-EOF-SWITCHES.
011300     05  WS-TRAN-EOF-SW        PIC X(01) VALUE 'N'.
011400         88  WS-TRAN-EOF           VALUE 'Y'.
011500     05  WS-USR-EOF-SW         PIC X(01) VALUE 'N'.
011600         88  WS-USR-EOF            VALUE 'Y'.
011700     05  WS-GRP-EOF-SW         PIC X(01) VALUE 'N'.
011800         88  WS-GRP-EOF            VALUE 'Y'.
011900     05  WS-MBR-EOF-SW         PIC X(01) VALUE 'N'.
012000         88  WS-MBR-EOF            VALUE 'Y'.
012100
012200 01  WS-RUN-CONTROLS.
012300     05  WS-NEXT-GROUP-ID      PIC 9(09) VALUE ZERO.
012400
012500 01  WS-GRP-TABLE.
012600     05  WS-GRP-TBL-COUNT      PIC S9(04) COMP VALUE ZERO.
012700     05  WS-GRP-ENTRY OCCURS 0 TO 1000 TIMES
012800                       DEPENDING ON WS-GRP-TBL-COUNT
012900                       INDEXED BY WS-GRP-IX.
013000         10  WS-GRP-TBL-ID        PIC 9(09).
013100         10  WS-GRP-TBL-NAME      PIC X(30).
013200         10  WS-GRP-TBL-DESC      PIC X(40).
013300         10  WS-GRP-TBL-CREATOR   PIC 9(09).
013400         10  WS-GRP-TBL-ACTIVE    PIC X(01).
013500
013600 01  WS-ALL-MBR-TABLE.
013700     05  WS-AMB-COUNT          PIC S9(04) COMP VALUE ZERO.
013800     05  WS-AMB-ENTRY OCCURS 0 TO 5000 TIMES
013900                       DEPENDING ON WS-AMB-COUNT
014000                       INDEXED BY WS-AMB-IX.
014100         10  WS-AMB-GROUP-ID      PIC 9(09).
014200         10  WS-AMB-USER-ID       PIC 9(09).
014300         10  WS-AMB-ROLE          PIC X(06).
014400
014500 01  WS-WORK-FIELDS.
014600     05  WS-LOOKUP-GROUP-ID    PIC 9(09).
014700     05  WS-LOOKUP-USER-ID     PIC 9(09).
014800     05  WS-GRP-FOUND-SW       PIC X(01) VALUE 'N'.
014900     05  WS-SAVE-GRP-IX        PIC S9(04) COMP VALUE ZERO.
015000     05  WS-USR-FOUND-SW       PIC X(01) VALUE 'N'.
015100     05  WS-MBR-FOUND-SW       PIC X(01) VALUE 'N'.
015200     05  WS-SAVE-AMB-IX        PIC S9(04) COMP VALUE ZERO.
015300     05  WS-ADMIN-SW           PIC X(01) VALUE 'N'.
015400     05  WS-TRAN-REJECT-SW     PIC X(01) VALUE 'N'.
015500         88  WS-TRAN-REJECTED      VALUE 'Y'.
015600     05  WS-REJECT-REASON      PIC X(50) VALUE SPACES.
015700
015800 PROCEDURE DIVISION.
015900
016000 0000-MAIN-CONTROL.
016100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016200     PERFORM 0200-EDIT-TRANSACTION THRU 0200-EXIT
016300         UNTIL WS-TRAN-EOF.
016400     PERFORM 0800-REWRITE-MASTER THRU 0800-EXIT.
016500     PERFORM 0990-TERMINATE THRU 0990-EXIT.
016600     STOP RUN.
016700
016800 0100-INITIALIZE.
016900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
017000     OPEN INPUT USR-FILE GRP-OLD MBR-OLD GRP-TRAN.
017100     OPEN OUTPUT GRP-NEW MBR-NEW.
017200     PERFORM 0105-LOAD-USER-TABLE THRU 0105-EXIT.
017300     PERFORM 0110-LOAD-GROUP-TABLE THRU 0110-EXIT.
017400     PERFORM 0120-LOAD-MEMBER-TABLE THRU 0120-EXIT.
017500     READ GRP-TRAN AT END SET WS-TRAN-EOF TO TRUE.
017600 0100-EXIT.
017700     EXIT.
017800
017900 0105-LOAD-USER-TABLE.
018000     READ USR-FILE AT END SET WS-USR-EOF TO TRUE.
018100     PERFORM 0106-LOAD-ONE-USER THRU 0106-EXIT
018200         UNTIL WS-USR-EOF.
018300 0105-EXIT.
018400     EXIT.
018500
018600 0106-LOAD-ONE-USER.
018700     ADD 1 TO GES-USR-COUNT.
018800     SET GES-USR-IX TO GES-USR-COUNT.
018900     MOVE GES-USER-ID TO GES-USR-TBL-ID(GES-USR-IX).
019000     MOVE GES-ACTIVE-FLAG TO GES-USR-TBL-ACTIVE(GES-USR-IX).
019100     READ USR-FILE AT END SET WS-USR-EOF TO TRUE.
019200 0106-EXIT.
019300     EXIT.
019400
019500 0110-LOAD-GROUP-TABLE.
019600     READ GRP-OLD AT END SET WS-GRP-EOF TO TRUE.
019700     PERFORM 0111-LOAD-ONE-GROUP THRU 0111-EXIT
019800         UNTIL WS-GRP-EOF.
019900 0110-EXIT.
020000     EXIT.
020100
020200 0111-LOAD-ONE-GROUP.
020300     ADD 1 TO WS-GRP-TBL-COUNT.
020400     SET WS-GRP-IX TO WS-GRP-TBL-COUNT.
020500     MOVE GES-GROUP-ID TO WS-GRP-TBL-ID(WS-GRP-IX).
020600     MOVE GES-GROUP-NAME TO WS-GRP-TBL-NAME(WS-GRP-IX).
020700     MOVE GES-DESCRIPTION TO WS-GRP-TBL-DESC(WS-GRP-IX).
020800     MOVE GES-CREATED-BY TO WS-GRP-TBL-CREATOR(WS-GRP-IX).
020900     MOVE GES-ACTIVE-FLAG TO WS-GRP-TBL-ACTIVE(WS-GRP-IX).
021000     IF GES-GROUP-ID >= WS-NEXT-GROUP-ID
021100         COMPUTE WS-NEXT-GROUP-ID = GES-GROUP-ID + 1
021200     END-IF.
021300     READ GRP-OLD AT END SET WS-GRP-EOF TO TRUE.
021400 0111-EXIT.
021500     EXIT.
021600
021700 0120-LOAD-MEMBER-TABLE.
021800     READ MBR-OLD AT END SET WS-MBR-EOF TO TRUE.
021900     PERFORM 0121-LOAD-ONE-MEMBER THRU 0121-EXIT
022000         UNTIL WS-MBR-EOF.
022100 0120-EXIT.
022200     EXIT.
022300
022400 0121-LOAD-ONE-MEMBER.
022500     ADD 1 TO WS-AMB-COUNT.
022600     SET WS-AMB-IX TO WS-AMB-COUNT.
022700     MOVE GES-MBR-GROUP-ID TO WS-AMB-GROUP-ID(WS-AMB-IX).
022800     MOVE GES-MBR-USER-ID TO WS-AMB-USER-ID(WS-AMB-IX).
022900     MOVE GES-MBR-ROLE TO WS-AMB-ROLE(WS-AMB-IX).
023000     READ MBR-OLD AT END SET WS-MBR-EOF TO TRUE.
023100 0121-EXIT.
023200     EXIT.
023300
023400 0140-FIND-GROUP.
023500     MOVE 'N' TO WS-GRP-FOUND-SW.
023600     PERFORM 0141-CHECK-ONE-GROUP THRU 0141-EXIT
023700         VARYING WS-GRP-IX FROM 1 BY 1
023800         UNTIL WS-GRP-IX > WS-GRP-TBL-COUNT
023900            OR WS-GRP-FOUND-SW = 'Y'.
024000 0140-EXIT.
024100     EXIT.
024200
024300 0141-CHECK-ONE-GROUP.
024400     IF WS-GRP-TBL-ID(WS-GRP-IX) = WS-LOOKUP-GROUP-ID
024500         MOVE 'Y' TO WS-GRP-FOUND-SW
024600         MOVE WS-GRP-IX TO WS-SAVE-GRP-IX
024700     END-IF.
024800 0141-EXIT.
024900     EXIT.
025000
025100 0145-FIND-USER.
025200     MOVE 'N' TO WS-USR-FOUND-SW.
025300     PERFORM 0146-CHECK-ONE-USER THRU 0146-EXIT
025400         VARYING GES-USR-IX FROM 1 BY 1
025500         UNTIL GES-USR-IX > GES-USR-COUNT
025600            OR WS-USR-FOUND-SW = 'Y'.
025700 0145-EXIT.
025800     EXIT.
025900
026000 0146-CHECK-ONE-USER.
026100     IF GES-USR-TBL-ID(GES-USR-IX) = WS-LOOKUP-USER-ID
026200         MOVE 'Y' TO WS-USR-FOUND-SW
026300     END-IF.
026400 0146-EXIT.
026500     EXIT.
026600
026700 0150-FIND-MEMBER.
026800     MOVE 'N' TO WS-MBR-FOUND-SW.
026900     PERFORM 0151-CHECK-ONE-MEMBER THRU 0151-EXIT
027000         VARYING WS-AMB-IX FROM 1 BY 1
027100         UNTIL WS-AMB-IX > WS-AMB-COUNT
027200            OR WS-MBR-FOUND-SW = 'Y'.
027300 0150-EXIT.
027400     EXIT.
027500
027600 0151-CHECK-ONE-MEMBER.
027700     IF WS-AMB-GROUP-ID(WS-AMB-IX) = WS-LOOKUP-GROUP-ID
027800        AND WS-AMB-USER-ID(WS-AMB-IX) = WS-LOOKUP-USER-ID
027900         MOVE 'Y' TO WS-MBR-FOUND-SW
028000         MOVE WS-AMB-IX TO WS-SAVE-AMB-IX
028100     END-IF.
028200 0151-EXIT.
028300     EXIT.
028400
028500 0160-CHECK-ADMIN.
028600     MOVE 'N' TO WS-ADMIN-SW.
028700     PERFORM 0150-FIND-MEMBER THRU 0150-EXIT.
028800     IF WS-MBR-FOUND-SW = 'Y'
028900        AND WS-AMB-ROLE(WS-SAVE-AMB-IX) = 'ADMIN '
029000         MOVE 'Y' TO WS-ADMIN-SW
029100     END-IF.
029200 0160-EXIT.
029300     EXIT.
029400
029500 0200-EDIT-TRANSACTION.
029600     ADD 1 TO WS-TRAN-COUNT.
029700     MOVE SPACES TO WS-REJECT-REASON.
029800     MOVE 'N' TO WS-TRAN-REJECT-SW.
029900     EVALUATE TRUE
030000         WHEN GES-GRT-IS-CREATE
030100             PERFORM 0210-EDIT-CREATE THRU 0210-EXIT
030200         WHEN GES-GRT-IS-UPDATE
030300             PERFORM 0220-EDIT-UPDATE THRU 0220-EXIT
030400         WHEN GES-GRT-IS-DEACTIVATE
030500             PERFORM 0230-EDIT-DEACTIVATE THRU 0230-EXIT
030600         WHEN GES-GRT-IS-ADD-MEMBER
030700             PERFORM 0240-EDIT-ADD-MEMBER THRU 0240-EXIT
030800         WHEN GES-GRT-IS-REMOVE-MEMBER
030900             PERFORM 0245-EDIT-REMOVE-MEMBER THRU 0245-EXIT
031000         WHEN OTHER
031100             MOVE 'UNKNOWN TRANSACTION TYPE' TO
031200                 WS-REJECT-REASON
031300             MOVE 'Y' TO WS-TRAN-REJECT-SW
031400     END-EVALUATE.
031500     IF WS-TRAN-REJECTED
031600         PERFORM 0900-REJECT-TRANSACTION THRU 0900-EXIT
031700     ELSE
031800         PERFORM 0300-APPLY-TRANSACTION THRU 0300-EXIT
031900     END-IF.
032000     READ GRP-TRAN AT END SET WS-TRAN-EOF TO TRUE.
032100 0200-EXIT.
032200     EXIT.
032300
032400 0210-EDIT-CREATE.
032500     MOVE GES-GRT-CRE-CREATED-BY TO WS-LOOKUP-USER-ID.
032600     PERFORM 0145-FIND-USER THRU 0145-EXIT.
032700     IF WS-USR-FOUND-SW NOT = 'Y'
032800         MOVE 'CREATING USER DOES NOT EXIST' TO
032900             WS-REJECT-REASON
033000         MOVE 'Y' TO WS-TRAN-REJECT-SW
033100     END-IF.
033200 0210-EXIT.
033300     EXIT.
033400
033500 0220-EDIT-UPDATE.
033600     MOVE GES-GRT-UPD-GROUP-ID TO WS-LOOKUP-GROUP-ID.
033700     PERFORM 0140-FIND-GROUP THRU 0140-EXIT.
033800     IF WS-GRP-FOUND-SW NOT = 'Y'
033900         MOVE 'GROUP DOES NOT EXIST' TO WS-REJECT-REASON
034000         MOVE 'Y' TO WS-TRAN-REJECT-SW
034100     ELSE
034200         MOVE GES-GRT-UPD-ACT-USER TO WS-LOOKUP-USER-ID
034300         PERFORM 0160-CHECK-ADMIN THRU 0160-EXIT
034400         IF WS-ADMIN-SW NOT = 'Y'
034500             MOVE 'ACTING USER IS NOT A GROUP ADMIN' TO
034600                 WS-REJECT-REASON
034700             MOVE 'Y' TO WS-TRAN-REJECT-SW
034800         END-IF
034900     END-IF.
035000 0220-EXIT.
035100     EXIT.
035200
035300 0230-EDIT-DEACTIVATE.
035400     MOVE GES-GRT-DEA-GROUP-ID TO WS-LOOKUP-GROUP-ID.
035500     PERFORM 0140-FIND-GROUP THRU 0140-EXIT.
035600     IF WS-GRP-FOUND-SW NOT = 'Y'
035700         MOVE 'GROUP DOES NOT EXIST' TO WS-REJECT-REASON
035800         MOVE 'Y' TO WS-TRAN-REJECT-SW
035900     ELSE
036000         MOVE GES-GRT-DEA-ACT-USER TO WS-LOOKUP-USER-ID
036100         PERFORM 0160-CHECK-ADMIN THRU 0160-EXIT
036200         IF WS-ADMIN-SW NOT = 'Y'
036300             MOVE 'ACTING USER IS NOT A GROUP ADMIN' TO
036400                 WS-REJECT-REASON
036500             MOVE 'Y' TO WS-TRAN-REJECT-SW
036600         END-IF
036700     END-IF.
036800 0230-EXIT.
036900     EXIT.
037000
037100 0240-EDIT-ADD-MEMBER.
037200     MOVE GES-GRT-ADM-GROUP-ID TO WS-LOOKUP-GROUP-ID.
037300     PERFORM 0140-FIND-GROUP THRU 0140-EXIT.
037400     IF WS-GRP-FOUND-SW NOT = 'Y'
037500         MOVE 'GROUP DOES NOT EXIST' TO WS-REJECT-REASON
037600         MOVE 'Y' TO WS-TRAN-REJECT-SW
037700     ELSE
037800         MOVE GES-GRT-ADM-ACT-USER TO WS-LOOKUP-USER-ID
037900         PERFORM 0160-CHECK-ADMIN THRU 0160-EXIT
038000         IF WS-ADMIN-SW NOT = 'Y'
038100             MOVE 'ACTING USER IS NOT A GROUP ADMIN' TO
038200                 WS-REJECT-REASON
038300             MOVE 'Y' TO WS-TRAN-REJECT-SW
038400         ELSE
038500             MOVE GES-GRT-ADM-NEW-USER-ID TO WS-LOOKUP-USER-ID
038600             PERFORM 0145-FIND-USER THRU 0145-EXIT
038700             IF WS-USR-FOUND-SW NOT = 'Y'
038800                 MOVE 'NEW MEMBER DOES NOT EXIST' TO
038900                     WS-REJECT-REASON
039000                 MOVE 'Y' TO WS-TRAN-REJECT-SW
039100             ELSE
039200                 MOVE GES-GRT-ADM-GROUP-ID TO WS-LOOKUP-GROUP-ID
039300                 PERFORM 0150-FIND-MEMBER THRU 0150-EXIT
039400                 IF WS-MBR-FOUND-SW = 'Y'
039500                     MOVE 'USER IS ALREADY A MEMBER OF THE GROUP'
039600                         TO WS-REJECT-REASON
039700                     MOVE 'Y' TO WS-TRAN-REJECT-SW
039800                 END-IF
039900             END-IF
040000         END-IF
040100     END-IF.
040200 0240-EXIT.
040300     EXIT.
040400
040500 0245-EDIT-REMOVE-MEMBER.
040600     MOVE GES-GRT-RMM-GROUP-ID TO WS-LOOKUP-GROUP-ID.
040700     PERFORM 0140-FIND-GROUP THRU 0140-EXIT.
040800     IF WS-GRP-FOUND-SW NOT = 'Y'
040900         MOVE 'GROUP DOES NOT EXIST' TO WS-REJECT-REASON
041000         MOVE 'Y' TO WS-TRAN-REJECT-SW
041100     ELSE
041200         MOVE GES-GRT-RMM-ACT-USER TO WS-LOOKUP-USER-ID
041300         PERFORM 0160-CHECK-ADMIN THRU 0160-EXIT
041400         IF WS-ADMIN-SW NOT = 'Y'
041500             MOVE 'ACTING USER IS NOT A GROUP ADMIN' TO
041600                 WS-REJECT-REASON
041700             MOVE 'Y' TO WS-TRAN-REJECT-SW
041800         ELSE
041900             MOVE GES-GRT-RMM-GROUP-ID TO WS-LOOKUP-GROUP-ID
042000             MOVE GES-GRT-RMM-DEL-USER-ID TO WS-LOOKUP-USER-ID
042100             PERFORM 0150-FIND-MEMBER THRU 0150-EXIT
042200             IF WS-MBR-FOUND-SW NOT = 'Y'
042300                 MOVE 'USER IS NOT A MEMBER OF THE GROUP' TO
042400                     WS-REJECT-REASON
042500                 MOVE 'Y' TO WS-TRAN-REJECT-SW
042600             END-IF
042700         END-IF
042800     END-IF.
042900 0245-EXIT.
043000     EXIT.
043100
043200 0300-APPLY-TRANSACTION.
043300     EVALUATE TRUE
043400         WHEN GES-GRT-IS-CREATE
043500             PERFORM 0310-APPLY-CREATE THRU 0310-EXIT
043600         WHEN GES-GRT-IS-UPDATE
043700             PERFORM 0320-APPLY-UPDATE THRU 0320-EXIT
043800         WHEN GES-GRT-IS-DEACTIVATE
043900             PERFORM 0330-APPLY-DEACTIVATE THRU 0330-EXIT
044000         WHEN GES-GRT-IS-ADD-MEMBER
044100             PERFORM 0340-APPLY-ADD-MEMBER THRU 0340-EXIT
044200         WHEN GES-GRT-IS-REMOVE-MEMBER
044300             PERFORM 0350-APPLY-REMOVE-MEMBER THRU 0350-EXIT
044400     END-EVALUATE.
044500     ADD 1 TO WS-ACCEPT-COUNT.
044600 0300-EXIT.
044700     EXIT.
044800
044900 0310-APPLY-CREATE.
045000     ADD 1 TO WS-GRP-TBL-COUNT.
045100     SET WS-GRP-IX TO WS-GRP-TBL-COUNT.
045200     MOVE WS-NEXT-GROUP-ID TO WS-GRP-TBL-ID(WS-GRP-IX).
045300     ADD 1 TO WS-NEXT-GROUP-ID.
045400     MOVE GES-GRT-CRE-GROUP-NAME TO
045500         WS-GRP-TBL-NAME(WS-GRP-IX).
045600     MOVE GES-GRT-CRE-DESCRIPTION TO
045700         WS-GRP-TBL-DESC(WS-GRP-IX).
045800     MOVE GES-GRT-CRE-CREATED-BY TO
045900         WS-GRP-TBL-CREATOR(WS-GRP-IX).
046000     MOVE 'Y' TO WS-GRP-TBL-ACTIVE(WS-GRP-IX).
046100     ADD 1 TO WS-AMB-COUNT.
046200     SET WS-AMB-IX TO WS-AMB-COUNT.
046300     MOVE WS-GRP-TBL-ID(WS-GRP-IX) TO WS-AMB-GROUP-ID(WS-AMB-IX).
046400     MOVE GES-GRT-CRE-CREATED-BY TO WS-AMB-USER-ID(WS-AMB-IX).
046500     MOVE 'ADMIN ' TO WS-AMB-ROLE(WS-AMB-IX).
046600 0310-EXIT.
046700     EXIT.
046800
046900 0320-APPLY-UPDATE.
047000     IF GES-GRT-UPD-GROUP-NAME NOT = SPACES
047100         MOVE GES-GRT-UPD-GROUP-NAME TO
047200             WS-GRP-TBL-NAME(WS-SAVE-GRP-IX)
047300     END-IF.
047400     IF GES-GRT-UPD-DESCRIPTION NOT = SPACES
047500         MOVE GES-GRT-UPD-DESCRIPTION TO
047600             WS-GRP-TBL-DESC(WS-SAVE-GRP-IX)
047700     END-IF.
047800 0320-EXIT.
047900     EXIT.
048000
048100 0330-APPLY-DEACTIVATE.
048200     MOVE 'N' TO WS-GRP-TBL-ACTIVE(WS-SAVE-GRP-IX).
048300 0330-EXIT.
048400     EXIT.
048500
048600 0340-APPLY-ADD-MEMBER.
048700     ADD 1 TO WS-AMB-COUNT.
048800     SET WS-AMB-IX TO WS-AMB-COUNT.
048900     MOVE GES-GRT-ADM-GROUP-ID TO WS-AMB-GROUP-ID(WS-AMB-IX).
049000     MOVE GES-GRT-ADM-NEW-USER-ID TO WS-AMB-USER-ID(WS-AMB-IX).
049100     IF GES-GRT-ADM-ROLE = SPACES
049200         MOVE 'MEMBER' TO WS-AMB-ROLE(WS-AMB-IX)
049300     ELSE
049400         MOVE GES-GRT-ADM-ROLE TO WS-AMB-ROLE(WS-AMB-IX)
049500     END-IF.
049600 0340-EXIT.
049700     EXIT.
049800
049900 0350-APPLY-REMOVE-MEMBER.
050000     PERFORM 0351-SHIFT-ONE-MEMBER THRU 0351-EXIT
050100         VARYING WS-AMB-IX FROM WS-SAVE-AMB-IX BY 1
050200         UNTIL WS-AMB-IX >= WS-AMB-COUNT.
050300     SUBTRACT 1 FROM WS-AMB-COUNT.
050400 0350-EXIT.
050500     EXIT.
050600
050700 0351-SHIFT-ONE-MEMBER.
050800     MOVE WS-AMB-ENTRY(WS-AMB-IX + 1) TO
050900         WS-AMB-ENTRY(WS-AMB-IX).
051000 0351-EXIT.
051100     EXIT.
051200
051300 0800-REWRITE-MASTER.
051400     PERFORM 0810-WRITE-ONE-GROUP THRU 0810-EXIT
051500         VARYING WS-GRP-IX FROM 1 BY 1
051600         UNTIL WS-GRP-IX > WS-GRP-TBL-COUNT.
051700     PERFORM 0820-WRITE-ONE-MEMBER THRU 0820-EXIT
051800         VARYING WS-AMB-IX FROM 1 BY 1
051900         UNTIL WS-AMB-IX > WS-AMB-COUNT.
052000 0800-EXIT.
052100     EXIT.
052200
052300 0810-WRITE-ONE-GROUP.
052400     MOVE WS-GRP-TBL-ID(WS-GRP-IX) TO GES-NEW-GROUP-ID.
052500     MOVE WS-GRP-TBL-NAME(WS-GRP-IX) TO GES-NEW-GROUP-NAME.
052600     MOVE WS-GRP-TBL-DESC(WS-GRP-IX) TO GES-NEW-DESCRIPTION.
052700     MOVE WS-GRP-TBL-CREATOR(WS-GRP-IX) TO GES-NEW-CREATED-BY.
052800     MOVE WS-GRP-TBL-ACTIVE(WS-GRP-IX) TO GES-NEW-ACTIVE-FLAG.
052900     WRITE GES-NEW-GROUP-RECORD.
053000 0810-EXIT.
053100     EXIT.
053200
053300 0820-WRITE-ONE-MEMBER.
053400     MOVE WS-AMB-GROUP-ID(WS-AMB-IX) TO GES-NEW-MBR-GROUP-ID.
053500     MOVE WS-AMB-USER-ID(WS-AMB-IX) TO GES-NEW-MBR-USER-ID.
053600     MOVE WS-AMB-ROLE(WS-AMB-IX) TO GES-NEW-MBR-ROLE.
053700     WRITE GES-NEW-MEMBER-RECORD.
053800 0820-EXIT.
053900     EXIT.
054000
054100 0900-REJECT-TRANSACTION.
054200     ADD 1 TO WS-REJECT-COUNT.
054300     DISPLAY 'GES-0008 GROUP TRAN REJECTED - TYPE '
054400             GES-GRT-TYPE ' REASON: ' WS-REJECT-REASON.
054500 0900-EXIT.
054600     EXIT.
054700
054800 0990-TERMINATE.
054900     CLOSE USR-FILE GRP-OLD MBR-OLD GRP-TRAN GRP-NEW MBR-NEW.
055000     DISPLAY 'GES-0008 GROUP RUN TOTALS - READ '
055100             WS-TRAN-COUNT ' ACCEPTED ' WS-ACCEPT-COUNT
055200             ' REJECTED ' WS-REJECT-COUNT.
055300 0990-EXIT.
055400     EXIT.
