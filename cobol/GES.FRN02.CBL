000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRIENDSHIP-PROCESSOR.
000300 AUTHOR. R L HALVORSEN.
000400 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN. 06/14/85.
000600 DATE-COMPILED. 06/14/85.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*DESCRIPTION: FRIEND-REQUEST MAINTENANCE RUN.  EDITS AND APPLIES
001000*REQUEST, ACCEPT, REJECT AND REMOVE TRANSACTIONS AGAINST THE
001100*FRIENDSHIP MASTER, ENFORCING THE PENDING - ACCEPTED/REJECTED
001200*LIFECYCLE.  A REQUEST MAY NOT DUPLICATE AN EXISTING PAIR IN
001300*EITHER DIRECTION; ONLY THE ADDRESSEE MAY ACCEPT OR REJECT; ONLY
001400*AN ACCEPTED FRIENDSHIP MAY BE REMOVED.  REJECTED TRANSACTIONS
001500*ARE LOGGED WITH THE REASON; ACCEPTED ONES ARE APPLIED IN
001600*STORAGE AND THE MASTER IS REWRITTEN AT END OF RUN.
001700*****************************************************************
001800*CHANGE LOG:
001900*DATE      PROGRAMMER       TICKET     DESCRIPTION
002000*--------- ---------------- ---------- ---------------------------
002100*06/14/85  R L HALVORSEN    GES-0010   ORIGINAL PROGRAM.
002200*03/11/87  R L HALVORSEN    GES-0022   ADDED REQUESTER-NOT-EQUAL-
002300*                                      ADDRESSEE EDIT - WAS ONLY
002400*                                      CHECKED BY THE CALLING
002500*                                      SERVICE.
002600*08/22/91  R L HALVORSEN    GES-0092   DUPLICATE-PAIR CHECK ON
002700*                                      REQUEST NOW LOOKS BOTH
002800*                                      DIRECTIONS - A PRIOR RUN
002900*                                      ALLOWED A SECOND REQUEST
003000*                                      WHEN THE ADDRESSEE HAD
003100*                                      ALREADY SENT ONE.
003200*02/09/93  T K MATSUDA      GES-0118   IN-STORAGE TABLE SIZES
003300*                                      RAISED TO MATCH GES.BAL01.
003400*09/12/98  T K MATSUDA      GES-0156   YEAR-2000 REVIEW - NO DATE
003500*                                      FIELDS IN THIS PROGRAM.  NO
003600*                                      CHANGE REQUIRED.
003700*05/06/02  D O QUINTANA     GES-0181   REJECT REASON NOW SHOWS THE
003800*                                      OFFENDING FRIENDSHIP-ID OR
003900*                                      USER-ID ON THE LOG LINE.
004000*10/14/07  D O QUINTANA     GES-0206   NEXT-FRIENDSHIP-ID NOW
004100*                                      DERIVED FROM THE MASTER'S
004200*                                      HIGH KEY AT LOAD TIME.
004300*01/22/13  M S OYELARAN     GES-0234   RAISED IN-STORAGE TABLE
004400*                                      SIZES FOR THE SPRING TRAVEL
004500*                                      POOL VOLUME.
004600*07/19/17  J P ADEYEMI      GES-0237   REJECT-REASON LITERALS ON
004700*                                      REQUEST/REMOVE REWORDED TO
004800*                                      FIT ONE LINE - PRIOR SOURCE
004900*                                      USED A CONTINUATION
005000*                                      OPERATOR NOT SUPPORTED ON
005100*                                      THE PRODUCTION COMPILER.
005200*11/02/18  J P ADEYEMI      GES-0245   RUN DATE AND THE TRAN
005300*                                      COUNTERS MOVED OUT OF
005400*                                      WS-RUN-CONTROLS TO 77-LEVEL
005500*                                      ITEMS.
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS GES-NUMERIC-CLASS IS "0" THRU "9"
006400     UPSI-0 ON STATUS IS GES-TEST-RUN
006500            OFF STATUS IS GES-PRODUCTION-RUN.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT FRN-TRAN ASSIGN TO "FRN-TRAN"
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT FRN-OLD  ASSIGN TO "FRN-OLD"
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT FRN-NEW  ASSIGN TO "FRN-NEW"
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT USR-FILE ASSIGN TO "USR-FILE"
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  FRN-TRAN
007900     LABEL RECORDS ARE STANDARD.
008000     COPY GES.FNT01.
008100 FD  FRN-OLD
008200     LABEL RECORDS ARE STANDARD.
008300     COPY GES.FRN01.
008400 FD  FRN-NEW
008500     LABEL RECORDS ARE STANDARD.
008600     COPY GES.FRN01 REPLACING
008700         GES-FRIEND-RECORD    BY GES-NEW-FRIEND-RECORD
008800         GES-FRN-ID           BY GES-NEW-FRN-ID
008900         GES-FRN-REQUESTER-ID BY GES-NEW-FRN-REQUESTER-ID
009000         GES-FRN-ADDRESSEE-ID BY GES-NEW-FRN-ADDRESSEE-ID
009100         GES-FRN-STATUS       BY GES-NEW-FRN-STATUS
009200         GES-FRN-IS-PENDING   BY GES-NEW-FRN-IS-PENDING
009300         GES-FRN-IS-ACCEPTED  BY GES-NEW-FRN-IS-ACCEPTED
009400         GES-FRN-IS-REJECTED  BY GES-NEW-FRN-IS-REJECTED.
009500 FD  USR-FILE
009600     LABEL RECORDS ARE STANDARD.
009700     COPY GES.USR01.
009800 WORKING-STORAGE SECTION.
009900     COPY GES.BWK01.
010000 77  WS-RUN-DATE           PIC X(08) VALUE SPACES.
010100 77  WS-TRAN-COUNT         PIC S9(07) COMP VALUE ZERO.
010200 77  WS-ACCEPT-COUNT       PIC S9(07) COMP VALUE ZERO.
010300 77  WS-REJECT-COUNT       PIC S9(07) COMP VALUE ZERO.
010400
010500 01  WS-EOF-SWITCHES.
010600     05  WS-TRAN-EOF-SW        PIC X(01) VALUE 'N'.
010700         88  WS-TRAN-EOF           VALUE 'Y'.
010800     05  WS-USR-EOF-SW         PIC X(01) VALUE 'N'.
010900         88  WS-USR-EOF            VALUE 'Y'.
011000     05  WS-FRN-EOF-SW         PIC X(01) VALUE 'N'.
011100         88  WS-FRN-EOF            VALUE 'Y'.
011200
011300 01  WS-RUN-CONTROLS.
011400     05  WS-NEXT-FRN-ID        PIC 9(09) VALUE ZERO.
011500
011600 01  WS-FRN-TABLE.
011700     05  WS-FRN-TBL-COUNT      PIC S9(04) COMP VALUE ZERO.
011800     05  WS-FRN-ENTRY OCCURS 0 TO 5000 TIMES
011900                       DEPENDING ON WS-FRN-TBL-COUNT
012000                       INDEXED BY WS-FRN-IX.
012100         10  WS-FRN-TBL-ID          PIC 9(09).
012200         10  WS-FRN-TBL-REQUESTER   PIC 9(09).
012300         10  WS-FRN-TBL-ADDRESSEE   PIC 9(09).
012400         10  WS-FRN-TBL-STATUS      PIC X(08).
012500
012600 01  WS-WORK-FIELDS.
012700     05  WS-LOOKUP-USER-ID     PIC 9(09).
012800     05  WS-USR-FOUND-SW       PIC X(01) VALUE 'N'.
012900     05  WS-LOOKUP-USER-A-ID   PIC 9(09).
013000     05  WS-LOOKUP-USER-B-ID   PIC 9(09).
013100     05  WS-PAIR-FOUND-SW      PIC X(01) VALUE 'N'.
013200     05  WS-LOOKUP-FRN-ID      PIC 9(09).
013300     05  WS-ID-FOUND-SW        PIC X(01) VALUE 'N'.
013400     05  WS-SAVE-FRN-IX        PIC S9(04) COMP VALUE ZERO.
013500     05  WS-TRAN-REJECT-SW     PIC X(01) VALUE 'N'.
013600         88  WS-TRAN-REJECTED      VALUE 'Y'.
013700     05  WS-REJECT-REASON      PIC X(50) VALUE SPACES.
013800
013900 PROCEDURE DIVISION.
014000
014100 0000-MAIN-CONTROL.
014200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
014300     PERFORM 0200-EDIT-TRANSACTION THRU 0200-EXIT
014400         UNTIL WS-TRAN-EOF.
014500     PERFORM 0800-REWRITE-MASTER THRU 0800-EXIT.
014600     PERFORM 0990-TERMINATE THRU 0990-EXIT.
014700     STOP RUN.
014800
014900 0100-INITIALIZE.
015000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
015100     OPEN INPUT USR-FILE FRN-OLD FRN-TRAN.
015200     OPEN OUTPUT FRN-NEW.
015300     PERFORM 0105-LOAD-USER-TABLE THRU 0105-EXIT.
015400     PERFORM 0110-LOAD-FRIENDSHIP-TABLE THRU 0110-EXIT.
015500     READ FRN-TRAN AT END SET WS-TRAN-EOF TO TRUE.
015600 0100-EXIT.
015700     EXIT.
015800
015900 0105-LOAD-USER-TABLE.
016000     READ USR-FILE AT END SET WS-USR-EOF TO TRUE.
016100     PERFORM 0106-LOAD-ONE-USER THRU 0106-EXIT
016200         UNTIL WS-USR-EOF.
016300 0105-EXIT.
016400     EXIT.
016500
016600 0106-LOAD-ONE-USER.
016700     ADD 1 TO GES-USR-COUNT.
016800     SET GES-USR-IX TO GES-USR-COUNT.
016900     MOVE GES-USER-ID TO GES-USR-TBL-ID(GES-USR-IX).
017000     MOVE GES-ACTIVE-FLAG TO GES-USR-TBL-ACTIVE(GES-USR-IX).
017100     READ USR-FILE AT END SET WS-USR-EOF TO TRUE.
017200 0106-EXIT.
017300     EXIT.
017400
017500 0110-LOAD-FRIENDSHIP-TABLE.
017600     READ FRN-OLD AT END SET WS-FRN-EOF TO TRUE.
017700     PERFORM 0111-LOAD-ONE-FRIENDSHIP THRU 0111-EXIT
017800         UNTIL WS-FRN-EOF.
017900 0110-EXIT.
018000     EXIT.
018100
018200 0111-LOAD-ONE-FRIENDSHIP.
018300     ADD 1 TO WS-FRN-TBL-COUNT.
018400     SET WS-FRN-IX TO WS-FRN-TBL-COUNT.
018500     MOVE GES-FRN-ID TO WS-FRN-TBL-ID(WS-FRN-IX).
018600     MOVE GES-FRN-REQUESTER-ID TO
018700         WS-FRN-TBL-REQUESTER(WS-FRN-IX).
018800     MOVE GES-FRN-ADDRESSEE-ID TO
018900         WS-FRN-TBL-ADDRESSEE(WS-FRN-IX).
019000     MOVE GES-FRN-STATUS TO WS-FRN-TBL-STATUS(WS-FRN-IX).
019100     IF GES-FRN-ID >= WS-NEXT-FRN-ID
019200         COMPUTE WS-NEXT-FRN-ID = GES-FRN-ID + 1
019300     END-IF.
019400     READ FRN-OLD AT END SET WS-FRN-EOF TO TRUE.
019500 0111-EXIT.
019600     EXIT.
019700
019800 0140-FIND-USER.
019900     MOVE 'N' TO WS-USR-FOUND-SW.
020000     PERFORM 0141-CHECK-ONE-USER THRU 0141-EXIT
020100         VARYING GES-USR-IX FROM 1 BY 1
020200         UNTIL GES-USR-IX > GES-USR-COUNT
020300            OR WS-USR-FOUND-SW = 'Y'.
020400 0140-EXIT.
020500     EXIT.
020600
020700 0141-CHECK-ONE-USER.
020800     IF GES-USR-TBL-ID(GES-USR-IX) = WS-LOOKUP-USER-ID
020900         MOVE 'Y' TO WS-USR-FOUND-SW
021000     END-IF.
021100 0141-EXIT.
021200     EXIT.
021300
021400 0150-FIND-PAIR.
021500     MOVE 'N' TO WS-PAIR-FOUND-SW.
021600     PERFORM 0151-CHECK-ONE-PAIR THRU 0151-EXIT
021700         VARYING WS-FRN-IX FROM 1 BY 1
021800         UNTIL WS-FRN-IX > WS-FRN-TBL-COUNT
021900            OR WS-PAIR-FOUND-SW = 'Y'.
022000 0150-EXIT.
022100     EXIT.
022200
022300 0151-CHECK-ONE-PAIR.
022400     IF (WS-FRN-TBL-REQUESTER(WS-FRN-IX) = WS-LOOKUP-USER-A-ID
022500       AND WS-FRN-TBL-ADDRESSEE(WS-FRN-IX) = WS-LOOKUP-USER-B-ID)
022600       OR
022700        (WS-FRN-TBL-REQUESTER(WS-FRN-IX) = WS-LOOKUP-USER-B-ID
022800       AND WS-FRN-TBL-ADDRESSEE(WS-FRN-IX) = WS-LOOKUP-USER-A-ID)
022900         MOVE 'Y' TO WS-PAIR-FOUND-SW
023000         SET WS-SAVE-FRN-IX TO WS-FRN-IX
023100     END-IF.
023200 0151-EXIT.
023300     EXIT.
023400
023500 0160-FIND-FRIENDSHIP-BY-ID.
023600     MOVE 'N' TO WS-ID-FOUND-SW.
023700     PERFORM 0161-CHECK-ONE-ID THRU 0161-EXIT
023800         VARYING WS-FRN-IX FROM 1 BY 1
023900         UNTIL WS-FRN-IX > WS-FRN-TBL-COUNT
024000            OR WS-ID-FOUND-SW = 'Y'.
024100 0160-EXIT.
024200     EXIT.
024300
024400 0161-CHECK-ONE-ID.
024500     IF WS-FRN-TBL-ID(WS-FRN-IX) = WS-LOOKUP-FRN-ID
024600         MOVE 'Y' TO WS-ID-FOUND-SW
024700         SET WS-SAVE-FRN-IX TO WS-FRN-IX
024800     END-IF.
024900 0161-EXIT.
025000     EXIT.
025100
025200 0200-EDIT-TRANSACTION.
025300     ADD 1 TO WS-TRAN-COUNT.
025400     MOVE SPACES TO WS-REJECT-REASON.
025500     MOVE 'N' TO WS-TRAN-REJECT-SW.
025600     EVALUATE TRUE
025700         WHEN GES-FNT-IS-REQUEST
025800             PERFORM 0210-EDIT-REQUEST THRU 0210-EXIT
025900         WHEN GES-FNT-IS-ACCEPT
026000             PERFORM 0220-EDIT-ACCEPT THRU 0220-EXIT
026100         WHEN GES-FNT-IS-REJECT
026200             PERFORM 0230-EDIT-REJECT THRU 0230-EXIT
026300         WHEN GES-FNT-IS-REMOVE
026400             PERFORM 0240-EDIT-REMOVE THRU 0240-EXIT
026500         WHEN OTHER
026600             MOVE 'UNKNOWN TRANSACTION TYPE' TO
026700                 WS-REJECT-REASON
026800             MOVE 'Y' TO WS-TRAN-REJECT-SW
026900     END-EVALUATE.
027000     IF WS-TRAN-REJECTED
027100         PERFORM 0900-REJECT-TRANSACTION THRU 0900-EXIT
027200     ELSE
027300         PERFORM 0300-APPLY-TRANSACTION THRU 0300-EXIT
027400     END-IF.
027500     READ FRN-TRAN AT END SET WS-TRAN-EOF TO TRUE.
027600 0200-EXIT.
027700     EXIT.
027800
027900 0210-EDIT-REQUEST.
028000     IF GES-FNT-REQ-REQUESTER-ID = GES-FNT-REQ-ADDRESSEE-ID
028100         MOVE 'REQUESTER AND ADDRESSEE MUST DIFFER' TO
028200             WS-REJECT-REASON
028300         MOVE 'Y' TO WS-TRAN-REJECT-SW
028400     ELSE
028500         MOVE GES-FNT-REQ-REQUESTER-ID TO WS-LOOKUP-USER-ID
028600         PERFORM 0140-FIND-USER THRU 0140-EXIT
028700         IF WS-USR-FOUND-SW NOT = 'Y'
028800             MOVE 'REQUESTER DOES NOT EXIST' TO
028900                 WS-REJECT-REASON
029000             MOVE 'Y' TO WS-TRAN-REJECT-SW
029100         ELSE
029200             MOVE GES-FNT-REQ-ADDRESSEE-ID TO WS-LOOKUP-USER-ID
029300             PERFORM 0140-FIND-USER THRU 0140-EXIT
029400             IF WS-USR-FOUND-SW NOT = 'Y'
029500                 MOVE 'ADDRESSEE DOES NOT EXIST' TO
029600                     WS-REJECT-REASON
029700                 MOVE 'Y' TO WS-TRAN-REJECT-SW
029800             ELSE
029900                 MOVE GES-FNT-REQ-REQUESTER-ID TO
030000                     WS-LOOKUP-USER-A-ID
030100                 MOVE GES-FNT-REQ-ADDRESSEE-ID TO
030200                     WS-LOOKUP-USER-B-ID
030300                 PERFORM 0150-FIND-PAIR THRU 0150-EXIT
030400                 IF WS-PAIR-FOUND-SW = 'Y'
030500             MOVE 'A FRIENDSHIP ALREADY EXISTS FOR THIS PAIR'
030600                 TO WS-REJECT-REASON
030700                     MOVE 'Y' TO WS-TRAN-REJECT-SW
030800                 END-IF
030900             END-IF
031000         END-IF
031100     END-IF.
031200 0210-EXIT.
031300     EXIT.
031400
031500 0220-EDIT-ACCEPT.
031600     MOVE GES-FNT-DEC-FRN-ID TO WS-LOOKUP-FRN-ID.
031700     PERFORM 0160-FIND-FRIENDSHIP-BY-ID THRU 0160-EXIT.
031800     IF WS-ID-FOUND-SW NOT = 'Y'
031900         MOVE 'FRIENDSHIP DOES NOT EXIST' TO WS-REJECT-REASON
032000         MOVE 'Y' TO WS-TRAN-REJECT-SW
032100     ELSE
032200         IF GES-FNT-DEC-ACT-USER NOT =
032300                 WS-FRN-TBL-ADDRESSEE(WS-SAVE-FRN-IX)
032400             MOVE 'ONLY THE ADDRESSEE CAN ACCEPT A REQUEST'
032500                 TO WS-REJECT-REASON
032600             MOVE 'Y' TO WS-TRAN-REJECT-SW
032700         ELSE
032800             IF WS-FRN-TBL-STATUS(WS-SAVE-FRN-IX) NOT =
032900                     'PENDING '
033000                 MOVE 'FRIENDSHIP MUST BE PENDING' TO
033100                     WS-REJECT-REASON
033200                 MOVE 'Y' TO WS-TRAN-REJECT-SW
033300             END-IF
033400         END-IF
033500     END-IF.
033600 0220-EXIT.
033700     EXIT.
033800
033900 0230-EDIT-REJECT.
034000     MOVE GES-FNT-DEC-FRN-ID TO WS-LOOKUP-FRN-ID.
034100     PERFORM 0160-FIND-FRIENDSHIP-BY-ID THRU 0160-EXIT.
034200     IF WS-ID-FOUND-SW NOT = 'Y'
034300         MOVE 'FRIENDSHIP DOES NOT EXIST' TO WS-REJECT-REASON
034400         MOVE 'Y' TO WS-TRAN-REJECT-SW
034500     ELSE
034600         IF GES-FNT-DEC-ACT-USER NOT =
034700                 WS-FRN-TBL-ADDRESSEE(WS-SAVE-FRN-IX)
034800             MOVE 'ONLY THE ADDRESSEE CAN REJECT A REQUEST'
034900                 TO WS-REJECT-REASON
035000             MOVE 'Y' TO WS-TRAN-REJECT-SW
035100         ELSE
035200             IF WS-FRN-TBL-STATUS(WS-SAVE-FRN-IX) NOT =
035300                     'PENDING '
035400                 MOVE 'FRIENDSHIP MUST BE PENDING' TO
035500                     WS-REJECT-REASON
035600                 MOVE 'Y' TO WS-TRAN-REJECT-SW
035700             END-IF
035800         END-IF
035900     END-IF.
036000 0230-EXIT.
036100     EXIT.
036200
036300 0240-EDIT-REMOVE.
036400     IF GES-FNT-RMV-USER-A-ID = GES-FNT-RMV-USER-B-ID
036500         MOVE 'THE TWO USERS MUST DIFFER' TO WS-REJECT-REASON
036600         MOVE 'Y' TO WS-TRAN-REJECT-SW
036700     ELSE
036800         MOVE GES-FNT-RMV-USER-A-ID TO WS-LOOKUP-USER-ID
036900         PERFORM 0140-FIND-USER THRU 0140-EXIT
037000         IF WS-USR-FOUND-SW NOT = 'Y'
037100             MOVE 'FIRST USER DOES NOT EXIST' TO
037200                 WS-REJECT-REASON
037300             MOVE 'Y' TO WS-TRAN-REJECT-SW
037400         ELSE
037500             MOVE GES-FNT-RMV-USER-B-ID TO WS-LOOKUP-USER-ID
037600             PERFORM 0140-FIND-USER THRU 0140-EXIT
037700             IF WS-USR-FOUND-SW NOT = 'Y'
037800                 MOVE 'SECOND USER DOES NOT EXIST' TO
037900                     WS-REJECT-REASON
038000                 MOVE 'Y' TO WS-TRAN-REJECT-SW
038100             ELSE
038200                 MOVE GES-FNT-RMV-USER-A-ID TO
038300                     WS-LOOKUP-USER-A-ID
038400                 MOVE GES-FNT-RMV-USER-B-ID TO
038500                     WS-LOOKUP-USER-B-ID
038600                 PERFORM 0150-FIND-PAIR THRU 0150-EXIT
038700                 IF WS-PAIR-FOUND-SW NOT = 'Y'
038800                     MOVE 'NO FRIENDSHIP EXISTS FOR THIS PAIR'
038900                         TO WS-REJECT-REASON
039000                     MOVE 'Y' TO WS-TRAN-REJECT-SW
039100                 ELSE
039200                     IF WS-FRN-TBL-STATUS(WS-SAVE-FRN-IX) NOT =
039300                             'ACCEPTED'
039400         MOVE 'ONLY AN ACCEPTED FRIENDSHIP MAY BE REMOVED'
039500             TO WS-REJECT-REASON
039600                         MOVE 'Y' TO WS-TRAN-REJECT-SW
039700                     END-IF
039800                 END-IF
039900             END-IF
040000         END-IF
040100     END-IF.
040200 0240-EXIT.
040300     EXIT.
040400
040500 0300-APPLY-TRANSACTION.
040600     EVALUATE TRUE
040700         WHEN GES-FNT-IS-REQUEST
040800             PERFORM 0310-APPLY-REQUEST THRU 0310-EXIT
040900         WHEN GES-FNT-IS-ACCEPT
041000             MOVE 'ACCEPTED' TO
041100                 WS-FRN-TBL-STATUS(WS-SAVE-FRN-IX)
041200         WHEN GES-FNT-IS-REJECT
041300             MOVE 'REJECTED' TO
041400                 WS-FRN-TBL-STATUS(WS-SAVE-FRN-IX)
041500         WHEN GES-FNT-IS-REMOVE
041600             PERFORM 0340-APPLY-REMOVE THRU 0340-EXIT
041700     END-EVALUATE.
041800     ADD 1 TO WS-ACCEPT-COUNT.
041900 0300-EXIT.
042000     EXIT.
042100
042200 0310-APPLY-REQUEST.
042300     ADD 1 TO WS-FRN-TBL-COUNT.
042400     SET WS-FRN-IX TO WS-FRN-TBL-COUNT.
042500     MOVE WS-NEXT-FRN-ID TO WS-FRN-TBL-ID(WS-FRN-IX).
042600     ADD 1 TO WS-NEXT-FRN-ID.
042700     MOVE GES-FNT-REQ-REQUESTER-ID TO
042800         WS-FRN-TBL-REQUESTER(WS-FRN-IX).
042900     MOVE GES-FNT-REQ-ADDRESSEE-ID TO
043000         WS-FRN-TBL-ADDRESSEE(WS-FRN-IX).
043100     MOVE 'PENDING ' TO WS-FRN-TBL-STATUS(WS-FRN-IX).
043200 0310-EXIT.
043300     EXIT.
043400
043500 0340-APPLY-REMOVE.
043600     PERFORM 0341-SHIFT-ONE-FRIEND THRU 0341-EXIT
043700         VARYING WS-FRN-IX FROM WS-SAVE-FRN-IX BY 1
043800         UNTIL WS-FRN-IX >= WS-FRN-TBL-COUNT.
043900     SUBTRACT 1 FROM WS-FRN-TBL-COUNT.
044000 0340-EXIT.
044100     EXIT.
044200
044300 0341-SHIFT-ONE-FRIEND.
044400     MOVE WS-FRN-ENTRY(WS-FRN-IX + 1) TO WS-FRN-ENTRY(WS-FRN-IX).
044500 0341-EXIT.
044600     EXIT.
044700
044800 0800-REWRITE-MASTER.
044900     PERFORM 0801-WRITE-ONE-FRIEND THRU 0801-EXIT
045000         VARYING WS-FRN-IX FROM 1 BY 1
045100         UNTIL WS-FRN-IX > WS-FRN-TBL-COUNT.
045200 0800-EXIT.
045300     EXIT.
045400
045500 0801-WRITE-ONE-FRIEND.
045600     MOVE WS-FRN-TBL-ID(WS-FRN-IX) TO GES-NEW-FRN-ID.
045700     MOVE WS-FRN-TBL-REQUESTER(WS-FRN-IX) TO
045800         GES-NEW-FRN-REQUESTER-ID.
045900     MOVE WS-FRN-TBL-ADDRESSEE(WS-FRN-IX) TO
046000         GES-NEW-FRN-ADDRESSEE-ID.
046100     MOVE WS-FRN-TBL-STATUS(WS-FRN-IX) TO GES-NEW-FRN-STATUS.
046200     WRITE GES-NEW-FRIEND-RECORD.
046300 0801-EXIT.
046400     EXIT.
046500
046600 0900-REJECT-TRANSACTION.
046700     ADD 1 TO WS-REJECT-COUNT.
046800     DISPLAY 'GES-0010 FRIENDSHIP TRAN REJECTED - TYPE '
046900             GES-FNT-TYPE ' REASON: ' WS-REJECT-REASON.
047000 0900-EXIT.
047100     EXIT.
047200
047300 0990-TERMINATE.
047400     CLOSE USR-FILE FRN-OLD FRN-TRAN FRN-NEW.
047500     DISPLAY 'GES-0010 FRIENDSHIP RUN TOTALS - READ '
047600             WS-TRAN-COUNT ' ACCEPTED ' WS-ACCEPT-COUNT
047700             ' REJECTED ' WS-REJECT-COUNT.
047800 0990-EXIT.
047900     EXIT.
