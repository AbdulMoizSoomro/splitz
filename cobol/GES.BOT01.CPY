000100*****************************************************************
000200*GES-BOT01  -  BALANCE-OUT RECORD.
000300*ONE AREA CARRIES THREE OUTPUT SHAPES FROM THE BALANCE ENGINE,
000400*SELECTED BY GES-BOT-TYPE - THE SAME REDEFINES-OF-ONE-AREA HABIT
000500*THIS SHOP USES ON ITS TRANSMITTAL RECORDS.  WRITTEN TO BALANCE-OU
000600*BY GES.BAL01.CBL.
000700*  11/03/89  RLH  ORIGINAL LAYOUT (GES-0057).
000800*****************************************************************
000900 01  GES-BALOUT-RECORD.
001000     05  GES-BOT-TYPE              PIC X(01).
001100         88  GES-BOT-IS-BALANCE        VALUE 'B'.
001200         88  GES-BOT-IS-DEBT           VALUE 'D'.
001300         88  GES-BOT-IS-TOTAL          VALUE 'T'.
001400     05  GES-BOT-BALANCE-AREA.
001500         10  GES-BOT-BAL-GROUP-ID  PIC 9(09).
001600         10  GES-BOT-BAL-USER-ID   PIC 9(09).
001700         10  GES-BOT-BAL-AMOUNT    PIC S9(15)V99.
001800         10  FILLER                PIC X(09).
001900     05  GES-BOT-DEBT-AREA REDEFINES GES-BOT-BALANCE-AREA.
002000         10  GES-BOT-DBT-GROUP-ID  PIC 9(09).
002100         10  GES-BOT-DBT-FROM-USER PIC 9(09).
002200         10  GES-BOT-DBT-TO-USER   PIC 9(09).
002300         10  GES-BOT-DBT-AMOUNT    PIC S9(15)V99.
002400     05  GES-BOT-TOTAL-AREA REDEFINES GES-BOT-BALANCE-AREA.
002500         10  GES-BOT-TOT-USER-ID   PIC 9(09).
002600         10  GES-BOT-TOT-BALANCE   PIC S9(15)V99.
002700         10  FILLER                PIC X(18).
