000100*****************************************************************
000200*GES-FRN01  -  FRIENDSHIP RECORD.
000300*ONE ENTRY PER FRIEND REQUEST BETWEEN TWO MEMBERS.  KEYED ON
000400*GES-FRN-ID.  UNIQUE ON (REQUESTER,ADDRESSEE) AND AT MOST ONE
000500*RECORD PER UNORDERED PAIR.  USED BY GES.FRN02.CBL.
000600*  06/14/85  RLH  ORIGINAL LAYOUT.
000700*NOTE - FOUR FIELDS FILL THE 35-BYTE RECORD EXACTLY - NO FILLER.
000800*****************************************************************
000900 01  GES-FRIEND-RECORD.
001000     05  GES-FRN-ID                PIC 9(09).
001100     05  GES-FRN-REQUESTER-ID      PIC 9(09).
001200     05  GES-FRN-ADDRESSEE-ID      PIC 9(09).
001300     05  GES-FRN-STATUS            PIC X(08).
001400         88  GES-FRN-IS-PENDING        VALUE 'PENDING '.
001500         88  GES-FRN-IS-ACCEPTED       VALUE 'ACCEPTED'.
001600         88  GES-FRN-IS-REJECTED       VALUE 'REJECTED'.
