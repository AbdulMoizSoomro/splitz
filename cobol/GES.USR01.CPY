000100*****************************************************************
000200*GES-USR01  -  MEMBER (USER) MASTER RECORD.
000300*ONE ENTRY PER CLUB MEMBER.  KEYED ON GES-USER-ID.  USED BY
000400*GES.USR02.CBL (MAINTENANCE), GES.BAL01.CBL, GES.GRP02.CBL,
000500*GES.EXP02.CBL AND GES.FRN02.CBL FOR MEMBER-EXISTS LOOKUPS.
000600*  06/14/85  RLH  ORIGINAL LAYOUT.
000700*  02/09/93  TKM  ADDED GES-ACTIVE-FLAG (GES-0114).
000800*****************************************************************
000900 01  GES-USER-RECORD.
001000     05  GES-USER-ID               PIC 9(09).
001100     05  GES-USERNAME              PIC X(20).
001200     05  GES-EMAIL                 PIC X(40).
001300     05  GES-FIRST-NAME            PIC X(20).
001400     05  GES-LAST-NAME             PIC X(20).
001500     05  GES-ACTIVE-FLAG           PIC X(01).
001600         88  GES-USER-IS-ACTIVE        VALUE 'Y'.
001700         88  GES-USER-IS-INACTIVE      VALUE 'N'.
001800     05  FILLER                    PIC X(01).
