000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CATEGORY-LISTER.
000300 AUTHOR. R L HALVORSEN.
000400 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN. 06/14/85.
000600 DATE-COMPILED. 06/14/85.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*DESCRIPTION: EXPENSE CATEGORY LISTING RUN.  READS THE CATEGORY
001000*MASTER SEQUENTIALLY, END TO END, AND PRINTS ONE DETAIL LINE PER
001100*CATEGORY SHOWING THE CATEGORY-ID, NAME AND DEFAULT-FLAG.  THE
001200*CATEGORY MASTER IS MAINTAINED OUTSIDE THIS SUBSYSTEM - THIS
001300*PROGRAM DOES NOT UPDATE IT.
001400*****************************************************************
001500*CHANGE LOG:
001600*DATE      PROGRAMMER       TICKET     DESCRIPTION
001700*--------- ---------------- ---------- ---------------------------
001800*06/14/85  R L HALVORSEN    GES-0009   ORIGINAL PROGRAM.
001900*03/11/87  R L HALVORSEN    GES-0021   DEFAULT-FLAG COLUMN ADDED
002000*                                      TO THE DETAIL LINE - WAS ID
002100*                                      AND NAME ONLY.
002200*08/22/91  R L HALVORSEN    GES-0091   EMPTY-FILE MESSAGE ADDED -
002300*                                      A RUN AGAINST A ZERO-RECORD
002400*                                      CATEGORY FILE FORMERLY
002500*                                      PRINTED THE HEADING ONLY.
002600*02/09/93  T K MATSUDA      GES-0117   CATEGORY COUNT ADDED TO THE
002700*                                      FOOTER LINE.
002800*09/12/98  T K MATSUDA      GES-0155   YEAR-2000 REVIEW - RUN DATE
002900*                                      IS CENTURY-EXPLICIT.  NO
003000*                                      CHANGE REQUIRED.
003100*05/06/02  D O QUINTANA     GES-0242   REPORT TITLE LITERAL
003200*                                      CORRECTED - WAS MISSPELLED
003300*                                      "CATAGORY" SINCE ORIGINAL.
003400*10/14/07  D O QUINTANA     GES-0243   PRINT FILE NOW OPENED AND
003500*                                      THE HEADING WRITTEN EVEN
003600*                                      WHEN THE CATEGORY FILE HAS
003700*                                      ZERO RECORDS.
003800*01/22/13  M S OYELARAN     GES-0233   HOUSEKEEPING REVIEW ONLY -
003900*                                      NO FUNCTIONAL CHANGE.
004000*11/02/18  J P ADEYEMI      GES-0244   RUN DATE AND CATEGORY COUNT
004100*                                      MOVED OUT OF WS-RUN-CONTROLS
004200*                                      TO 77-LEVEL ITEMS.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS GES-NUMERIC-CLASS IS "0" THRU "9"
005100     UPSI-0 ON STATUS IS GES-TEST-RUN
005200            OFF STATUS IS GES-PRODUCTION-RUN.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CAT-FILE ASSIGN TO "CAT-FILE"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT CAT-RPT  ASSIGN TO "CAT-RPT"
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CAT-FILE
006200     LABEL RECORDS ARE STANDARD.
006300     COPY GES.CAT01.
006400 FD  CAT-RPT
006500     LABEL RECORDS ARE STANDARD.
006600     COPY GES.CLR01.
006700 WORKING-STORAGE SECTION.
006800 77  WS-RUN-DATE           PIC X(08) VALUE SPACES.
006900 77  WS-CAT-COUNT          PIC S9(04) COMP VALUE ZERO.
007000 01  WS-EOF-SWITCHES.
007100     05  WS-CAT-EOF-SW         PIC X(01) VALUE 'N'.
007200         88  WS-CAT-EOF            VALUE 'Y'.
007300 PROCEDURE DIVISION.
007400 0000-MAIN-CONTROL.
007500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
007600     PERFORM 0300-LIST-ONE-CATEGORY THRU 0300-EXIT
007700         UNTIL WS-CAT-EOF.
007800     PERFORM 0900-TERMINATE THRU 0900-EXIT.
007900     STOP RUN.
008000 0100-INITIALIZE.
008100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
008200     OPEN INPUT CAT-FILE.
008300     OPEN OUTPUT CAT-RPT.
008400     PERFORM 0200-PRINT-HEADING THRU 0200-EXIT.
008500     READ CAT-FILE AT END SET WS-CAT-EOF TO TRUE.
008600     IF WS-CAT-EOF
008700         PERFORM 0250-PRINT-EMPTY-MSG THRU 0250-EXIT
008800     END-IF.
008900 0100-EXIT.
009000     EXIT.
009100 0200-PRINT-HEADING.
009200     MOVE SPACES TO GES-CAT-PRINT-LINE.
009300     MOVE 'SPLITZ CATEGORY LIST REPORT' TO GES-CLR-HDG-TITLE.
009400     MOVE WS-RUN-DATE TO GES-CLR-HDG-DATE.
009500     WRITE GES-CAT-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
009600 0200-EXIT.
009700     EXIT.
009800 0250-PRINT-EMPTY-MSG.
009900     MOVE SPACES TO GES-CAT-PRINT-LINE.
010000     MOVE '*** NO CATEGORIES ON FILE ***' TO GES-CLR-EMP-LIT.
010100     WRITE GES-CAT-PRINT-LINE AFTER ADVANCING 2 LINES.
010200 0250-EXIT.
010300     EXIT.
010400 0300-LIST-ONE-CATEGORY.
010500     ADD 1 TO WS-CAT-COUNT.
010600     MOVE SPACES TO GES-CAT-PRINT-LINE.
010700     MOVE 'ID ' TO GES-CLR-DTL-LIT.
010800     MOVE GES-CAT-ID TO GES-CLR-DTL-ID.
010900     MOVE GES-CAT-NAME TO GES-CLR-DTL-NAME.
011000     MOVE 'DEFAULT ' TO GES-CLR-DTL-FLAG-LIT.
011100     MOVE GES-CAT-DEFAULT-FLAG TO GES-CLR-DTL-FLAG.
011200     WRITE GES-CAT-PRINT-LINE AFTER ADVANCING 1 LINE.
011300     READ CAT-FILE AT END SET WS-CAT-EOF TO TRUE.
011400 0300-EXIT.
011500     EXIT.
011600 0900-TERMINATE.
011700     IF WS-CAT-COUNT > 0
011800         PERFORM 0950-PRINT-FOOTER THRU 0950-EXIT
011900     END-IF.
012000     CLOSE CAT-FILE CAT-RPT.
012100     DISPLAY 'GES-0009 CATEGORY LIST RUN TOTALS - CATEGORIES '
012200         WS-CAT-COUNT.
012300 0900-EXIT.
012400     EXIT.
012500 0950-PRINT-FOOTER.
012600     MOVE SPACES TO GES-CAT-PRINT-LINE.
012700     MOVE 'CATEGORIES LISTED   ' TO GES-CLR-FTR-LIT.
012800     MOVE WS-CAT-COUNT TO GES-CLR-FTR-COUNT.
012900     WRITE GES-CAT-PRINT-LINE AFTER ADVANCING 2 LINES.
013000 0950-EXIT.
013100     EXIT.
