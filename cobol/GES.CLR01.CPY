000100*****************************************************************
000200*GES-CLR01  -  EXPENSE CATEGORY LISTING PRINT LINE, 80 COLUMNS.
000300*ONE AREA, FOUR REDEFINES - PAGE HEADING, CATEGORY DETAIL, AN
000400*EMPTY-FILE MESSAGE AND RUN FOOTER.  BUILT AND WRITTEN BY
000500*GES.CAT02.CBL'S 0300 SERIES.
000600*  06/14/85  RLH  ORIGINAL LAYOUT (GES-0009).
000700*****************************************************************
000800 01  GES-CAT-PRINT-LINE.
000900     05  GES-CLR-HEADING-AREA.
001000         10  GES-CLR-HDG-TITLE     PIC X(28) VALUE
001100                      'SPLITZ CATEGORY LIST REPORT'.
001200         10  FILLER                PIC X(10) VALUE SPACES.
001300         10  GES-CLR-HDG-DATE-LIT  PIC X(09) VALUE 'RUN DATE:'.
001400         10  GES-CLR-HDG-DATE      PIC X(08).
001500         10  FILLER                PIC X(25) VALUE SPACES.
001600     05  GES-CLR-DETAIL-AREA REDEFINES GES-CLR-HEADING-AREA.
001700         10  GES-CLR-DTL-LIT       PIC X(03) VALUE 'ID '.
001800         10  GES-CLR-DTL-ID        PIC ZZZZZZZZ9.
001900         10  FILLER                PIC X(02) VALUE SPACES.
002000         10  GES-CLR-DTL-NAME      PIC X(20).
002100         10  FILLER                PIC X(02) VALUE SPACES.
002200         10  GES-CLR-DTL-FLAG-LIT  PIC X(08) VALUE 'DEFAULT '.
002300         10  GES-CLR-DTL-FLAG      PIC X(01).
002400         10  FILLER                PIC X(35) VALUE SPACES.
002500     05  GES-CLR-EMPTY-AREA REDEFINES GES-CLR-HEADING-AREA.
002600         10  GES-CLR-EMP-LIT       PIC X(29) VALUE
002700                      '*** NO CATEGORIES ON FILE ***'.
002800         10  FILLER                PIC X(51) VALUE SPACES.
002900     05  GES-CLR-FOOTER-AREA REDEFINES GES-CLR-HEADING-AREA.
003000         10  GES-CLR-FTR-LIT       PIC X(20) VALUE
003100                      'CATEGORIES LISTED   '.
003200         10  GES-CLR-FTR-COUNT     PIC ZZZ9.
003300         10  FILLER                PIC X(56) VALUE SPACES.
