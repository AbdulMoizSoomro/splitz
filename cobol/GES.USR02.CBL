000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USER-MAINTENANCE.
000300 AUTHOR. R L HALVORSEN.
000400 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN. 06/14/85.
000600 DATE-COMPILED. 06/14/85.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*DESCRIPTION: MEMBER (USER) MASTER MAINTENANCE RUN.  EDITS AND
001000*APPLIES CREATE, UPDATE AND DELETE TRANSACTIONS AGAINST THE USER
001100*MASTER.  A CREATE IS REJECTED IF THE USERNAME OR THE E-MAIL
001200*ADDRESS ALREADY APPEARS ON FILE.  AN UPDATE REPLACES ONLY THE
001300*FIRST-NAME AND LAST-NAME FIELDS, AND ONLY WHEN SUPPLIED
001400*NON-BLANK - USERNAME AND E-MAIL ARE NOT MAINTAINABLE ONCE SET.
001500*REJECTED TRANSACTIONS ARE LOGGED WITH THE REASON; ACCEPTED ONES
001600*ARE APPLIED IN STORAGE AND THE MASTER IS REWRITTEN AT END OF
001700*RUN.
001800*****************************************************************
001900*CHANGE LOG:
002000*DATE      PROGRAMMER       TICKET     DESCRIPTION
002100*--------- ---------------- ---------- ---------------------------
002200*06/14/85  R L HALVORSEN    GES-0011   ORIGINAL PROGRAM.
002300*03/11/87  R L HALVORSEN    GES-0023   E-MAIL UNIQUENESS CHECK
002400*                                      ADDED TO CREATE - WAS
002500*                                      USERNAME ONLY.
002600*08/22/91  R L HALVORSEN    GES-0093   DELETE NOW SHIFTS THE
002700*                                      IN-STORAGE TABLE DOWN
002800*                                      RATHER THAN BLANKING THE
002900*                                      ENTRY IN PLACE.
003000*02/09/93  T K MATSUDA      GES-0119   IN-STORAGE TABLE SIZE
003100*                                      RAISED TO MATCH GES.BAL01.
003200*09/12/98  T K MATSUDA      GES-0157   YEAR-2000 REVIEW - NO DATE
003300*                                      FIELDS IN THIS PROGRAM.  NO
003400*                                      CHANGE REQUIRED.
003500*05/06/02  D O QUINTANA     GES-0182   UPDATE NO LONGER ACCEPTS A
003600*                                      NEW USERNAME OR E-MAIL -
003700*                                      MATCHES CURRENT SERVICE
003800*                                      CONTRACT.
003900*10/14/07  D O QUINTANA     GES-0207   NEXT-USER-ID NOW DERIVED
004000*                                      FROM THE MASTER'S HIGH KEY
004100*                                      AT LOAD TIME.
004200*01/22/13  M S OYELARAN     GES-0235   RAISED IN-STORAGE TABLE
004300*                                      SIZE FOR THE SPRING TRAVEL
004400*                                      POOL VOLUME.
004500*11/02/18  J P ADEYEMI      GES-0246   RUN DATE AND THE TRAN
004600*                                      COUNTERS MOVED OUT OF
004700*                                      WS-RUN-CONTROLS TO 77-LEVEL
004800*                                      ITEMS.
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS GES-NUMERIC-CLASS IS "0" THRU "9"
005700     UPSI-0 ON STATUS IS GES-TEST-RUN
005800            OFF STATUS IS GES-PRODUCTION-RUN.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT USR-TRAN ASSIGN TO "USR-TRAN"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT USR-OLD  ASSIGN TO "USR-OLD"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT USR-NEW  ASSIGN TO "USR-NEW"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  USR-TRAN
007000     LABEL RECORDS ARE STANDARD.
007100     COPY GES.UST01.
007200 FD  USR-OLD
007300     LABEL RECORDS ARE STANDARD.
007400     COPY GES.USR01.
007500 FD  USR-NEW
007600     LABEL RECORDS ARE STANDARD.
007700     COPY GES.USR01 REPLACING
007800         GES-USER-RECORD      BY GES-NEW-USER-RECORD
007900         GES-USER-ID          BY GES-NEW-USER-ID
008000         GES-USERNAME         BY GES-NEW-USERNAME
008100         GES-EMAIL            BY GES-NEW-EMAIL
008200         GES-FIRST-NAME       BY GES-NEW-FIRST-NAME
008300         GES-LAST-NAME        BY GES-NEW-LAST-NAME
008400         GES-ACTIVE-FLAG      BY GES-NEW-ACTIVE-FLAG
008500         GES-USER-IS-ACTIVE   BY GES-NEW-USER-IS-ACTIVE
008600         GES-USER-IS-INACTIVE BY GES-NEW-USER-IS-INACTIVE.
008700 WORKING-STORAGE SECTION.
008800 77  WS-RUN-DATE           PIC X(08) VALUE SPACES.
008900 77  WS-TRAN-COUNT         PIC S9(07) COMP VALUE ZERO.
009000 77  WS-ACCEPT-COUNT       PIC S9(07) COMP VALUE ZERO.
009100 77  WS-REJECT-COUNT       PIC S9(07) COMP VALUE ZERO.
009200
009300 01  WS-EOF-SWITCHES.
009400     05  WS-TRAN-EOF-SW        PIC X(01) VALUE 'N'.
009500         88  WS-TRAN-EOF           VALUE 'Y'.
009600     05  WS-USR-EOF-SW         PIC X(01) VALUE 'N'.
009700         88  WS-USR-EOF            VALUE 'Y'.
009800
009900 01  WS-RUN-CONTROLS.
010000     05  WS-NEXT-USER-ID       PIC 9(09) VALUE ZERO.
010100
010200 01  WS-USER-TABLE.
010300     05  WS-USR-TBL-COUNT      PIC S9(04) COMP VALUE ZERO.
010400     05  WS-USR-ENTRY OCCURS 0 TO 5000 TIMES
010500                       DEPENDING ON WS-USR-TBL-COUNT
010600                       INDEXED BY WS-USR-IX.
010700         10  WS-USR-TBL-ID          PIC 9(09).
010800         10  WS-USR-TBL-USERNAME    PIC X(20).
010900         10  WS-USR-TBL-EMAIL       PIC X(40).
011000         10  WS-USR-TBL-FIRST-NAME  PIC X(20).
011100         10  WS-USR-TBL-LAST-NAME   PIC X(20).
011200         10  WS-USR-TBL-ACTIVE      PIC X(01).
011300
011400 01  WS-WORK-FIELDS.
011500     05  WS-LOOKUP-USER-ID     PIC 9(09).
011600     05  WS-ID-FOUND-SW        PIC X(01) VALUE 'N'.
011700     05  WS-LOOKUP-USERNAME    PIC X(20).
011800     05  WS-NAME-FOUND-SW      PIC X(01) VALUE 'N'.
011900     05  WS-LOOKUP-EMAIL       PIC X(40).
012000     05  WS-MAIL-FOUND-SW      PIC X(01) VALUE 'N'.
012100     05  WS-SAVE-USR-IX        PIC S9(04) COMP VALUE ZERO.
012200     05  WS-TRAN-REJECT-SW     PIC X(01) VALUE 'N'.
012300         88  WS-TRAN-REJECTED      VALUE 'Y'.
012400     05  WS-REJECT-REASON      PIC X(50) VALUE SPACES.
012500
012600 PROCEDURE DIVISION.
012700
012800 0000-MAIN-CONTROL.
012900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
013000     PERFORM 0200-EDIT-TRANSACTION THRU 0200-EXIT
013100         UNTIL WS-TRAN-EOF.
013200     PERFORM 0800-REWRITE-MASTER THRU 0800-EXIT.
013300     PERFORM 0990-TERMINATE THRU 0990-EXIT.
013400     STOP RUN.
013500
013600 0100-INITIALIZE.
013700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
013800     OPEN INPUT USR-OLD USR-TRAN.
013900     OPEN OUTPUT USR-NEW.
014000     PERFORM 0110-LOAD-USER-TABLE THRU 0110-EXIT.
014100     READ USR-TRAN AT END SET WS-TRAN-EOF TO TRUE.
014200 0100-EXIT.
014300     EXIT.
014400
014500 0110-LOAD-USER-TABLE.
014600     READ USR-OLD AT END SET WS-USR-EOF TO TRUE.
014700     PERFORM 0111-LOAD-ONE-USER THRU 0111-EXIT
014800         UNTIL WS-USR-EOF.
014900 0110-EXIT.
015000     EXIT.
015100
015200 0111-LOAD-ONE-USER.
015300     ADD 1 TO WS-USR-TBL-COUNT.
015400     SET WS-USR-IX TO WS-USR-TBL-COUNT.
015500     MOVE GES-USER-ID TO WS-USR-TBL-ID(WS-USR-IX).
015600     MOVE GES-USERNAME TO WS-USR-TBL-USERNAME(WS-USR-IX).
015700     MOVE GES-EMAIL TO WS-USR-TBL-EMAIL(WS-USR-IX).
015800     MOVE GES-FIRST-NAME TO WS-USR-TBL-FIRST-NAME(WS-USR-IX).
015900     MOVE GES-LAST-NAME TO WS-USR-TBL-LAST-NAME(WS-USR-IX).
016000     MOVE GES-ACTIVE-FLAG TO WS-USR-TBL-ACTIVE(WS-USR-IX).
016100     IF GES-USER-ID >= WS-NEXT-USER-ID
016200         COMPUTE WS-NEXT-USER-ID = GES-USER-ID + 1
016300     END-IF.
016400     READ USR-OLD AT END SET WS-USR-EOF TO TRUE.
016500 0111-EXIT.
016600     EXIT.
016700
016800 0140-FIND-USER.
016900     MOVE 'N' TO WS-ID-FOUND-SW.
017000     PERFORM 0141-CHECK-ONE-ID THRU 0141-EXIT
017100         VARYING WS-USR-IX FROM 1 BY 1
017200         UNTIL WS-USR-IX > WS-USR-TBL-COUNT
017300            OR WS-ID-FOUND-SW = 'Y'.
017400 0140-EXIT.
017500     EXIT.
017600
017700 0141-CHECK-ONE-ID.
017800     IF WS-USR-TBL-ID(WS-USR-IX) = WS-LOOKUP-USER-ID
017900         MOVE 'Y' TO WS-ID-FOUND-SW
018000         SET WS-SAVE-USR-IX TO WS-USR-IX
018100     END-IF.
018200 0141-EXIT.
018300     EXIT.
018400
018500 0150-FIND-USERNAME.
018600     MOVE 'N' TO WS-NAME-FOUND-SW.
018700     PERFORM 0151-CHECK-ONE-NAME THRU 0151-EXIT
018800         VARYING WS-USR-IX FROM 1 BY 1
018900         UNTIL WS-USR-IX > WS-USR-TBL-COUNT
019000            OR WS-NAME-FOUND-SW = 'Y'.
019100 0150-EXIT.
019200     EXIT.
019300
019400 0151-CHECK-ONE-NAME.
019500     IF WS-USR-TBL-USERNAME(WS-USR-IX) = WS-LOOKUP-USERNAME
019600         MOVE 'Y' TO WS-NAME-FOUND-SW
019700     END-IF.
019800 0151-EXIT.
019900     EXIT.
020000
020100 0160-FIND-EMAIL.
020200     MOVE 'N' TO WS-MAIL-FOUND-SW.
020300     PERFORM 0161-CHECK-ONE-MAIL THRU 0161-EXIT
020400         VARYING WS-USR-IX FROM 1 BY 1
020500         UNTIL WS-USR-IX > WS-USR-TBL-COUNT
020600            OR WS-MAIL-FOUND-SW = 'Y'.
020700 0160-EXIT.
020800     EXIT.
020900
021000 0161-CHECK-ONE-MAIL.
021100     IF WS-USR-TBL-EMAIL(WS-USR-IX) = WS-LOOKUP-EMAIL
021200         MOVE 'Y' TO WS-MAIL-FOUND-SW
021300     END-IF.
021400 0161-EXIT.
021500     EXIT.
021600
021700 0200-EDIT-TRANSACTION.
021800     ADD 1 TO WS-TRAN-COUNT.
021900     MOVE SPACES TO WS-REJECT-REASON.
022000     MOVE 'N' TO WS-TRAN-REJECT-SW.
022100     EVALUATE TRUE
022200         WHEN GES-UST-IS-CREATE
022300             PERFORM 0210-EDIT-CREATE THRU 0210-EXIT
022400         WHEN GES-UST-IS-UPDATE
022500             PERFORM 0220-EDIT-UPDATE THRU 0220-EXIT
022600         WHEN GES-UST-IS-DELETE
022700             PERFORM 0230-EDIT-DELETE THRU 0230-EXIT
022800         WHEN OTHER
022900             MOVE 'UNKNOWN TRANSACTION TYPE' TO
023000                 WS-REJECT-REASON
023100             MOVE 'Y' TO WS-TRAN-REJECT-SW
023200     END-EVALUATE.
023300     IF WS-TRAN-REJECTED
023400         PERFORM 0900-REJECT-TRANSACTION THRU 0900-EXIT
023500     ELSE
023600         PERFORM 0300-APPLY-TRANSACTION THRU 0300-EXIT
023700     END-IF.
023800     READ USR-TRAN AT END SET WS-TRAN-EOF TO TRUE.
023900 0200-EXIT.
024000     EXIT.
024100
024200 0210-EDIT-CREATE.
024300     MOVE GES-UST-CRE-USERNAME TO WS-LOOKUP-USERNAME.
024400     PERFORM 0150-FIND-USERNAME THRU 0150-EXIT.
024500     IF WS-NAME-FOUND-SW = 'Y'
024600         MOVE 'USERNAME ALREADY ON FILE' TO WS-REJECT-REASON
024700         MOVE 'Y' TO WS-TRAN-REJECT-SW
024800     ELSE
024900         MOVE GES-UST-CRE-EMAIL TO WS-LOOKUP-EMAIL
025000         PERFORM 0160-FIND-EMAIL THRU 0160-EXIT
025100         IF WS-MAIL-FOUND-SW = 'Y'
025200             MOVE 'E-MAIL ALREADY ON FILE' TO WS-REJECT-REASON
025300             MOVE 'Y' TO WS-TRAN-REJECT-SW
025400         END-IF
025500     END-IF.
025600 0210-EXIT.
025700     EXIT.
025800
025900 0220-EDIT-UPDATE.
026000     MOVE GES-UST-UPD-USER-ID TO WS-LOOKUP-USER-ID.
026100     PERFORM 0140-FIND-USER THRU 0140-EXIT.
026200     IF WS-ID-FOUND-SW NOT = 'Y'
026300         MOVE 'USER DOES NOT EXIST' TO WS-REJECT-REASON
026400         MOVE 'Y' TO WS-TRAN-REJECT-SW
026500     END-IF.
026600 0220-EXIT.
026700     EXIT.
026800
026900 0230-EDIT-DELETE.
027000     MOVE GES-UST-DEL-USER-ID TO WS-LOOKUP-USER-ID.
027100     PERFORM 0140-FIND-USER THRU 0140-EXIT.
027200     IF WS-ID-FOUND-SW NOT = 'Y'
027300         MOVE 'USER DOES NOT EXIST' TO WS-REJECT-REASON
027400         MOVE 'Y' TO WS-TRAN-REJECT-SW
027500     END-IF.
027600 0230-EXIT.
027700     EXIT.
027800
027900 0300-APPLY-TRANSACTION.
028000     EVALUATE TRUE
028100         WHEN GES-UST-IS-CREATE
028200             PERFORM 0310-APPLY-CREATE THRU 0310-EXIT
028300         WHEN GES-UST-IS-UPDATE
028400             PERFORM 0320-APPLY-UPDATE THRU 0320-EXIT
028500         WHEN GES-UST-IS-DELETE
028600             PERFORM 0330-APPLY-DELETE THRU 0330-EXIT
028700     END-EVALUATE.
028800     ADD 1 TO WS-ACCEPT-COUNT.
028900 0300-EXIT.
029000     EXIT.
029100
029200 0310-APPLY-CREATE.
029300     ADD 1 TO WS-USR-TBL-COUNT.
029400     SET WS-USR-IX TO WS-USR-TBL-COUNT.
029500     MOVE WS-NEXT-USER-ID TO WS-USR-TBL-ID(WS-USR-IX).
029600     ADD 1 TO WS-NEXT-USER-ID.
029700     MOVE GES-UST-CRE-USERNAME TO
029800         WS-USR-TBL-USERNAME(WS-USR-IX).
029900     MOVE GES-UST-CRE-EMAIL TO WS-USR-TBL-EMAIL(WS-USR-IX).
030000     MOVE GES-UST-CRE-FIRST-NAME TO
030100         WS-USR-TBL-FIRST-NAME(WS-USR-IX).
030200     MOVE GES-UST-CRE-LAST-NAME TO
030300         WS-USR-TBL-LAST-NAME(WS-USR-IX).
030400     MOVE 'Y' TO WS-USR-TBL-ACTIVE(WS-USR-IX).
030500 0310-EXIT.
030600     EXIT.
030700
030800 0320-APPLY-UPDATE.
030900     IF GES-UST-UPD-FIRST-NAME NOT = SPACES
031000         MOVE GES-UST-UPD-FIRST-NAME TO
031100             WS-USR-TBL-FIRST-NAME(WS-SAVE-USR-IX)
031200     END-IF.
031300     IF GES-UST-UPD-LAST-NAME NOT = SPACES
031400         MOVE GES-UST-UPD-LAST-NAME TO
031500             WS-USR-TBL-LAST-NAME(WS-SAVE-USR-IX)
031600     END-IF.
031700 0320-EXIT.
031800     EXIT.
031900
032000 0330-APPLY-DELETE.
032100     PERFORM 0331-SHIFT-ONE-USER THRU 0331-EXIT
032200         VARYING WS-USR-IX FROM WS-SAVE-USR-IX BY 1
032300         UNTIL WS-USR-IX >= WS-USR-TBL-COUNT.
032400     SUBTRACT 1 FROM WS-USR-TBL-COUNT.
032500 0330-EXIT.
032600     EXIT.
032700
032800 0331-SHIFT-ONE-USER.
032900     MOVE WS-USR-ENTRY(WS-USR-IX + 1) TO WS-USR-ENTRY(WS-USR-IX).
033000 0331-EXIT.
033100     EXIT.
033200
033300 0800-REWRITE-MASTER.
033400     PERFORM 0801-WRITE-ONE-USER THRU 0801-EXIT
033500         VARYING WS-USR-IX FROM 1 BY 1
033600         UNTIL WS-USR-IX > WS-USR-TBL-COUNT.
033700 0800-EXIT.
033800     EXIT.
033900
034000 0801-WRITE-ONE-USER.
034100     MOVE WS-USR-TBL-ID(WS-USR-IX) TO GES-NEW-USER-ID.
034200     MOVE WS-USR-TBL-USERNAME(WS-USR-IX) TO GES-NEW-USERNAME.
034300     MOVE WS-USR-TBL-EMAIL(WS-USR-IX) TO GES-NEW-EMAIL.
034400     MOVE WS-USR-TBL-FIRST-NAME(WS-USR-IX) TO
034500         GES-NEW-FIRST-NAME.
034600     MOVE WS-USR-TBL-LAST-NAME(WS-USR-IX) TO GES-NEW-LAST-NAME.
034700     MOVE WS-USR-TBL-ACTIVE(WS-USR-IX) TO GES-NEW-ACTIVE-FLAG.
034800     WRITE GES-NEW-USER-RECORD.
034900 0801-EXIT.
035000     EXIT.
035100
035200 0900-REJECT-TRANSACTION.
035300     ADD 1 TO WS-REJECT-COUNT.
035400     DISPLAY 'GES-0011 USER TRAN REJECTED - TYPE '
035500             GES-UST-TYPE ' REASON: ' WS-REJECT-REASON.
035600 0900-EXIT.
035700     EXIT.
035800
035900 0990-TERMINATE.
036000     CLOSE USR-OLD USR-TRAN USR-NEW.
036100     DISPLAY 'GES-0011 USER MAINTENANCE RUN TOTALS - READ '
036200             WS-TRAN-COUNT ' ACCEPTED ' WS-ACCEPT-COUNT
036300             ' REJECTED ' WS-REJECT-COUNT.
036400 0990-EXIT.
036500     EXIT.
