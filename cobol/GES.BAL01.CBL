000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GROUP-BALANCE-ENGINE.
000300 AUTHOR. R L HALVORSEN.
000400 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN. 11/03/89.
000600 DATE-COMPILED. 11/03/89.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*DESCRIPTION: NIGHTLY GROUP-EXPENSE BALANCE RUN.  FOR EVERY GROUP
001000*(OR ONE GROUP NAMED ON THE PARM CARD) THIS PROGRAM NETS EACH
001100*MEMBER'S SHARE OF THE GROUP'S EXPENSES AGAINST COMPLETED
001200*SETTLEMENTS, WRITES A BALANCE RECORD PER MEMBER, SIMPLIFIES THE
001300*GROUP'S DEBTS TO THE FEWEST POSSIBLE TRANSFERS, ROLLS EACH
001400*MEMBER'S BALANCES UP ACROSS ALL OF THEIR GROUPS, AND PRINTS THE
001500*GROUP BALANCE REPORT.
001600*****************************************************************
001700*CHANGE LOG:
001800*DATE      PROGRAMMER       TICKET     DESCRIPTION
001900*--------- ---------------- ---------- ---------------------------
002000*11/03/89  R L HALVORSEN    GES-0057   ORIGINAL PROGRAM.
002100*04/17/90  R L HALVORSEN    GES-0061   FIXED CREDITOR/DEBTOR TIE-
002200*                                      BREAK LOOPING FOREVER WHEN
002300*                                      TWO MEMBERS NET TO ZERO.
002400*08/22/91  R L HALVORSEN    GES-0089   COMPLETED-ONLY SETTLEMENT
002500*                                      FILTER ADDED TO STEP 4.
002600*02/09/93  T K MATSUDA      GES-0114   PAYER/SPLIT USER NOT ON THE
002700*                                      MEMBER LIST NOW GETS A
002800*                                      ZERO-START BALANCE ENTRY.
002900*07/30/96  T K MATSUDA      GES-0140   USER-TOTAL ROLL-UP ADDED.
003000*09/12/98  T K MATSUDA      GES-0151   YEAR-2000 REVIEW - RUN DATE
003100*                                      AND ALL DATE FIELDS ARE
003200*                                      CENTURY-EXPLICIT.  NO
003300*                                      CHANGE REQUIRED TO PROGRAM.
003400*05/06/02  D O QUINTANA     GES-0177   REPORT FOOTER NOW SHOWS
003500*                                      MEMBER COUNT PER GROUP.
003600*10/14/07  D O QUINTANA     GES-0201   PARM CARD GROUP-ID OF ZERO
003700*                                      NOW DOCUMENTED AS "ALL
003800*                                      GROUPS" IN THE RUNBOOK.
003900*01/22/13  M S OYELARAN     GES-0229   RAISED IN-STORAGE TABLE
004000*                                      SIZES FOR THE SPRING TRAVEL
004100*                                      POOL VOLUME.
004200*11/02/18  J P ADEYEMI      GES-0238   PULLED RUN-DATE AND THE
004300*                                      GROUP/MEMBER COUNTERS OUT OF
004400*                                      WS-RUN-CONTROLS INTO 77-LEVEL
004500*                                      ITEMS - EASIER TO SPOT ON A
004600*                                      DUMP THAN A BURIED 05.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS GES-NUMERIC-CLASS IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS GES-TEST-RUN
005600            OFF STATUS IS GES-PRODUCTION-RUN.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT USR-FILE ASSIGN TO "USR-FILE"
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT GRP-FILE ASSIGN TO "GRP-FILE"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT MBR-FILE ASSIGN TO "MBR-FILE"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT EXP-FILE ASSIGN TO "EXP-FILE"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT SPL-FILE ASSIGN TO "SPL-FILE"
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT SET-FILE ASSIGN TO "SET-FILE"
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT BAL-OUT  ASSIGN TO "BAL-OUT"
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT RPT-OUT  ASSIGN TO "RPT-OUT"
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  USR-FILE
007800     LABEL RECORDS ARE STANDARD.
007900     COPY GES.USR01.
008000 FD  GRP-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY GES.GRP01.
008300 FD  MBR-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY GES.MBR01.
008600 FD  EXP-FILE
008700     LABEL RECORDS ARE STANDARD.
008800     COPY GES.EXP01.
008900 FD  SPL-FILE
009000     LABEL RECORDS ARE STANDARD.
009100     COPY GES.SPL01.
009200 FD  SET-FILE
009300     LABEL RECORDS ARE STANDARD.
009400     COPY GES.SET01.
009500 FD  BAL-OUT
009600     LABEL RECORDS ARE STANDARD.
009700     COPY GES.BOT01.
009800 FD  RPT-OUT
009900     LABEL RECORDS ARE STANDARD.
010000     COPY GES.RPT01.
010100 WORKING-STORAGE SECTION.
010200     COPY GES.BWK01.
010300 77  WS-RUN-DATE           PIC X(08) VALUE SPACES.
010400 77  WS-GROUPS-PROCESSED   PIC S9(04) COMP VALUE ZERO.
010500 77  WS-MEMBER-COUNT       PIC S9(04) COMP VALUE ZERO.
010600
010700 01  WS-EOF-SWITCHES.
010800     05  WS-USR-EOF-SW         PIC X(01) VALUE 'N'.
010900         88  WS-USR-EOF            VALUE 'Y'.
011000     05  WS-GRP-EOF-SW         PIC X(01) VALUE 'N'.
011100         88  WS-GRP-EOF            VALUE 'Y'.
011200     05  WS-MBR-EOF-SW         PIC X(01) VALUE 'N'.
011300         88  WS-MBR-EOF            VALUE 'Y'.
011400     05  WS-EXP-EOF-SW         PIC X(01) VALUE 'N'.
011500         88  WS-EXP-EOF            VALUE 'Y'.
011600     05  WS-SPL-EOF-SW         PIC X(01) VALUE 'N'.
011700         88  WS-SPL-EOF            VALUE 'Y'.
011800     05  WS-SET-EOF-SW         PIC X(01) VALUE 'N'.
011900         88  WS-SET-EOF            VALUE 'Y'.
012000
012100 01  WS-RUN-CONTROLS.
012200     05  WS-REQUESTED-GROUP-ID PIC 9(09) VALUE ZERO.
012300     05  WS-GROUP-FOUND-SW     PIC X(01) VALUE 'N'.
012400         88  WS-GROUP-WAS-FOUND    VALUE 'Y'.
012500     05  WS-GROUP-TOTAL-EXP    PIC S9(15)V99 VALUE ZERO.
012600     05  WS-GRAND-TOTAL-EXP    PIC S9(15)V99 VALUE ZERO.
012700
012800 01  WS-EXP-TABLE.
012900     05  WS-EXP-TBL-COUNT      PIC S9(04) COMP VALUE ZERO.
013000     05  WS-EXP-ENTRY OCCURS 0 TO 5000 TIMES
013100                       DEPENDING ON WS-EXP-TBL-COUNT
013200                       INDEXED BY WS-EXP-IX.
013300         10  WS-EXP-TBL-GROUP-ID  PIC 9(09).
013400         10  WS-EXP-TBL-EXP-ID    PIC 9(09).
013500         10  WS-EXP-TBL-AMOUNT    PIC S9(15)V99.
013600         10  WS-EXP-TBL-PAID-BY   PIC 9(09).
013700
013800 01  WS-SPL-TABLE.
013900     05  WS-SPL-TBL-COUNT      PIC S9(04) COMP VALUE ZERO.
014000     05  WS-SPL-ENTRY OCCURS 0 TO 10000 TIMES
014100                       DEPENDING ON WS-SPL-TBL-COUNT
014200                       INDEXED BY WS-SPL-IX.
014300         10  WS-SPL-TBL-EXP-ID    PIC 9(09).
014400         10  WS-SPL-TBL-USER-ID   PIC 9(09).
014500         10  WS-SPL-TBL-SHARE     PIC S9(15)V99.
014600
014700 01  WS-SET-TABLE.
014800     05  WS-SET-TBL-COUNT      PIC S9(04) COMP VALUE ZERO.
014900     05  WS-SET-ENTRY OCCURS 0 TO 5000 TIMES
015000                       DEPENDING ON WS-SET-TBL-COUNT
015100                       INDEXED BY WS-SET-IX.
015200         10  WS-SET-TBL-GROUP-ID  PIC 9(09).
015300         10  WS-SET-TBL-PAYER     PIC 9(09).
015400         10  WS-SET-TBL-PAYEE     PIC 9(09).
015500         10  WS-SET-TBL-AMOUNT    PIC S9(15)V99.
015600         10  WS-SET-TBL-STATUS    PIC X(12).
015700
015800 01  WS-AMB-TABLE.
015900     05  WS-AMB-COUNT          PIC S9(04) COMP VALUE ZERO.
016000     05  WS-AMB-ENTRY OCCURS 0 TO 5000 TIMES
016100                       DEPENDING ON WS-AMB-COUNT
016200                       INDEXED BY WS-AMB-IX.
016300         10  WS-AMB-GROUP-ID      PIC 9(09).
016400         10  WS-AMB-USER-ID       PIC 9(09).
016500
016600 01  WS-ABL-TABLE.
016700     05  WS-ABL-COUNT          PIC S9(04) COMP VALUE ZERO.
016800     05  WS-ABL-ENTRY OCCURS 0 TO 5000 TIMES
016900                       DEPENDING ON WS-ABL-COUNT
017000                       INDEXED BY WS-ABL-IX.
017100         10  WS-ABL-GROUP-ID      PIC 9(09).
017200         10  WS-ABL-USER-ID       PIC 9(09).
017300         10  WS-ABL-AMOUNT        PIC S9(15)V99.
017400
017500 01  WS-WORK-FIELDS.
017600     05  WS-LOOKUP-USER-ID     PIC 9(09).
017700     05  WS-CRED-IX            PIC S9(04) COMP VALUE ZERO.
017800     05  WS-DEBT-IX            PIC S9(04) COMP VALUE ZERO.
017900     05  WS-CRED-AMOUNT        PIC S9(15)V99.
018000     05  WS-DEBT-AMOUNT        PIC S9(15)V99.
018100     05  WS-SETTLE-AMT         PIC S9(15)V99.
018200     05  WS-USER-TOTAL         PIC S9(15)V99.
018300     05  WS-FOUND-BAL-AMOUNT   PIC S9(15)V99.
018400     05  WS-SUB1               PIC S9(04) COMP.
018500     05  WS-SUB2               PIC S9(04) COMP.
018600     05  WS-SAVE-BAL-IX        PIC S9(04) COMP VALUE ZERO.
018700     05  WS-BAL-FOUND-SW       PIC X(01) VALUE 'N'.
018800     05  WS-ABL-FOUND-SW       PIC X(01) VALUE 'N'.
018900
019000 PROCEDURE DIVISION.
019100
019200 0000-MAIN-CONTROL.
019300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
019400     IF WS-REQUESTED-GROUP-ID NOT = ZERO
019500         PERFORM 0290-PROCESS-ONE-REQUESTED THRU 0290-EXIT
019600     ELSE
019700         PERFORM 0280-PROCESS-ALL-GROUPS THRU 0280-EXIT
019800     END-IF.
019900     PERFORM 0400-ROLLUP-USER-TOTALS THRU 0400-EXIT.
020000     PERFORM 0550-PRINT-FINAL-TOTALS THRU 0550-EXIT.
020100     PERFORM 0900-TERMINATE THRU 0900-EXIT.
020200     STOP RUN.
020300
020400 0100-INITIALIZE.
020500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020600     ACCEPT WS-REQUESTED-GROUP-ID FROM SYSIN.
020700     OPEN INPUT USR-FILE GRP-FILE MBR-FILE EXP-FILE SPL-FILE
020800         SET-FILE.
020900     OPEN OUTPUT BAL-OUT RPT-OUT.
021000     PERFORM 0110-LOAD-USER-TABLE THRU 0110-EXIT.
021100     PERFORM 0120-LOAD-GROUP-TABLE THRU 0120-EXIT.
021200     PERFORM 0130-LOAD-MEMBER-TABLE THRU 0130-EXIT.
021300     PERFORM 0140-LOAD-EXPENSE-TABLE THRU 0140-EXIT.
021400     PERFORM 0150-LOAD-SPLIT-TABLE THRU 0150-EXIT.
021500     PERFORM 0160-LOAD-SETTLEMENT-TABLE THRU 0160-EXIT.
021600     PERFORM 0500-PRINT-HEADINGS THRU 0500-EXIT.
021700 0100-EXIT.
021800     EXIT.
021900
022000 0110-LOAD-USER-TABLE.
022100     READ USR-FILE AT END SET WS-USR-EOF TO TRUE.
022200     PERFORM 0111-LOAD-ONE-USER THRU 0111-EXIT
022300         UNTIL WS-USR-EOF.
022400 0110-EXIT.
022500     EXIT.
022600
022700 0111-LOAD-ONE-USER.
022800     ADD 1 TO GES-USR-COUNT.
022900     SET GES-USR-IX TO GES-USR-COUNT.
023000     MOVE GES-USER-ID TO GES-USR-TBL-ID(GES-USR-IX).
023100     MOVE GES-ACTIVE-FLAG TO GES-USR-TBL-ACTIVE(GES-USR-IX).
023200     READ USR-FILE AT END SET WS-USR-EOF TO TRUE.
023300 0111-EXIT.
023400     EXIT.
023500
023600 0120-LOAD-GROUP-TABLE.
023700     READ GRP-FILE AT END SET WS-GRP-EOF TO TRUE.
023800     PERFORM 0121-LOAD-ONE-GROUP THRU 0121-EXIT
023900         UNTIL WS-GRP-EOF.
024000 0120-EXIT.
024100     EXIT.
024200
024300 0121-LOAD-ONE-GROUP.
024400     ADD 1 TO GES-GRP-COUNT.
024500     SET GES-GRP-IX TO GES-GRP-COUNT.
024600     MOVE GES-GROUP-ID TO GES-GRP-TBL-ID(GES-GRP-IX).
024700     MOVE GES-GROUP-NAME TO GES-GRP-TBL-NAME(GES-GRP-IX).
024800     MOVE GES-ACTIVE-FLAG TO GES-GRP-TBL-ACTIVE(GES-GRP-IX).
024900     READ GRP-FILE AT END SET WS-GRP-EOF TO TRUE.
025000 0121-EXIT.
025100     EXIT.
025200
025300 0130-LOAD-MEMBER-TABLE.
025400     READ MBR-FILE AT END SET WS-MBR-EOF TO TRUE.
025500     PERFORM 0131-LOAD-ONE-MEMBER THRU 0131-EXIT
025600         UNTIL WS-MBR-EOF.
025700 0130-EXIT.
025800     EXIT.
025900
026000 0131-LOAD-ONE-MEMBER.
026100     ADD 1 TO WS-AMB-COUNT.
026200     SET WS-AMB-IX TO WS-AMB-COUNT.
026300     MOVE GES-MBR-GROUP-ID TO WS-AMB-GROUP-ID(WS-AMB-IX).
026400     MOVE GES-MBR-USER-ID TO WS-AMB-USER-ID(WS-AMB-IX).
026500     READ MBR-FILE AT END SET WS-MBR-EOF TO TRUE.
026600 0131-EXIT.
026700     EXIT.
026800
026900 0140-LOAD-EXPENSE-TABLE.
027000     READ EXP-FILE AT END SET WS-EXP-EOF TO TRUE.
027100     PERFORM 0141-LOAD-ONE-EXPENSE THRU 0141-EXIT
027200         UNTIL WS-EXP-EOF.
027300 0140-EXIT.
027400     EXIT.
027500
027600 0141-LOAD-ONE-EXPENSE.
027700     ADD 1 TO WS-EXP-TBL-COUNT.
027800     SET WS-EXP-IX TO WS-EXP-TBL-COUNT.
027900     MOVE GES-EXP-GROUP-ID TO WS-EXP-TBL-GROUP-ID(WS-EXP-IX).
028000     MOVE GES-EXP-ID TO WS-EXP-TBL-EXP-ID(WS-EXP-IX).
028100     MOVE GES-EXP-AMOUNT TO WS-EXP-TBL-AMOUNT(WS-EXP-IX).
028200     MOVE GES-EXP-PAID-BY TO WS-EXP-TBL-PAID-BY(WS-EXP-IX).
028300     READ EXP-FILE AT END SET WS-EXP-EOF TO TRUE.
028400 0141-EXIT.
028500     EXIT.
028600
028700 0150-LOAD-SPLIT-TABLE.
028800     READ SPL-FILE AT END SET WS-SPL-EOF TO TRUE.
028900     PERFORM 0151-LOAD-ONE-SPLIT THRU 0151-EXIT
029000         UNTIL WS-SPL-EOF.
029100 0150-EXIT.
029200     EXIT.
029300
029400 0151-LOAD-ONE-SPLIT.
029500     ADD 1 TO WS-SPL-TBL-COUNT.
029600     SET WS-SPL-IX TO WS-SPL-TBL-COUNT.
029700     MOVE GES-SPL-EXP-ID TO WS-SPL-TBL-EXP-ID(WS-SPL-IX).
029800     MOVE GES-SPL-USER-ID TO WS-SPL-TBL-USER-ID(WS-SPL-IX).
029900     MOVE GES-SPL-SHARE-AMOUNT TO WS-SPL-TBL-SHARE(WS-SPL-IX).
030000     READ SPL-FILE AT END SET WS-SPL-EOF TO TRUE.
030100 0151-EXIT.
030200     EXIT.
030300
030400 0160-LOAD-SETTLEMENT-TABLE.
030500     READ SET-FILE AT END SET WS-SET-EOF TO TRUE.
030600     PERFORM 0161-LOAD-ONE-SETTLEMENT THRU 0161-EXIT
030700         UNTIL WS-SET-EOF.
030800 0160-EXIT.
030900     EXIT.
031000
031100 0161-LOAD-ONE-SETTLEMENT.
031200     ADD 1 TO WS-SET-TBL-COUNT.
031300     SET WS-SET-IX TO WS-SET-TBL-COUNT.
031400     MOVE GES-SET-GROUP-ID TO WS-SET-TBL-GROUP-ID(WS-SET-IX).
031500     MOVE GES-SET-PAYER-ID TO WS-SET-TBL-PAYER(WS-SET-IX).
031600     MOVE GES-SET-PAYEE-ID TO WS-SET-TBL-PAYEE(WS-SET-IX).
031700     MOVE GES-SET-AMOUNT TO WS-SET-TBL-AMOUNT(WS-SET-IX).
031800     MOVE GES-SET-STATUS TO WS-SET-TBL-STATUS(WS-SET-IX).
031900     READ SET-FILE AT END SET WS-SET-EOF TO TRUE.
032000 0161-EXIT.
032100     EXIT.
032200
032300 0280-PROCESS-ALL-GROUPS.
032400     PERFORM 0300-PROCESS-ONE-GROUP THRU 0300-EXIT
032500         VARYING GES-GRP-IX FROM 1 BY 1
032600         UNTIL GES-GRP-IX > GES-GRP-COUNT.
032700 0280-EXIT.
032800     EXIT.
032900
033000 0290-PROCESS-ONE-REQUESTED.
033100     MOVE 'N' TO WS-GROUP-FOUND-SW.
033200     PERFORM 0291-CHECK-ONE-GROUP THRU 0291-EXIT
033300         VARYING GES-GRP-IX FROM 1 BY 1
033400         UNTIL GES-GRP-IX > GES-GRP-COUNT.
033500     IF NOT WS-GROUP-WAS-FOUND
033600         DISPLAY 'GES-0057 GROUP NOT FOUND - GROUP-ID '
033700                 WS-REQUESTED-GROUP-ID
033800     END-IF.
033900 0290-EXIT.
034000     EXIT.
034100
034200 0291-CHECK-ONE-GROUP.
034300     IF GES-GRP-TBL-ID(GES-GRP-IX) = WS-REQUESTED-GROUP-ID
034400         MOVE 'Y' TO WS-GROUP-FOUND-SW
034500         PERFORM 0300-PROCESS-ONE-GROUP THRU 0300-EXIT
034600     END-IF.
034700 0291-EXIT.
034800     EXIT.
034900
035000 0300-PROCESS-ONE-GROUP.
035100     MOVE ZERO TO GES-BAL-COUNT.
035200     MOVE ZERO TO WS-GROUP-TOTAL-EXP.
035300     MOVE ZERO TO WS-MEMBER-COUNT.
035400     PERFORM 0310-LOAD-MEMBERS THRU 0310-EXIT.
035500     PERFORM 0320-APPLY-EXPENSES THRU 0320-EXIT.
035600     PERFORM 0330-APPLY-SETTLEMENTS THRU 0330-EXIT.
035700     PERFORM 0510-PRINT-GROUP-HEADER THRU 0510-EXIT.
035800     PERFORM 0340-WRITE-BALANCES THRU 0340-EXIT.
035900     PERFORM 0350-SIMPLIFY-DEBTS THRU 0350-EXIT.
036000     PERFORM 0540-PRINT-GROUP-FOOTER THRU 0540-EXIT.
036100     ADD WS-GROUP-TOTAL-EXP TO WS-GRAND-TOTAL-EXP.
036200     ADD 1 TO WS-GROUPS-PROCESSED.
036300 0300-EXIT.
036400     EXIT.
036500
036600 0310-LOAD-MEMBERS.
036700     PERFORM 0311-LOAD-ONE-MEMBER THRU 0311-EXIT
036800         VARYING WS-AMB-IX FROM 1 BY 1
036900         UNTIL WS-AMB-IX > WS-AMB-COUNT.
037000 0310-EXIT.
037100     EXIT.
037200
037300 0311-LOAD-ONE-MEMBER.
037400     IF WS-AMB-GROUP-ID(WS-AMB-IX) =
037500                           GES-GRP-TBL-ID(GES-GRP-IX)
037600         MOVE WS-AMB-USER-ID(WS-AMB-IX) TO WS-LOOKUP-USER-ID
037700         PERFORM 0315-FIND-OR-ADD-BAL THRU 0315-EXIT
037800     END-IF.
037900 0311-EXIT.
038000     EXIT.
038100
038200 0315-FIND-OR-ADD-BAL.
038300     MOVE 'N' TO WS-BAL-FOUND-SW.
038400     PERFORM 0316-SEARCH-ONE-BAL THRU 0316-EXIT
038500         VARYING GES-BAL-IX FROM 1 BY 1
038600         UNTIL GES-BAL-IX > GES-BAL-COUNT
038700            OR WS-BAL-FOUND-SW = 'Y'.
038800     IF WS-BAL-FOUND-SW = 'Y'
038900         SET GES-BAL-IX TO WS-SAVE-BAL-IX
039000         GO TO 0315-EXIT
039100     END-IF.
039200     ADD 1 TO GES-BAL-COUNT.
039300     SET GES-BAL-IX TO GES-BAL-COUNT.
039400     MOVE WS-LOOKUP-USER-ID TO GES-BAL-TBL-USER-ID(GES-BAL-IX).
039500     MOVE ZERO TO GES-BAL-TBL-AMOUNT(GES-BAL-IX).
039600 0315-EXIT.
039700     EXIT.
039800
039900 0316-SEARCH-ONE-BAL.
040000     IF GES-BAL-TBL-USER-ID(GES-BAL-IX) = WS-LOOKUP-USER-ID
040100         MOVE 'Y' TO WS-BAL-FOUND-SW
040200         SET WS-SAVE-BAL-IX TO GES-BAL-IX
040300     END-IF.
040400 0316-EXIT.
040500     EXIT.
040600
040700 0320-APPLY-EXPENSES.
040800     PERFORM 0321-APPLY-ONE-EXPENSE THRU 0321-EXIT
040900         VARYING WS-EXP-IX FROM 1 BY 1
041000         UNTIL WS-EXP-IX > WS-EXP-TBL-COUNT.
041100 0320-EXIT.
041200     EXIT.
041300
041400 0321-APPLY-ONE-EXPENSE.
041500     IF WS-EXP-TBL-GROUP-ID(WS-EXP-IX) =
041600                           GES-GRP-TBL-ID(GES-GRP-IX)
041700         MOVE WS-EXP-TBL-PAID-BY(WS-EXP-IX)
041800             TO WS-LOOKUP-USER-ID
041900         PERFORM 0315-FIND-OR-ADD-BAL THRU 0315-EXIT
042000         ADD WS-EXP-TBL-AMOUNT(WS-EXP-IX)
042100             TO GES-BAL-TBL-AMOUNT(GES-BAL-IX)
042200         ADD WS-EXP-TBL-AMOUNT(WS-EXP-IX)
042300             TO WS-GROUP-TOTAL-EXP
042400         PERFORM 0325-APPLY-SPLITS-OF THRU 0325-EXIT
042500     END-IF.
042600 0321-EXIT.
042700     EXIT.
042800
042900 0325-APPLY-SPLITS-OF.
043000     PERFORM 0326-APPLY-ONE-SPLIT THRU 0326-EXIT
043100         VARYING WS-SPL-IX FROM 1 BY 1
043200         UNTIL WS-SPL-IX > WS-SPL-TBL-COUNT.
043300 0325-EXIT.
043400     EXIT.
043500
043600 0326-APPLY-ONE-SPLIT.
043700     IF WS-SPL-TBL-EXP-ID(WS-SPL-IX) =
043800                           WS-EXP-TBL-EXP-ID(WS-EXP-IX)
043900         MOVE WS-SPL-TBL-USER-ID(WS-SPL-IX)
044000             TO WS-LOOKUP-USER-ID
044100         PERFORM 0315-FIND-OR-ADD-BAL THRU 0315-EXIT
044200         SUBTRACT WS-SPL-TBL-SHARE(WS-SPL-IX)
044300             FROM GES-BAL-TBL-AMOUNT(GES-BAL-IX)
044400     END-IF.
044500 0326-EXIT.
044600     EXIT.
044700
044800 0330-APPLY-SETTLEMENTS.
044900     PERFORM 0331-APPLY-ONE-SETTLEMENT THRU 0331-EXIT
045000         VARYING WS-SET-IX FROM 1 BY 1
045100         UNTIL WS-SET-IX > WS-SET-TBL-COUNT.
045200 0330-EXIT.
045300     EXIT.
045400
045500 0331-APPLY-ONE-SETTLEMENT.
045600     IF WS-SET-TBL-GROUP-ID(WS-SET-IX) =
045700                           GES-GRP-TBL-ID(GES-GRP-IX)
045800        AND WS-SET-TBL-STATUS(WS-SET-IX) = 'COMPLETED   '
045900         MOVE WS-SET-TBL-PAYER(WS-SET-IX) TO WS-LOOKUP-USER-ID
046000         PERFORM 0315-FIND-OR-ADD-BAL THRU 0315-EXIT
046100         ADD WS-SET-TBL-AMOUNT(WS-SET-IX)
046200             TO GES-BAL-TBL-AMOUNT(GES-BAL-IX)
046300         MOVE WS-SET-TBL-PAYEE(WS-SET-IX) TO WS-LOOKUP-USER-ID
046400         PERFORM 0315-FIND-OR-ADD-BAL THRU 0315-EXIT
046500         SUBTRACT WS-SET-TBL-AMOUNT(WS-SET-IX)
046600             FROM GES-BAL-TBL-AMOUNT(GES-BAL-IX)
046700     END-IF.
046800 0331-EXIT.
046900     EXIT.
047000
047100 0340-WRITE-BALANCES.
047200     PERFORM 0341-WRITE-ONE-BALANCE THRU 0341-EXIT
047300         VARYING GES-BAL-IX FROM 1 BY 1
047400         UNTIL GES-BAL-IX > GES-BAL-COUNT.
047500 0340-EXIT.
047600     EXIT.
047700
047800 0341-WRITE-ONE-BALANCE.
047900     SET GES-BOT-IS-BALANCE TO TRUE.
048000     MOVE GES-GRP-TBL-ID(GES-GRP-IX) TO GES-BOT-BAL-GROUP-ID.
048100     MOVE GES-BAL-TBL-USER-ID(GES-BAL-IX)
048200         TO GES-BOT-BAL-USER-ID.
048300     MOVE GES-BAL-TBL-AMOUNT(GES-BAL-IX) TO GES-BOT-BAL-AMOUNT.
048400     WRITE GES-BALOUT-RECORD.
048500     PERFORM 0520-PRINT-DETAIL-LINE THRU 0520-EXIT.
048600     ADD 1 TO WS-ABL-COUNT.
048700     SET WS-ABL-IX TO WS-ABL-COUNT.
048800     MOVE GES-GRP-TBL-ID(GES-GRP-IX)
048900         TO WS-ABL-GROUP-ID(WS-ABL-IX).
049000     MOVE GES-BAL-TBL-USER-ID(GES-BAL-IX)
049100         TO WS-ABL-USER-ID(WS-ABL-IX).
049200     MOVE GES-BAL-TBL-AMOUNT(GES-BAL-IX)
049300         TO WS-ABL-AMOUNT(WS-ABL-IX).
049400     ADD 1 TO WS-MEMBER-COUNT.
049500 0341-EXIT.
049600     EXIT.
049700
049800 0350-SIMPLIFY-DEBTS.
049900     PERFORM 0351-FIND-MAX-CREDITOR THRU 0351-EXIT.
050000     PERFORM 0356-ONE-SIMPLIFY-STEP THRU 0356-EXIT
050100         UNTIL WS-CRED-IX = ZERO.
050200 0350-EXIT.
050300     EXIT.
050400
050500 0356-ONE-SIMPLIFY-STEP.
050600     PERFORM 0352-FIND-MIN-DEBTOR THRU 0352-EXIT.
050700     IF WS-DEBT-IX = ZERO
050800         MOVE ZERO TO WS-CRED-IX
050900         GO TO 0356-EXIT
051000     END-IF.
051100     PERFORM 0353-EMIT-ONE-DEBT THRU 0353-EXIT.
051200     PERFORM 0351-FIND-MAX-CREDITOR THRU 0351-EXIT.
051300 0356-EXIT.
051400     EXIT.
051500
051600 0351-FIND-MAX-CREDITOR.
051700     MOVE ZERO TO WS-CRED-IX.
051800     MOVE ZERO TO WS-CRED-AMOUNT.
051900     PERFORM 0354-CHECK-ONE-FOR-MAX THRU 0354-EXIT
052000         VARYING GES-BAL-IX FROM 1 BY 1
052100         UNTIL GES-BAL-IX > GES-BAL-COUNT.
052200 0351-EXIT.
052300     EXIT.
052400
052500 0354-CHECK-ONE-FOR-MAX.
052600     IF GES-BAL-TBL-AMOUNT(GES-BAL-IX) > WS-CRED-AMOUNT
052700         SET WS-CRED-IX TO GES-BAL-IX
052800         MOVE GES-BAL-TBL-AMOUNT(GES-BAL-IX) TO WS-CRED-AMOUNT
052900     END-IF.
053000 0354-EXIT.
053100     EXIT.
053200
053300 0352-FIND-MIN-DEBTOR.
053400     MOVE ZERO TO WS-DEBT-IX.
053500     MOVE ZERO TO WS-DEBT-AMOUNT.
053600     PERFORM 0355-CHECK-ONE-FOR-MIN THRU 0355-EXIT
053700         VARYING GES-BAL-IX FROM 1 BY 1
053800         UNTIL GES-BAL-IX > GES-BAL-COUNT.
053900 0352-EXIT.
054000     EXIT.
054100
054200 0355-CHECK-ONE-FOR-MIN.
054300     IF GES-BAL-TBL-AMOUNT(GES-BAL-IX) < WS-DEBT-AMOUNT
054400         SET WS-DEBT-IX TO GES-BAL-IX
054500         MOVE GES-BAL-TBL-AMOUNT(GES-BAL-IX) TO WS-DEBT-AMOUNT
054600     END-IF.
054700 0355-EXIT.
054800     EXIT.
054900
055000 0353-EMIT-ONE-DEBT.
055100     MOVE WS-CRED-IX TO WS-SUB1.
055200     MOVE WS-DEBT-IX TO WS-SUB2.
055300     IF WS-CRED-AMOUNT < (ZERO - WS-DEBT-AMOUNT)
055400         COMPUTE WS-SETTLE-AMT ROUNDED = WS-CRED-AMOUNT
055500     ELSE
055600         COMPUTE WS-SETTLE-AMT ROUNDED = ZERO - WS-DEBT-AMOUNT
055700     END-IF.
055800     SET GES-BOT-IS-DEBT TO TRUE.
055900     MOVE GES-GRP-TBL-ID(GES-GRP-IX) TO GES-BOT-DBT-GROUP-ID.
056000     MOVE GES-BAL-TBL-USER-ID(WS-SUB2) TO GES-BOT-DBT-FROM-USER.
056100     MOVE GES-BAL-TBL-USER-ID(WS-SUB1) TO GES-BOT-DBT-TO-USER.
056200     MOVE WS-SETTLE-AMT TO GES-BOT-DBT-AMOUNT.
056300     WRITE GES-BALOUT-RECORD.
056400     PERFORM 0530-PRINT-DEBT-LINE THRU 0530-EXIT.
056500     SUBTRACT WS-SETTLE-AMT FROM GES-BAL-TBL-AMOUNT(WS-SUB1).
056600     ADD WS-SETTLE-AMT TO GES-BAL-TBL-AMOUNT(WS-SUB2).
056700 0353-EXIT.
056800     EXIT.
056900
057000 0400-ROLLUP-USER-TOTALS.
057100     PERFORM 0401-ROLLUP-ONE-USER THRU 0401-EXIT
057200         VARYING GES-USR-IX FROM 1 BY 1
057300         UNTIL GES-USR-IX > GES-USR-COUNT.
057400 0400-EXIT.
057500     EXIT.
057600
057700 0401-ROLLUP-ONE-USER.
057800     MOVE ZERO TO WS-USER-TOTAL.
057900     PERFORM 0402-SUM-ONE-MEMBERSHIP THRU 0402-EXIT
058000         VARYING WS-AMB-IX FROM 1 BY 1
058100         UNTIL WS-AMB-IX > WS-AMB-COUNT.
058200     SET GES-BOT-IS-TOTAL TO TRUE.
058300     MOVE GES-USR-TBL-ID(GES-USR-IX) TO GES-BOT-TOT-USER-ID.
058400     MOVE WS-USER-TOTAL TO GES-BOT-TOT-BALANCE.
058500     WRITE GES-BALOUT-RECORD.
058600 0401-EXIT.
058700     EXIT.
058800
058900 0402-SUM-ONE-MEMBERSHIP.
059000     IF WS-AMB-USER-ID(WS-AMB-IX) =
059100                           GES-USR-TBL-ID(GES-USR-IX)
059200         PERFORM 0410-LOOKUP-GROUP-BAL THRU 0410-EXIT
059300         ADD WS-FOUND-BAL-AMOUNT TO WS-USER-TOTAL
059400     END-IF.
059500 0402-EXIT.
059600     EXIT.
059700
059800 0410-LOOKUP-GROUP-BAL.
059900     MOVE ZERO TO WS-FOUND-BAL-AMOUNT.
060000     MOVE 'N' TO WS-ABL-FOUND-SW.
060100     PERFORM 0411-CHECK-ONE-ABL THRU 0411-EXIT
060200         VARYING WS-ABL-IX FROM 1 BY 1
060300         UNTIL WS-ABL-IX > WS-ABL-COUNT
060400            OR WS-ABL-FOUND-SW = 'Y'.
060500 0410-EXIT.
060600     EXIT.
060700
060800 0411-CHECK-ONE-ABL.
060900     IF WS-ABL-GROUP-ID(WS-ABL-IX) =
061000                           WS-AMB-GROUP-ID(WS-AMB-IX)
061100        AND WS-ABL-USER-ID(WS-ABL-IX) =
061200                           WS-AMB-USER-ID(WS-AMB-IX)
061300         MOVE WS-ABL-AMOUNT(WS-ABL-IX) TO WS-FOUND-BAL-AMOUNT
061400         MOVE 'Y' TO WS-ABL-FOUND-SW
061500     END-IF.
061600 0411-EXIT.
061700     EXIT.
061800
061900 0500-PRINT-HEADINGS.
062000     MOVE SPACES TO GES-PRINT-LINE.
062100     MOVE 'SPLITZ GROUP BALANCE REPORT' TO GES-RPT-HDG-TITLE.
062200     MOVE WS-RUN-DATE TO GES-RPT-HDG-DATE.
062300     WRITE GES-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
062400 0500-EXIT.
062500     EXIT.
062600
062700 0510-PRINT-GROUP-HEADER.
062800     MOVE SPACES TO GES-PRINT-LINE.
062900     MOVE 'GROUP ' TO GES-RPT-GRH-LIT.
063000     MOVE GES-GRP-TBL-ID(GES-GRP-IX) TO GES-RPT-GRH-ID.
063100     MOVE GES-GRP-TBL-NAME(GES-GRP-IX) TO GES-RPT-GRH-NAME.
063200     WRITE GES-PRINT-LINE AFTER ADVANCING 2 LINES.
063300 0510-EXIT.
063400     EXIT.
063500
063600 0520-PRINT-DETAIL-LINE.
063700     MOVE SPACES TO GES-PRINT-LINE.
063800     MOVE 'MEMBER ' TO GES-RPT-DTL-LIT.
063900     MOVE GES-BAL-TBL-USER-ID(GES-BAL-IX) TO GES-RPT-DTL-USER-ID.
064000     MOVE GES-BAL-TBL-AMOUNT(GES-BAL-IX) TO GES-RPT-DTL-BALANCE.
064100     WRITE GES-PRINT-LINE AFTER ADVANCING 1 LINE.
064200 0520-EXIT.
064300     EXIT.
064400
064500 0530-PRINT-DEBT-LINE.
064600     MOVE SPACES TO GES-PRINT-LINE.
064700     MOVE 'USER ' TO GES-RPT-DBT-LIT1.
064800     MOVE GES-BAL-TBL-USER-ID(WS-SUB2) TO GES-RPT-DBT-FROM.
064900     MOVE 'PAYS ' TO GES-RPT-DBT-LIT2.
065000     MOVE 'USER ' TO GES-RPT-DBT-LIT3.
065100     MOVE GES-BAL-TBL-USER-ID(WS-SUB1) TO GES-RPT-DBT-TO.
065200     MOVE WS-SETTLE-AMT TO GES-RPT-DBT-AMOUNT.
065300     WRITE GES-PRINT-LINE AFTER ADVANCING 1 LINE.
065400 0530-EXIT.
065500     EXIT.
065600
065700 0540-PRINT-GROUP-FOOTER.
065800     MOVE SPACES TO GES-PRINT-LINE.
065900     MOVE 'GROUP TOTAL EXP ' TO GES-RPT-FTR-LIT1.
066000     MOVE WS-GROUP-TOTAL-EXP TO GES-RPT-FTR-EXPENSE.
066100     MOVE 'MEMBER COUNT ' TO GES-RPT-FTR-LIT2.
066200     MOVE WS-MEMBER-COUNT TO GES-RPT-FTR-MEMBERS.
066300     WRITE GES-PRINT-LINE AFTER ADVANCING 2 LINES.
066400 0540-EXIT.
066500     EXIT.
066600
066700 0550-PRINT-FINAL-TOTALS.
066800     MOVE SPACES TO GES-PRINT-LINE.
066900     MOVE 'GROUPS PROCESSED ' TO GES-RPT-FIN-LIT1.
067000     MOVE WS-GROUPS-PROCESSED TO GES-RPT-FIN-GROUPS.
067100     MOVE 'GRAND TOTAL EXPENSE ' TO GES-RPT-FIN-LIT2.
067200     MOVE WS-GRAND-TOTAL-EXP TO GES-RPT-FIN-TOTAL.
067300     WRITE GES-PRINT-LINE AFTER ADVANCING 3 LINES.
067400 0550-EXIT.
067500     EXIT.
067600
067700 0900-TERMINATE.
067800     CLOSE USR-FILE GRP-FILE MBR-FILE EXP-FILE SPL-FILE SET-FILE.
067900     CLOSE BAL-OUT RPT-OUT.
068000 0900-EXIT.
068100     EXIT.
