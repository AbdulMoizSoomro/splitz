000100*****************************************************************
000200*GES-MBR01  -  GROUP MEMBERSHIP RECORD.
000300*ONE ENTRY PER (GROUP,MEMBER) PAIR.  KEYED ON GES-MBR-GROUP-ID,
000400*GES-MBR-USER-ID.  SORTED ASCENDING GROUP-ID WITHIN WHICH USER-ID.
000500*USED BY GES.GRP02.CBL (MAINTENANCE) AND GES.BAL01.CBL,
000600*GES.SET02.CBL, GES.EXP02.CBL FOR MEMBERSHIP/ROLE CHECKS.
000700*  06/14/85  RLH  ORIGINAL LAYOUT.
000800*NOTE - THREE FIELDS FILL THE 24-BYTE RECORD EXACTLY; THERE IS NO
000900*ROOM FOR A FILLER PAD WITHOUT WIDENING THE RECORD.
001000*****************************************************************
001100 01  GES-MEMBER-RECORD.
001200     05  GES-MBR-GROUP-ID          PIC 9(09).
001300     05  GES-MBR-USER-ID           PIC 9(09).
001400     05  GES-MBR-ROLE              PIC X(06).
001500         88  GES-MBR-IS-ADMIN          VALUE 'ADMIN '.
001600         88  GES-MBR-IS-MEMBER         VALUE 'MEMBER'.
