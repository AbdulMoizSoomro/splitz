000100*****************************************************************
000200*GES-SPL01  -  EXPENSE SPLIT RECORD.
000300*ONE ENTRY PER MEMBER SHARE OF AN EXPENSE.  KEYED ON GES-SPL-ID.
000400*SORTED ASCENDING EXPENSE-ID.  USED BY GES.EXP02.CBL AND
000500*GES.BAL01.CBL (BALANCE ENGINE STEP 3).
000600*  06/14/85  RLH  ORIGINAL LAYOUT.
000700*NOTE - SIX FIELDS FILL THE 67-BYTE RECORD EXACTLY - NO FILLER PAD
000800*****************************************************************
000900 01  GES-SPLIT-RECORD.
001000     05  GES-SPL-ID                PIC 9(09).
001100     05  GES-SPL-EXP-ID            PIC 9(09).
001200     05  GES-SPL-USER-ID           PIC 9(09).
001300     05  GES-SPL-TYPE              PIC X(06).
001400         88  GES-SPL-IS-EQUAL          VALUE 'EQUAL '.
001500         88  GES-SPL-IS-EXACT          VALUE 'EXACT '.
001600     05  GES-SPL-VALUE             PIC S9(15)V99.
001700     05  GES-SPL-SHARE-AMOUNT      PIC S9(15)V99.
