000100*****************************************************************
000200*GES-EXT01  -  EXPENSE TRANSACTION RECORD.
000300*ONE AREA, THREE REDEFINES - THE CREATE/UPDATE BODY, THE SHORT
000400*DELETE KEY (EXPENSE-ID PLUS ACTING USER) AND A RAW-TEXT VIEW USED
000500*WHEN THE WHOLE INPUT LINE IS ECHOED TO A REJECT MESSAGE.  READ BY
000600*GES.EXP02.CBL.  NOT A MASTER FILE - NO KEY, NO SORT ORDER
000700*REQUIRED.
000800*  06/14/85  RLH  ORIGINAL LAYOUT.
000900*  02/09/93  TKM  ZERO/BLANK FIELDS ON AN UPDATE TRANSACTION NOW
001000*                 MEAN "LEAVE STORED VALUE UNCHANGED" (GES-0116).
001100*****************************************************************
001200 01  GES-EXPENSE-TRAN-RECORD.
001300     05  GES-EXT-TYPE              PIC X(01).
001400         88  GES-EXT-IS-CREATE         VALUE 'C'.
001500         88  GES-EXT-IS-UPDATE         VALUE 'U'.
001600         88  GES-EXT-IS-DELETE         VALUE 'D'.
001700     05  GES-EXT-BODY-AREA.
001800         10  GES-EXT-EXP-ID        PIC 9(09).
001900         10  GES-EXT-GROUP-ID      PIC 9(09).
002000         10  GES-EXT-DESCRIPTION   PIC X(30).
002100         10  GES-EXT-AMOUNT        PIC S9(15)V99.
002200         10  GES-EXT-CURRENCY      PIC X(03).
002300         10  GES-EXT-PAID-BY       PIC 9(09).
002400         10  GES-EXT-CATEGORY-ID   PIC 9(09).
002500         10  GES-EXT-DATE          PIC 9(08).
002600         10  GES-EXT-ACT-USER      PIC 9(09).
002700         10  FILLER                PIC X(02).
002800     05  GES-EXT-DELETE-AREA REDEFINES GES-EXT-BODY-AREA.
002900         10  GES-EXT-DEL-EXP-ID    PIC 9(09).
003000         10  GES-EXT-DEL-ACT-USER  PIC 9(09).
003100         10  FILLER                PIC X(87).
003200     05  GES-EXT-RAW-AREA REDEFINES GES-EXT-BODY-AREA
003300                           PIC X(105).
