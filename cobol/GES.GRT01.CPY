000100*****************************************************************
000200*GES-GRT01  -  GROUP TRANSACTION RECORD.
000300*ONE AREA, FIVE REDEFINES - CREATE, UPDATE, DEACTIVATE,
000400*ADD-MEMBER AND REMOVE-MEMBER, PLUS A RAW-TEXT VIEW USED WHEN THE
000500*WHOLE INPUT LINE IS ECHOED TO A REJECT MESSAGE.  READ BY
000600*GES.GRP02.CBL.  NOT A MASTER FILE - NO KEY, NO SORT ORDER
000700*REQUIRED.
000800*  06/14/85  RLH  ORIGINAL LAYOUT.
000900*  04/11/16  JPA  ADDED GES-GRT-ADM-ROLE TO THE ADD-MEMBER AREA -
001000*                 GES-0236.  BLANK STILL DEFAULTS TO MEMBER.
001100*****************************************************************
001200 01  GES-GROUP-TRAN-RECORD.
001300     05  GES-GRT-TYPE              PIC X(01).
001400         88  GES-GRT-IS-CREATE         VALUE 'C'.
001500         88  GES-GRT-IS-UPDATE         VALUE 'U'.
001600         88  GES-GRT-IS-DEACTIVATE     VALUE 'X'.
001700         88  GES-GRT-IS-ADD-MEMBER     VALUE 'A'.
001800         88  GES-GRT-IS-REMOVE-MEMBER  VALUE 'R'.
001900     05  GES-GRT-BODY-AREA.
002000         10  GES-GRT-CRE-GROUP-NAME    PIC X(30).
002100         10  GES-GRT-CRE-DESCRIPTION   PIC X(40).
002200         10  GES-GRT-CRE-CREATED-BY    PIC 9(09).
002300         10  FILLER                    PIC X(09).
002400     05  GES-GRT-UPDATE-AREA REDEFINES GES-GRT-BODY-AREA.
002500         10  GES-GRT-UPD-GROUP-ID      PIC 9(09).
002600         10  GES-GRT-UPD-GROUP-NAME    PIC X(30).
002700         10  GES-GRT-UPD-DESCRIPTION   PIC X(40).
002800         10  GES-GRT-UPD-ACT-USER      PIC 9(09).
002900     05  GES-GRT-DEACTIVATE-AREA REDEFINES GES-GRT-BODY-AREA.
003000         10  GES-GRT-DEA-GROUP-ID      PIC 9(09).
003100         10  GES-GRT-DEA-ACT-USER      PIC 9(09).
003200         10  FILLER                    PIC X(70).
003300     05  GES-GRT-ADD-MEMBER-AREA REDEFINES GES-GRT-BODY-AREA.
003400         10  GES-GRT-ADM-GROUP-ID      PIC 9(09).
003500         10  GES-GRT-ADM-ACT-USER      PIC 9(09).
003600         10  GES-GRT-ADM-NEW-USER-ID   PIC 9(09).
003700         10  GES-GRT-ADM-ROLE          PIC X(06).
003800         10  FILLER                    PIC X(55).
003900     05  GES-GRT-REMOVE-MEMBER-AREA REDEFINES GES-GRT-BODY-AREA.
004000         10  GES-GRT-RMM-GROUP-ID      PIC 9(09).
004100         10  GES-GRT-RMM-ACT-USER      PIC 9(09).
004200         10  GES-GRT-RMM-DEL-USER-ID   PIC 9(09).
004300         10  FILLER                    PIC X(61).
004400     05  GES-GRT-RAW-AREA REDEFINES GES-GRT-BODY-AREA
004500                           PIC X(88).
