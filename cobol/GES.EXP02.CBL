000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EXPENSE-MAINTENANCE.
000300 AUTHOR. R L HALVORSEN.
000400 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN. 06/14/85.
000600 DATE-COMPILED. 06/14/85.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*DESCRIPTION: SHARED-EXPENSE MAINTENANCE RUN.  EDITS AND APPLIES
001000*CREATE, UPDATE AND DELETE TRANSACTIONS AGAINST THE EXPENSE
001100*MASTER.  UPDATE AND DELETE ARE AUTHORIZED FOR THE EXPENSE'S OWN
001200*PAYER OR FOR ANY ADMIN MEMBER OF THE OWNING GROUP.  REJECTED
001300*TRANSACTIONS ARE LOGGED WITH THE REASON; ACCEPTED ONES ARE
001400*APPLIED IN STORAGE AND THE MASTER IS REWRITTEN AT END OF RUN.
001500*****************************************************************
001600*CHANGE LOG:
001700*DATE      PROGRAMMER       TICKET     DESCRIPTION
001800*--------- ---------------- ---------- ---------------------------
001900*06/14/85  R L HALVORSEN    GES-0007   ORIGINAL PROGRAM.
002000*03/11/87  R L HALVORSEN    GES-0020   ADDED CATEGORY-EXISTS EDIT
002100*                                      ON CREATE.
002200*08/22/91  R L HALVORSEN    GES-0090   ADMIN-OVERRIDE
002300*                                      AUTHORIZATION ADDED TO
002400*                                      UPDATE/DELETE - WAS
002500*                                      PAYER-ONLY.
002600*02/09/93  T K MATSUDA      GES-0116   ZERO/BLANK UPDATE FIELDS
002700*                                      NOW DOCUMENTED AS "LEAVE
002800*                                      UNCHANGED" IN GES.EXT01.
002900*09/12/98  T K MATSUDA      GES-0153   YEAR-2000 REVIEW - EXPENSE
003000*                                      DATE STORED AS AN 8-DIGIT
003100*                                      CENTURY-EXPLICIT NUMBER.
003200*                                      NO CHANGE REQUIRED.
003300*05/06/02  D O QUINTANA     GES-0179   REJECT REASON NOW SHOWS THE
003400*                                      OFFENDING EXPENSE-ID OR
003500*                                      GROUP-ID ON THE LOG LINE.
003600*10/14/07  D O QUINTANA     GES-0204   NEXT-EXPENSE-ID NOW DERIVED
003700*                                      FROM THE MASTER'S HIGH KEY
003800*                                      AT LOAD TIME.
003900*01/22/13  M S OYELARAN     GES-0231   RAISED IN-STORAGE TABLE
004000*                                      SIZES FOR THE SPRING TRAVEL
004100*                                      POOL VOLUME.
004200*11/02/18  J P ADEYEMI      GES-0240   RUN DATE AND THE TRAN
004300*                                      COUNTERS MOVED OUT OF
004400*                                      WS-RUN-CONTROLS TO 77-LEVEL
004500*                                      ITEMS.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS GES-NUMERIC-CLASS IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS GES-TEST-RUN
005500            OFF STATUS IS GES-PRODUCTION-RUN.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT EXP-TRAN ASSIGN TO "EXP-TRAN"
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT EXP-OLD  ASSIGN TO "EXP-OLD"
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT EXP-NEW  ASSIGN TO "EXP-NEW"
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT GRP-FILE ASSIGN TO "GRP-FILE"
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT CAT-FILE ASSIGN TO "CAT-FILE"
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT MBR-FILE ASSIGN TO "MBR-FILE"
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  EXP-TRAN
007300     LABEL RECORDS ARE STANDARD.
007400     COPY GES.EXT01.
007500 FD  EXP-OLD
007600     LABEL RECORDS ARE STANDARD.
007700     COPY GES.EXP01.
007800 FD  EXP-NEW
007900     LABEL RECORDS ARE STANDARD.
008000     COPY GES.EXP01 REPLACING
008100         GES-EXPENSE-RECORD BY GES-NEW-EXPENSE-RECORD
008200         GES-EXP-ID          BY GES-NEW-EXP-ID
008300         GES-EXP-GROUP-ID     BY GES-NEW-EXP-GROUP-ID
008400         GES-EXP-DESCRIPTION  BY GES-NEW-EXP-DESCRIPTION
008500         GES-EXP-AMOUNT       BY GES-NEW-EXP-AMOUNT
008600         GES-EXP-CURRENCY     BY GES-NEW-EXP-CURRENCY
008700         GES-EXP-PAID-BY      BY GES-NEW-EXP-PAID-BY
008800         GES-EXP-CATEGORY-ID  BY GES-NEW-EXP-CATEGORY-ID
008900         GES-EXP-DATE         BY GES-NEW-EXP-DATE
009000         GES-EXP-DATE-CC      BY GES-NEW-EXP-DATE-CC
009100         GES-EXP-DATE-YY      BY GES-NEW-EXP-DATE-YY
009200         GES-EXP-DATE-MM      BY GES-NEW-EXP-DATE-MM
009300         GES-EXP-DATE-DD      BY GES-NEW-EXP-DATE-DD
009400         GES-EXP-DATE-NUM     BY GES-NEW-EXP-DATE-NUM.
009500 FD  GRP-FILE
009600     LABEL RECORDS ARE STANDARD.
009700     COPY GES.GRP01.
009800 FD  CAT-FILE
009900     LABEL RECORDS ARE STANDARD.
010000     COPY GES.CAT01.
010100 FD  MBR-FILE
010200     LABEL RECORDS ARE STANDARD.
010300     COPY GES.MBR01.
010400 WORKING-STORAGE SECTION.
010500     COPY GES.BWK01.
010600 77  WS-RUN-DATE           PIC X(08) VALUE SPACES.
010700 77  WS-TRAN-COUNT         PIC S9(07) COMP VALUE ZERO.
010800 77  WS-ACCEPT-COUNT       PIC S9(07) COMP VALUE ZERO.
010900 77  WS-REJECT-COUNT       PIC S9(07) COMP VALUE ZERO.
011000
011100 01  WS-EOF-SWITCHES.
011200     05  WS-TRAN-EOF-SW        PIC X(01) VALUE 'N'.
011300         88  WS-TRAN-EOF           VALUE 'Y'.
011400     05  WS-GRP-EOF-SW         PIC X(01) VALUE 'N'.
011500         88  WS-GRP-EOF            VALUE 'Y'.
011600     05  WS-CAT-EOF-SW         PIC X(01) VALUE 'N'.
011700         88  WS-CAT-EOF            VALUE 'Y'.
011800     05  WS-MBR-EOF-SW         PIC X(01) VALUE 'N'.
011900         88  WS-MBR-EOF            VALUE 'Y'.
012000     05  WS-EXP-EOF-SW         PIC X(01) VALUE 'N'.
012100         88  WS-EXP-EOF            VALUE 'Y'.
012200
012300 01  WS-RUN-CONTROLS.
012400     05  WS-NEXT-EXP-ID        PIC 9(09) VALUE ZERO.
012500
012600 01  WS-ALL-MBR-TABLE.
012700     05  WS-AMB-COUNT          PIC S9(04) COMP VALUE ZERO.
012800     05  WS-AMB-ENTRY OCCURS 0 TO 5000 TIMES
012900                       DEPENDING ON WS-AMB-COUNT
013000                       INDEXED BY WS-AMB-IX.
013100         10  WS-AMB-GROUP-ID      PIC 9(09).
013200         10  WS-AMB-USER-ID       PIC 9(09).
013300         10  WS-AMB-ROLE          PIC X(06).
013400
013500 01  WS-EXP-TABLE.
013600     05  WS-EXP-TBL-COUNT      PIC S9(04) COMP VALUE ZERO.
013700     05  WS-EXP-ENTRY OCCURS 0 TO 5000 TIMES
013800                       DEPENDING ON WS-EXP-TBL-COUNT
013900                       INDEXED BY WS-EXP-IX.
014000         10  WS-EXP-TBL-ID        PIC 9(09).
014100         10  WS-EXP-TBL-GROUP-ID  PIC 9(09).
014200         10  WS-EXP-TBL-DESC      PIC X(30).
014300         10  WS-EXP-TBL-AMOUNT    PIC S9(15)V99.
014400         10  WS-EXP-TBL-CURRENCY  PIC X(03).
014500         10  WS-EXP-TBL-PAID-BY   PIC 9(09).
014600         10  WS-EXP-TBL-CAT-ID    PIC 9(09).
014700         10  WS-EXP-TBL-DATE      PIC 9(08).
014800
014900 01  WS-WORK-FIELDS.
015000     05  WS-LOOKUP-GROUP-ID    PIC 9(09).
015100     05  WS-LOOKUP-USER-ID     PIC 9(09).
015200     05  WS-LOOKUP-CAT-ID      PIC 9(09).
015300     05  WS-LOOKUP-EXP-ID      PIC 9(09).
015400     05  WS-GRP-FOUND-SW       PIC X(01) VALUE 'N'.
015500     05  WS-CAT-FOUND-SW       PIC X(01) VALUE 'N'.
015600     05  WS-MBR-FOUND-SW       PIC X(01) VALUE 'N'.
015700     05  WS-EXP-FOUND-SW       PIC X(01) VALUE 'N'.
015800     05  WS-AUTH-SW            PIC X(01) VALUE 'N'.
015900     05  WS-FOUND-ROLE         PIC X(06) VALUE SPACES.
016000     05  WS-SAVE-EXP-IX        PIC S9(04) COMP VALUE ZERO.
016100     05  WS-TRAN-REJECT-SW     PIC X(01) VALUE 'N'.
016200         88  WS-TRAN-REJECTED      VALUE 'Y'.
016300     05  WS-REJECT-REASON      PIC X(50) VALUE SPACES.
016400
016500 PROCEDURE DIVISION.
016600
016700 0000-MAIN-CONTROL.
016800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016900     PERFORM 0200-EDIT-TRANSACTION THRU 0200-EXIT
017000         UNTIL WS-TRAN-EOF.
017100     PERFORM 0800-REWRITE-MASTER THRU 0800-EXIT.
017200     PERFORM 0990-TERMINATE THRU 0990-EXIT.
017300     STOP RUN.
017400
017500 0100-INITIALIZE.
017600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
017700     OPEN INPUT GRP-FILE CAT-FILE MBR-FILE EXP-OLD EXP-TRAN.
017800     OPEN OUTPUT EXP-NEW.
017900     PERFORM 0110-LOAD-GROUP-TABLE THRU 0110-EXIT.
018000     PERFORM 0113-LOAD-CATEGORY-TABLE THRU 0113-EXIT.
018100     PERFORM 0120-LOAD-MEMBER-TABLE THRU 0120-EXIT.
018200     PERFORM 0130-LOAD-EXPENSE-TABLE THRU 0130-EXIT.
018300     READ EXP-TRAN AT END SET WS-TRAN-EOF TO TRUE.
018400 0100-EXIT.
018500     EXIT.
018600
018700 0110-LOAD-GROUP-TABLE.
018800     READ GRP-FILE AT END SET WS-GRP-EOF TO TRUE.
018900     PERFORM 0111-LOAD-ONE-GROUP THRU 0111-EXIT
019000         UNTIL WS-GRP-EOF.
019100 0110-EXIT.
019200     EXIT.
019300
019400 0111-LOAD-ONE-GROUP.
019500     ADD 1 TO GES-GRP-COUNT.
019600     SET GES-GRP-IX TO GES-GRP-COUNT.
019700     MOVE GES-GROUP-ID TO GES-GRP-TBL-ID(GES-GRP-IX).
019800     MOVE GES-GROUP-NAME TO GES-GRP-TBL-NAME(GES-GRP-IX).
019900     MOVE GES-ACTIVE-FLAG TO GES-GRP-TBL-ACTIVE(GES-GRP-IX).
020000     READ GRP-FILE AT END SET WS-GRP-EOF TO TRUE.
020100 0111-EXIT.
020200     EXIT.
020300
020400 0113-LOAD-CATEGORY-TABLE.
020500     READ CAT-FILE AT END SET WS-CAT-EOF TO TRUE.
020600     PERFORM 0114-LOAD-ONE-CATEGORY THRU 0114-EXIT
020700         UNTIL WS-CAT-EOF.
020800 0113-EXIT.
020900     EXIT.
021000
021100 0114-LOAD-ONE-CATEGORY.
021200     ADD 1 TO GES-CAT-COUNT.
021300     SET GES-CAT-IX TO GES-CAT-COUNT.
021400     MOVE GES-CATEGORY-ID TO GES-CAT-TBL-ID(GES-CAT-IX).
021500     READ CAT-FILE AT END SET WS-CAT-EOF TO TRUE.
021600 0114-EXIT.
021700     EXIT.
021800
021900 0120-LOAD-MEMBER-TABLE.
022000     READ MBR-FILE AT END SET WS-MBR-EOF TO TRUE.
022100     PERFORM 0121-LOAD-ONE-MEMBER THRU 0121-EXIT
022200         UNTIL WS-MBR-EOF.
022300 0120-EXIT.
022400     EXIT.
022500
022600 0121-LOAD-ONE-MEMBER.
022700     ADD 1 TO WS-AMB-COUNT.
022800     SET WS-AMB-IX TO WS-AMB-COUNT.
022900     MOVE GES-MBR-GROUP-ID TO WS-AMB-GROUP-ID(WS-AMB-IX).
023000     MOVE GES-MBR-USER-ID TO WS-AMB-USER-ID(WS-AMB-IX).
023100     MOVE GES-MBR-ROLE TO WS-AMB-ROLE(WS-AMB-IX).
023200     READ MBR-FILE AT END SET WS-MBR-EOF TO TRUE.
023300 0121-EXIT.
023400     EXIT.
023500
023600 0130-LOAD-EXPENSE-TABLE.
023700     READ EXP-OLD AT END SET WS-EXP-EOF TO TRUE.
023800     PERFORM 0131-LOAD-ONE-EXPENSE THRU 0131-EXIT
023900         UNTIL WS-EXP-EOF.
024000 0130-EXIT.
024100     EXIT.
024200
024300 0131-LOAD-ONE-EXPENSE.
024400     ADD 1 TO WS-EXP-TBL-COUNT.
024500     SET WS-EXP-IX TO WS-EXP-TBL-COUNT.
024600     MOVE GES-EXP-ID TO WS-EXP-TBL-ID(WS-EXP-IX).
024700     MOVE GES-EXP-GROUP-ID TO WS-EXP-TBL-GROUP-ID(WS-EXP-IX).
024800     MOVE GES-EXP-DESCRIPTION TO WS-EXP-TBL-DESC(WS-EXP-IX).
024900     MOVE GES-EXP-AMOUNT TO WS-EXP-TBL-AMOUNT(WS-EXP-IX).
025000     MOVE GES-EXP-CURRENCY TO WS-EXP-TBL-CURRENCY(WS-EXP-IX).
025100     MOVE GES-EXP-PAID-BY TO WS-EXP-TBL-PAID-BY(WS-EXP-IX).
025200     MOVE GES-EXP-CATEGORY-ID TO WS-EXP-TBL-CAT-ID(WS-EXP-IX).
025300     MOVE GES-EXP-DATE-NUM TO WS-EXP-TBL-DATE(WS-EXP-IX).
025400     IF GES-EXP-ID >= WS-NEXT-EXP-ID
025500         COMPUTE WS-NEXT-EXP-ID = GES-EXP-ID + 1
025600     END-IF.
025700     READ EXP-OLD AT END SET WS-EXP-EOF TO TRUE.
025800 0131-EXIT.
025900     EXIT.
026000
026100 0140-FIND-GROUP.
026200     MOVE 'N' TO WS-GRP-FOUND-SW.
026300     PERFORM 0141-CHECK-ONE-GROUP THRU 0141-EXIT
026400         VARYING GES-GRP-IX FROM 1 BY 1
026500         UNTIL GES-GRP-IX > GES-GRP-COUNT
026600            OR WS-GRP-FOUND-SW = 'Y'.
026700 0140-EXIT.
026800     EXIT.
026900
027000 0141-CHECK-ONE-GROUP.
027100     IF GES-GRP-TBL-ID(GES-GRP-IX) = WS-LOOKUP-GROUP-ID
027200         MOVE 'Y' TO WS-GRP-FOUND-SW
027300     END-IF.
027400 0141-EXIT.
027500     EXIT.
027600
027700 0145-FIND-CATEGORY.
027800     MOVE 'N' TO WS-CAT-FOUND-SW.
027900     PERFORM 0146-CHECK-ONE-CATEGORY THRU 0146-EXIT
028000         VARYING GES-CAT-IX FROM 1 BY 1
028100         UNTIL GES-CAT-IX > GES-CAT-COUNT
028200            OR WS-CAT-FOUND-SW = 'Y'.
028300 0145-EXIT.
028400     EXIT.
028500
028600 0146-CHECK-ONE-CATEGORY.
028700     IF GES-CAT-TBL-ID(GES-CAT-IX) = WS-LOOKUP-CAT-ID
028800         MOVE 'Y' TO WS-CAT-FOUND-SW
028900     END-IF.
029000 0146-EXIT.
029100     EXIT.
029200
029300 0150-FIND-MEMBER.
029400     MOVE 'N' TO WS-MBR-FOUND-SW.
029500     PERFORM 0151-CHECK-ONE-MEMBER THRU 0151-EXIT
029600         VARYING WS-AMB-IX FROM 1 BY 1
029700         UNTIL WS-AMB-IX > WS-AMB-COUNT
029800            OR WS-MBR-FOUND-SW = 'Y'.
029900 0150-EXIT.
030000     EXIT.
030100
030200 0151-CHECK-ONE-MEMBER.
030300     IF WS-AMB-GROUP-ID(WS-AMB-IX) = WS-LOOKUP-GROUP-ID
030400        AND WS-AMB-USER-ID(WS-AMB-IX) = WS-LOOKUP-USER-ID
030500         MOVE 'Y' TO WS-MBR-FOUND-SW
030600         MOVE WS-AMB-ROLE(WS-AMB-IX) TO WS-FOUND-ROLE
030700     END-IF.
030800 0151-EXIT.
030900     EXIT.
031000
031100 0160-FIND-EXPENSE.
031200     MOVE 'N' TO WS-EXP-FOUND-SW.
031300     PERFORM 0161-CHECK-ONE-EXPENSE THRU 0161-EXIT
031400         VARYING WS-EXP-IX FROM 1 BY 1
031500         UNTIL WS-EXP-IX > WS-EXP-TBL-COUNT
031600            OR WS-EXP-FOUND-SW = 'Y'.
031700 0160-EXIT.
031800     EXIT.
031900
032000 0161-CHECK-ONE-EXPENSE.
032100     IF WS-EXP-TBL-ID(WS-EXP-IX) = WS-LOOKUP-EXP-ID
032200         MOVE 'Y' TO WS-EXP-FOUND-SW
032300         MOVE WS-EXP-IX TO WS-SAVE-EXP-IX
032400     END-IF.
032500 0161-EXIT.
032600     EXIT.
032700
032800 0200-EDIT-TRANSACTION.
032900     ADD 1 TO WS-TRAN-COUNT.
033000     MOVE SPACES TO WS-REJECT-REASON.
033100     MOVE 'N' TO WS-TRAN-REJECT-SW.
033200     EVALUATE TRUE
033300         WHEN GES-EXT-IS-CREATE
033400             PERFORM 0210-EDIT-CREATE THRU 0210-EXIT
033500         WHEN GES-EXT-IS-UPDATE
033600             PERFORM 0220-EDIT-UPDATE THRU 0220-EXIT
033700         WHEN GES-EXT-IS-DELETE
033800             PERFORM 0230-EDIT-DELETE THRU 0230-EXIT
033900         WHEN OTHER
034000             MOVE 'UNKNOWN TRANSACTION TYPE' TO
034100                 WS-REJECT-REASON
034200             MOVE 'Y' TO WS-TRAN-REJECT-SW
034300     END-EVALUATE.
034400     IF WS-TRAN-REJECTED
034500         PERFORM 0900-REJECT-TRANSACTION THRU 0900-EXIT
034600     ELSE
034700         PERFORM 0300-APPLY-TRANSACTION THRU 0300-EXIT
034800     END-IF.
034900     READ EXP-TRAN AT END SET WS-TRAN-EOF TO TRUE.
035000 0200-EXIT.
035100     EXIT.
035200
035300 0210-EDIT-CREATE.
035400     MOVE GES-EXT-GROUP-ID TO WS-LOOKUP-GROUP-ID.
035500     PERFORM 0140-FIND-GROUP THRU 0140-EXIT.
035600     IF WS-GRP-FOUND-SW NOT = 'Y'
035700         MOVE 'GROUP DOES NOT EXIST' TO WS-REJECT-REASON
035800         MOVE 'Y' TO WS-TRAN-REJECT-SW
035900     ELSE
036000         MOVE GES-EXT-PAID-BY TO WS-LOOKUP-USER-ID
036100         PERFORM 0150-FIND-MEMBER THRU 0150-EXIT
036200         IF WS-MBR-FOUND-SW NOT = 'Y'
036300             MOVE 'PAYER IS NOT A MEMBER OF THE GROUP' TO
036400                 WS-REJECT-REASON
036500             MOVE 'Y' TO WS-TRAN-REJECT-SW
036600         ELSE
036700             IF GES-EXT-CATEGORY-ID NOT = ZERO
036800                 MOVE GES-EXT-CATEGORY-ID TO WS-LOOKUP-CAT-ID
036900                 PERFORM 0145-FIND-CATEGORY THRU 0145-EXIT
037000                 IF WS-CAT-FOUND-SW NOT = 'Y'
037100                     MOVE 'CATEGORY DOES NOT EXIST' TO
037200                         WS-REJECT-REASON
037300                     MOVE 'Y' TO WS-TRAN-REJECT-SW
037400                 END-IF
037500             END-IF
037600             IF NOT WS-TRAN-REJECTED
037700                AND GES-EXT-AMOUNT < 0.01
037800                 MOVE 'AMOUNT MUST BE AT LEAST 0.01' TO
037900                     WS-REJECT-REASON
038000                 MOVE 'Y' TO WS-TRAN-REJECT-SW
038100             END-IF
038200         END-IF
038300     END-IF.
038400 0210-EXIT.
038500     EXIT.
038600
038700 0220-EDIT-UPDATE.
038800     MOVE GES-EXT-EXP-ID TO WS-LOOKUP-EXP-ID.
038900     PERFORM 0160-FIND-EXPENSE THRU 0160-EXIT.
039000     IF WS-EXP-FOUND-SW NOT = 'Y'
039100         MOVE 'EXPENSE DOES NOT EXIST' TO WS-REJECT-REASON
039200         MOVE 'Y' TO WS-TRAN-REJECT-SW
039300     ELSE
039400         PERFORM 0250-CHECK-AUTHORIZATION THRU 0250-EXIT
039500         IF WS-AUTH-SW NOT = 'Y'
039600             MOVE 'NOT AUTHORIZED TO UPDATE THIS EXPENSE' TO
039700                 WS-REJECT-REASON
039800             MOVE 'Y' TO WS-TRAN-REJECT-SW
039900         ELSE
040000             IF GES-EXT-AMOUNT NOT = ZERO
040100                AND GES-EXT-AMOUNT < 0.01
040200                 MOVE 'AMOUNT MUST BE AT LEAST 0.01' TO
040300                     WS-REJECT-REASON
040400                 MOVE 'Y' TO WS-TRAN-REJECT-SW
040500             END-IF
040600             IF NOT WS-TRAN-REJECTED
040700                AND GES-EXT-CATEGORY-ID NOT = ZERO
040800                 MOVE GES-EXT-CATEGORY-ID TO WS-LOOKUP-CAT-ID
040900                 PERFORM 0145-FIND-CATEGORY THRU 0145-EXIT
041000                 IF WS-CAT-FOUND-SW NOT = 'Y'
041100                     MOVE 'CATEGORY DOES NOT EXIST' TO
041200                         WS-REJECT-REASON
041300                     MOVE 'Y' TO WS-TRAN-REJECT-SW
041400                 END-IF
041500             END-IF
041600         END-IF
041700     END-IF.
041800 0220-EXIT.
041900     EXIT.
042000
042100 0230-EDIT-DELETE.
042200     MOVE GES-EXT-DEL-EXP-ID TO WS-LOOKUP-EXP-ID.
042300     PERFORM 0160-FIND-EXPENSE THRU 0160-EXIT.
042400     IF WS-EXP-FOUND-SW NOT = 'Y'
042500         MOVE 'EXPENSE DOES NOT EXIST' TO WS-REJECT-REASON
042600         MOVE 'Y' TO WS-TRAN-REJECT-SW
042700     ELSE
042800         PERFORM 0250-CHECK-AUTHORIZATION THRU 0250-EXIT
042900         IF WS-AUTH-SW NOT = 'Y'
043000             MOVE 'NOT AUTHORIZED TO DELETE THIS EXPENSE' TO
043100                 WS-REJECT-REASON
043200             MOVE 'Y' TO WS-TRAN-REJECT-SW
043300         END-IF
043400     END-IF.
043500 0230-EXIT.
043600     EXIT.
043700
043800 0250-CHECK-AUTHORIZATION.
043900     MOVE 'N' TO WS-AUTH-SW.
044000     IF GES-EXT-ACT-USER = WS-EXP-TBL-PAID-BY(WS-SAVE-EXP-IX)
044100         MOVE 'Y' TO WS-AUTH-SW
044200     ELSE
044300         MOVE WS-EXP-TBL-GROUP-ID(WS-SAVE-EXP-IX) TO
044400             WS-LOOKUP-GROUP-ID
044500         MOVE GES-EXT-ACT-USER TO WS-LOOKUP-USER-ID
044600         PERFORM 0150-FIND-MEMBER THRU 0150-EXIT
044700         IF WS-MBR-FOUND-SW = 'Y'
044800            AND WS-FOUND-ROLE = 'ADMIN '
044900             MOVE 'Y' TO WS-AUTH-SW
045000         END-IF
045100     END-IF.
045200 0250-EXIT.
045300     EXIT.
045400
045500 0300-APPLY-TRANSACTION.
045600     EVALUATE TRUE
045700         WHEN GES-EXT-IS-CREATE
045800             PERFORM 0310-APPLY-CREATE THRU 0310-EXIT
045900         WHEN GES-EXT-IS-UPDATE
046000             PERFORM 0320-APPLY-UPDATE THRU 0320-EXIT
046100         WHEN GES-EXT-IS-DELETE
046200             PERFORM 0330-APPLY-DELETE THRU 0330-EXIT
046300     END-EVALUATE.
046400     ADD 1 TO WS-ACCEPT-COUNT.
046500 0300-EXIT.
046600     EXIT.
046700
046800 0310-APPLY-CREATE.
046900     ADD 1 TO WS-EXP-TBL-COUNT.
047000     SET WS-EXP-IX TO WS-EXP-TBL-COUNT.
047100     MOVE WS-NEXT-EXP-ID TO WS-EXP-TBL-ID(WS-EXP-IX).
047200     ADD 1 TO WS-NEXT-EXP-ID.
047300     MOVE GES-EXT-GROUP-ID TO
047400         WS-EXP-TBL-GROUP-ID(WS-EXP-IX).
047500     MOVE GES-EXT-DESCRIPTION TO
047600         WS-EXP-TBL-DESC(WS-EXP-IX).
047700     MOVE GES-EXT-AMOUNT TO WS-EXP-TBL-AMOUNT(WS-EXP-IX).
047800     IF GES-EXT-CURRENCY = SPACES
047900         MOVE 'EUR' TO WS-EXP-TBL-CURRENCY(WS-EXP-IX)
048000     ELSE
048100         MOVE GES-EXT-CURRENCY TO
048200             WS-EXP-TBL-CURRENCY(WS-EXP-IX)
048300     END-IF.
048400     MOVE GES-EXT-PAID-BY TO WS-EXP-TBL-PAID-BY(WS-EXP-IX).
048500     MOVE GES-EXT-CATEGORY-ID TO
048600         WS-EXP-TBL-CAT-ID(WS-EXP-IX).
048700     MOVE GES-EXT-DATE TO WS-EXP-TBL-DATE(WS-EXP-IX).
048800 0310-EXIT.
048900     EXIT.
049000
049100 0320-APPLY-UPDATE.
049200     IF GES-EXT-DESCRIPTION NOT = SPACES
049300         MOVE GES-EXT-DESCRIPTION TO
049400             WS-EXP-TBL-DESC(WS-SAVE-EXP-IX)
049500     END-IF.
049600     IF GES-EXT-AMOUNT NOT = ZERO
049700         MOVE GES-EXT-AMOUNT TO
049800             WS-EXP-TBL-AMOUNT(WS-SAVE-EXP-IX)
049900     END-IF.
050000     IF GES-EXT-CURRENCY NOT = SPACES
050100         MOVE GES-EXT-CURRENCY TO
050200             WS-EXP-TBL-CURRENCY(WS-SAVE-EXP-IX)
050300     END-IF.
050400     IF GES-EXT-PAID-BY NOT = ZERO
050500         MOVE GES-EXT-PAID-BY TO
050600             WS-EXP-TBL-PAID-BY(WS-SAVE-EXP-IX)
050700     END-IF.
050800     IF GES-EXT-CATEGORY-ID NOT = ZERO
050900         MOVE GES-EXT-CATEGORY-ID TO
051000             WS-EXP-TBL-CAT-ID(WS-SAVE-EXP-IX)
051100     END-IF.
051200     IF GES-EXT-DATE NOT = ZERO
051300         MOVE GES-EXT-DATE TO
051400             WS-EXP-TBL-DATE(WS-SAVE-EXP-IX)
051500     END-IF.
051600 0320-EXIT.
051700     EXIT.
051800
051900 0330-APPLY-DELETE.
052000     PERFORM 0331-SHIFT-ONE-EXPENSE THRU 0331-EXIT
052100         VARYING WS-EXP-IX FROM WS-SAVE-EXP-IX BY 1
052200         UNTIL WS-EXP-IX >= WS-EXP-TBL-COUNT.
052300     SUBTRACT 1 FROM WS-EXP-TBL-COUNT.
052400 0330-EXIT.
052500     EXIT.
052600
052700 0331-SHIFT-ONE-EXPENSE.
052800     MOVE WS-EXP-ENTRY(WS-EXP-IX + 1) TO
052900         WS-EXP-ENTRY(WS-EXP-IX).
053000 0331-EXIT.
053100     EXIT.
053200
053300 0800-REWRITE-MASTER.
053400     PERFORM 0801-WRITE-ONE-EXPENSE THRU 0801-EXIT
053500         VARYING WS-EXP-IX FROM 1 BY 1
053600         UNTIL WS-EXP-IX > WS-EXP-TBL-COUNT.
053700 0800-EXIT.
053800     EXIT.
053900
054000 0801-WRITE-ONE-EXPENSE.
054100     MOVE WS-EXP-TBL-ID(WS-EXP-IX) TO GES-NEW-EXP-ID.
054200     MOVE WS-EXP-TBL-GROUP-ID(WS-EXP-IX) TO
054300         GES-NEW-EXP-GROUP-ID.
054400     MOVE WS-EXP-TBL-DESC(WS-EXP-IX) TO
054500         GES-NEW-EXP-DESCRIPTION.
054600     MOVE WS-EXP-TBL-AMOUNT(WS-EXP-IX) TO GES-NEW-EXP-AMOUNT.
054700     MOVE WS-EXP-TBL-CURRENCY(WS-EXP-IX) TO
054800         GES-NEW-EXP-CURRENCY.
054900     MOVE WS-EXP-TBL-PAID-BY(WS-EXP-IX) TO
055000         GES-NEW-EXP-PAID-BY.
055100     MOVE WS-EXP-TBL-CAT-ID(WS-EXP-IX) TO
055200         GES-NEW-EXP-CATEGORY-ID.
055300     MOVE WS-EXP-TBL-DATE(WS-EXP-IX) TO GES-NEW-EXP-DATE-NUM.
055400     WRITE GES-NEW-EXPENSE-RECORD.
055500 0801-EXIT.
055600     EXIT.
055700
055800 0900-REJECT-TRANSACTION.
055900     ADD 1 TO WS-REJECT-COUNT.
056000     DISPLAY 'GES-0007 EXPENSE TRAN REJECTED - TYPE '
056100             GES-EXT-TYPE ' REASON: ' WS-REJECT-REASON.
056200 0900-EXIT.
056300     EXIT.
056400
056500 0990-TERMINATE.
056600     CLOSE GRP-FILE CAT-FILE MBR-FILE EXP-OLD EXP-TRAN EXP-NEW.
056700     DISPLAY 'GES-0007 EXPENSE RUN TOTALS - READ '
056800             WS-TRAN-COUNT ' ACCEPTED ' WS-ACCEPT-COUNT
056900             ' REJECTED ' WS-REJECT-COUNT.
057000 0990-EXIT.
057100     EXIT.
