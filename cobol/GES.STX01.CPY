000100*****************************************************************
000200*GES-STX01  -  SETTLEMENT TRANSACTION RECORD.
000300*ONE AREA, THREE REDEFINES - CREATE, THE SET-ID/ACTING-USER PAIR
000400*COMMON TO MARK-PAID AND CONFIRM, AND A RAW-TEXT VIEW USED WHEN
000500*THE WHOLE INPUT LINE IS ECHOED TO A REJECT MESSAGE.  READ BY
000600*GES.SET02.CBL.  NOT A MASTER FILE - NO KEY, NO SORT ORDER
000700*REQUIRED.
000800*  06/14/85  RLH  ORIGINAL LAYOUT.
000900*****************************************************************
001000 01  GES-SETTLE-TRAN-RECORD.
001100     05  GES-STX-TYPE              PIC X(01).
001200         88  GES-STX-IS-CREATE         VALUE 'C'.
001300         88  GES-STX-IS-MARK-PAID      VALUE 'M'.
001400         88  GES-STX-IS-CONFIRM        VALUE 'F'.
001500     05  GES-STX-BODY-AREA.
001600         10  GES-STX-CRE-GROUP-ID  PIC 9(09).
001700         10  GES-STX-CRE-PAYER-ID  PIC 9(09).
001800         10  GES-STX-CRE-PAYEE-ID  PIC 9(09).
001900         10  GES-STX-CRE-AMOUNT    PIC S9(15)V99.
002000         10  FILLER                PIC X(08).
002100     05  GES-STX-COMMON-AREA REDEFINES GES-STX-BODY-AREA.
002200         10  GES-STX-COM-SET-ID    PIC 9(09).
002300         10  GES-STX-COM-ACT-USER  PIC 9(09).
002400         10  FILLER                PIC X(42).
002500     05  GES-STX-MARK-AREA REDEFINES GES-STX-BODY-AREA.
002600         10  GES-STX-MRK-SET-ID    PIC 9(09).
002700         10  GES-STX-MRK-ACT-USER  PIC 9(09).
002800         10  FILLER                PIC X(42).
002900     05  GES-STX-CONFIRM-AREA REDEFINES GES-STX-BODY-AREA.
003000         10  GES-STX-CNF-SET-ID    PIC 9(09).
003100         10  GES-STX-CNF-ACT-USER  PIC 9(09).
003200         10  FILLER                PIC X(42).
003300     05  GES-STX-RAW-AREA REDEFINES GES-STX-BODY-AREA
003400                           PIC X(60).
