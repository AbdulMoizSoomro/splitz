000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SETTLEMENT-PROCESSOR.
000300 AUTHOR. R L HALVORSEN.
000400 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000500 DATE-WRITTEN. 06/14/85.
000600 DATE-COMPILED. 06/14/85.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*DESCRIPTION: SETTLEMENT (REPAYMENT) MAINTENANCE RUN.  EDITS AND
001000*APPLIES CREATE, MARK-PAID AND CONFIRM TRANSACTIONS AGAINST THE
001100*SETTLEMENT MASTER, ENFORCING THE PENDING - MARKED_PAID -
001200*COMPLETED LIFECYCLE.  REJECTED TRANSACTIONS ARE LOGGED WITH THE
001300*REASON; ACCEPTED ONES ARE APPLIED IN STORAGE AND THE MASTER IS
001400*REWRITTEN AT END OF RUN.
001500*****************************************************************
001600*CHANGE LOG:
001700*DATE      PROGRAMMER       TICKET     DESCRIPTION
001800*--------- ---------------- ---------- ---------------------------
001900*06/14/85  R L HALVORSEN    GES-0006   ORIGINAL PROGRAM.
002000*03/11/87  R L HALVORSEN    GES-0019   ADDED GROUP-EXISTS EDIT ON
002100*                                      CREATE (WAS RELYING ON THE
002200*                                      MEMBER EDIT ALONE).
002300*08/22/91  R L HALVORSEN    GES-0089   STATUS FIELD WIDENED TO 12
002400*                                      FOR MARKED_PAID, MATCHING
002500*                                      GES-SET01 (GES-0089).
002600*02/09/93  T K MATSUDA      GES-0115   IN-STORAGE TABLE SIZES
002700*                                      RAISED TO MATCH GES.BAL01.
002800*09/12/98  T K MATSUDA      GES-0152   YEAR-2000 REVIEW - NO DATE
002900*                                      FIELDS IN THIS PROGRAM.  NO
003000*                                      CHANGE REQUIRED.
003100*05/06/02  D O QUINTANA     GES-0178   REJECT REASON NOW SHOWS THE
003200*                                      OFFENDING SET-ID OR GROUP
003300*                                      -ID ON THE LOG LINE.
003400*10/14/07  D O QUINTANA     GES-0203   NEXT-SET-ID NOW DERIVED
003500*                                      FROM THE MASTER'S HIGH KEY
003600*                                      AT LOAD TIME INSTEAD OF A
003700*                                      SEPARATE CONTROL FILE.
003800*01/22/13  M S OYELARAN     GES-0230   RAISED IN-STORAGE TABLE
003900*                                      SIZES FOR THE SPRING TRAVEL
004000*                                      POOL VOLUME.
004100*11/02/18  J P ADEYEMI      GES-0239   RUN DATE AND THE TRAN
004200*                                      COUNTERS MOVED OUT OF
004300*                                      WS-RUN-CONTROLS TO 77-LEVEL
004400*                                      ITEMS.
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS GES-NUMERIC-CLASS IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS GES-TEST-RUN
005400            OFF STATUS IS GES-PRODUCTION-RUN.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SET-TRAN ASSIGN TO "SET-TRAN"
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT SET-OLD  ASSIGN TO "SET-OLD"
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT SET-NEW  ASSIGN TO "SET-NEW"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT GRP-FILE ASSIGN TO "GRP-FILE"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT MBR-FILE ASSIGN TO "MBR-FILE"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SET-TRAN
007000     LABEL RECORDS ARE STANDARD.
007100     COPY GES.STX01.
007200 FD  SET-OLD
007300     LABEL RECORDS ARE STANDARD.
007400     COPY GES.SET01.
007500 FD  SET-NEW
007600     LABEL RECORDS ARE STANDARD.
007700     COPY GES.SET01 REPLACING
007800         GES-SETTLE-RECORD    BY GES-NEW-SETTLE-RECORD
007900         GES-SET-ID           BY GES-NEW-SET-ID
008000         GES-SET-GROUP-ID     BY GES-NEW-SET-GROUP-ID
008100         GES-SET-PAYER-ID     BY GES-NEW-SET-PAYER-ID
008200         GES-SET-PAYEE-ID     BY GES-NEW-SET-PAYEE-ID
008300         GES-SET-AMOUNT       BY GES-NEW-SET-AMOUNT
008400         GES-SET-STATUS       BY GES-NEW-SET-STATUS
008500         GES-SET-IS-PENDING   BY GES-NEW-SET-IS-PENDING
008600         GES-SET-IS-MARKED-PAID BY GES-NEW-SET-IS-MRK-PAID
008700         GES-SET-IS-COMPLETED BY GES-NEW-SET-IS-COMPLETE.
008800 FD  GRP-FILE
008900     LABEL RECORDS ARE STANDARD.
009000     COPY GES.GRP01.
009100 FD  MBR-FILE
009200     LABEL RECORDS ARE STANDARD.
009300     COPY GES.MBR01.
009400 WORKING-STORAGE SECTION.
009500     COPY GES.BWK01.
009600 77  WS-RUN-DATE           PIC X(08) VALUE SPACES.
009700 77  WS-TRAN-COUNT         PIC S9(07) COMP VALUE ZERO.
009800 77  WS-ACCEPT-COUNT       PIC S9(07) COMP VALUE ZERO.
009900 77  WS-REJECT-COUNT       PIC S9(07) COMP VALUE ZERO.
010000
010100 01  WS-EOF-SWITCHES.
010200     05  WS-TRAN-EOF-SW        PIC X(01) VALUE 'N'.
010300         88  WS-TRAN-EOF           VALUE 'Y'.
010400     05  WS-GRP-EOF-SW         PIC X(01) VALUE 'N'.
010500         88  WS-GRP-EOF            VALUE 'Y'.
010600     05  WS-MBR-EOF-SW         PIC X(01) VALUE 'N'.
010700         88  WS-MBR-EOF            VALUE 'Y'.
010800     05  WS-SET-EOF-SW         PIC X(01) VALUE 'N'.
010900         88  WS-SET-EOF            VALUE 'Y'.
011000
011100 01  WS-RUN-CONTROLS.
011200     05  WS-NEXT-SET-ID        PIC 9(09) VALUE ZERO.
011300
011400 01  WS-ALL-MBR-TABLE.
011500     05  WS-AMB-COUNT          PIC S9(04) COMP VALUE ZERO.
011600     05  WS-AMB-ENTRY OCCURS 0 TO 5000 TIMES
011700                       DEPENDING ON WS-AMB-COUNT
011800                       INDEXED BY WS-AMB-IX.
011900         10  WS-AMB-GROUP-ID      PIC 9(09).
012000         10  WS-AMB-USER-ID       PIC 9(09).
012100
012200 01  WS-SET-TABLE.
012300     05  WS-SET-TBL-COUNT      PIC S9(04) COMP VALUE ZERO.
012400     05  WS-SET-ENTRY OCCURS 0 TO 5000 TIMES
012500                       DEPENDING ON WS-SET-TBL-COUNT
012600                       INDEXED BY WS-SET-IX.
012700         10  WS-SET-TBL-ID        PIC 9(09).
012800         10  WS-SET-TBL-GROUP-ID  PIC 9(09).
012900         10  WS-SET-TBL-PAYER     PIC 9(09).
013000         10  WS-SET-TBL-PAYEE     PIC 9(09).
013100         10  WS-SET-TBL-AMOUNT    PIC S9(15)V99.
013200         10  WS-SET-TBL-STATUS    PIC X(12).
013300
013400 01  WS-WORK-FIELDS.
013500     05  WS-LOOKUP-GROUP-ID    PIC 9(09).
013600     05  WS-LOOKUP-USER-ID     PIC 9(09).
013700     05  WS-LOOKUP-SET-ID      PIC 9(09).
013800     05  WS-GRP-FOUND-SW       PIC X(01) VALUE 'N'.
013900     05  WS-MBR-FOUND-SW       PIC X(01) VALUE 'N'.
014000     05  WS-SET-FOUND-SW       PIC X(01) VALUE 'N'.
014100     05  WS-SAVE-SET-IX        PIC S9(04) COMP VALUE ZERO.
014200     05  WS-TRAN-REJECT-SW     PIC X(01) VALUE 'N'.
014300         88  WS-TRAN-REJECTED      VALUE 'Y'.
014400     05  WS-REJECT-REASON      PIC X(50) VALUE SPACES.
014500
014600 PROCEDURE DIVISION.
014700
014800 0000-MAIN-CONTROL.
014900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
015000     PERFORM 0200-EDIT-TRANSACTION THRU 0200-EXIT
015100         UNTIL WS-TRAN-EOF.
015200     PERFORM 0800-REWRITE-MASTER THRU 0800-EXIT.
015300     PERFORM 0990-TERMINATE THRU 0990-EXIT.
015400     STOP RUN.
015500
015600 0100-INITIALIZE.
015700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
015800     OPEN INPUT GRP-FILE MBR-FILE SET-OLD SET-TRAN.
015900     OPEN OUTPUT SET-NEW.
016000     PERFORM 0110-LOAD-GROUP-TABLE THRU 0110-EXIT.
016100     PERFORM 0120-LOAD-MEMBER-TABLE THRU 0120-EXIT.
016200     PERFORM 0130-LOAD-SETTLEMENT-TABLE THRU 0130-EXIT.
016300     READ SET-TRAN AT END SET WS-TRAN-EOF TO TRUE.
016400 0100-EXIT.
016500     EXIT.
016600
016700 0110-LOAD-GROUP-TABLE.
016800     READ GRP-FILE AT END SET WS-GRP-EOF TO TRUE.
016900     PERFORM 0111-LOAD-ONE-GROUP THRU 0111-EXIT
017000         UNTIL WS-GRP-EOF.
017100 0110-EXIT.
017200     EXIT.
017300
017400 0111-LOAD-ONE-GROUP.
017500     ADD 1 TO GES-GRP-COUNT.
017600     SET GES-GRP-IX TO GES-GRP-COUNT.
017700     MOVE GES-GROUP-ID TO GES-GRP-TBL-ID(GES-GRP-IX).
017800     MOVE GES-GROUP-NAME TO GES-GRP-TBL-NAME(GES-GRP-IX).
017900     MOVE GES-ACTIVE-FLAG TO GES-GRP-TBL-ACTIVE(GES-GRP-IX).
018000     READ GRP-FILE AT END SET WS-GRP-EOF TO TRUE.
018100 0111-EXIT.
018200     EXIT.
018300
018400 0120-LOAD-MEMBER-TABLE.
018500     READ MBR-FILE AT END SET WS-MBR-EOF TO TRUE.
018600     PERFORM 0121-LOAD-ONE-MEMBER THRU 0121-EXIT
018700         UNTIL WS-MBR-EOF.
018800 0120-EXIT.
018900     EXIT.
019000
019100 0121-LOAD-ONE-MEMBER.
019200     ADD 1 TO WS-AMB-COUNT.
019300     SET WS-AMB-IX TO WS-AMB-COUNT.
019400     MOVE GES-MBR-GROUP-ID TO WS-AMB-GROUP-ID(WS-AMB-IX).
019500     MOVE GES-MBR-USER-ID TO WS-AMB-USER-ID(WS-AMB-IX).
019600     READ MBR-FILE AT END SET WS-MBR-EOF TO TRUE.
019700 0121-EXIT.
019800     EXIT.
019900
020000 0130-LOAD-SETTLEMENT-TABLE.
020100     READ SET-OLD AT END SET WS-SET-EOF TO TRUE.
020200     PERFORM 0131-LOAD-ONE-SETTLEMENT THRU 0131-EXIT
020300         UNTIL WS-SET-EOF.
020400 0130-EXIT.
020500     EXIT.
020600
020700 0131-LOAD-ONE-SETTLEMENT.
020800     ADD 1 TO WS-SET-TBL-COUNT.
020900     SET WS-SET-IX TO WS-SET-TBL-COUNT.
021000     MOVE GES-SET-ID TO WS-SET-TBL-ID(WS-SET-IX).
021100     MOVE GES-SET-GROUP-ID TO WS-SET-TBL-GROUP-ID(WS-SET-IX).
021200     MOVE GES-SET-PAYER-ID TO WS-SET-TBL-PAYER(WS-SET-IX).
021300     MOVE GES-SET-PAYEE-ID TO WS-SET-TBL-PAYEE(WS-SET-IX).
021400     MOVE GES-SET-AMOUNT TO WS-SET-TBL-AMOUNT(WS-SET-IX).
021500     MOVE GES-SET-STATUS TO WS-SET-TBL-STATUS(WS-SET-IX).
021600     IF GES-SET-ID >= WS-NEXT-SET-ID
021700         COMPUTE WS-NEXT-SET-ID = GES-SET-ID + 1
021800     END-IF.
021900     READ SET-OLD AT END SET WS-SET-EOF TO TRUE.
022000 0131-EXIT.
022100     EXIT.
022200
022300 0140-FIND-GROUP.
022400     MOVE 'N' TO WS-GRP-FOUND-SW.
022500     PERFORM 0141-CHECK-ONE-GROUP THRU 0141-EXIT
022600         VARYING GES-GRP-IX FROM 1 BY 1
022700         UNTIL GES-GRP-IX > GES-GRP-COUNT
022800            OR WS-GRP-FOUND-SW = 'Y'.
022900 0140-EXIT.
023000     EXIT.
023100
023200 0141-CHECK-ONE-GROUP.
023300     IF GES-GRP-TBL-ID(GES-GRP-IX) = WS-LOOKUP-GROUP-ID
023400         MOVE 'Y' TO WS-GRP-FOUND-SW
023500     END-IF.
023600 0141-EXIT.
023700     EXIT.
023800
023900 0150-FIND-MEMBER.
024000     MOVE 'N' TO WS-MBR-FOUND-SW.
024100     PERFORM 0151-CHECK-ONE-MEMBER THRU 0151-EXIT
024200         VARYING WS-AMB-IX FROM 1 BY 1
024300         UNTIL WS-AMB-IX > WS-AMB-COUNT
024400            OR WS-MBR-FOUND-SW = 'Y'.
024500 0150-EXIT.
024600     EXIT.
024700
024800 0151-CHECK-ONE-MEMBER.
024900     IF WS-AMB-GROUP-ID(WS-AMB-IX) = WS-LOOKUP-GROUP-ID
025000        AND WS-AMB-USER-ID(WS-AMB-IX) = WS-LOOKUP-USER-ID
025100         MOVE 'Y' TO WS-MBR-FOUND-SW
025200     END-IF.
025300 0151-EXIT.
025400     EXIT.
025500
025600 0160-FIND-SETTLEMENT.
025700     MOVE 'N' TO WS-SET-FOUND-SW.
025800     PERFORM 0161-CHECK-ONE-SETTLEMENT THRU 0161-EXIT
025900         VARYING WS-SET-IX FROM 1 BY 1
026000         UNTIL WS-SET-IX > WS-SET-TBL-COUNT
026100            OR WS-SET-FOUND-SW = 'Y'.
026200 0160-EXIT.
026300     EXIT.
026400
026500 0161-CHECK-ONE-SETTLEMENT.
026600     IF WS-SET-TBL-ID(WS-SET-IX) = WS-LOOKUP-SET-ID
026700         MOVE 'Y' TO WS-SET-FOUND-SW
026800         MOVE WS-SET-IX TO WS-SAVE-SET-IX
026900     END-IF.
027000 0161-EXIT.
027100     EXIT.
027200
027300 0200-EDIT-TRANSACTION.
027400     ADD 1 TO WS-TRAN-COUNT.
027500     MOVE SPACES TO WS-REJECT-REASON.
027600     MOVE 'N' TO WS-TRAN-REJECT-SW.
027700     EVALUATE TRUE
027800         WHEN GES-STX-IS-CREATE
027900             PERFORM 0210-EDIT-CREATE THRU 0210-EXIT
028000         WHEN GES-STX-IS-MARK-PAID
028100             PERFORM 0220-EDIT-MARK-PAID THRU 0220-EXIT
028200         WHEN GES-STX-IS-CONFIRM
028300             PERFORM 0230-EDIT-CONFIRM THRU 0230-EXIT
028400         WHEN OTHER
028500             MOVE 'UNKNOWN TRANSACTION TYPE' TO
028600                 WS-REJECT-REASON
028700             MOVE 'Y' TO WS-TRAN-REJECT-SW
028800     END-EVALUATE.
028900     IF WS-TRAN-REJECTED
029000         PERFORM 0900-REJECT-TRANSACTION THRU 0900-EXIT
029100     ELSE
029200         PERFORM 0300-APPLY-TRANSACTION THRU 0300-EXIT
029300     END-IF.
029400     READ SET-TRAN AT END SET WS-TRAN-EOF TO TRUE.
029500 0200-EXIT.
029600     EXIT.
029700
029800 0210-EDIT-CREATE.
029900     MOVE GES-STX-CRE-GROUP-ID TO WS-LOOKUP-GROUP-ID.
030000     PERFORM 0140-FIND-GROUP THRU 0140-EXIT.
030100     IF WS-GRP-FOUND-SW NOT = 'Y'
030200         MOVE 'GROUP DOES NOT EXIST' TO WS-REJECT-REASON
030300         MOVE 'Y' TO WS-TRAN-REJECT-SW
030400     ELSE
030500         MOVE GES-STX-CRE-PAYER-ID TO WS-LOOKUP-USER-ID
030600         PERFORM 0150-FIND-MEMBER THRU 0150-EXIT
030700         IF WS-MBR-FOUND-SW NOT = 'Y'
030800             MOVE 'PAYER IS NOT A MEMBER OF THE GROUP' TO
030900                 WS-REJECT-REASON
031000             MOVE 'Y' TO WS-TRAN-REJECT-SW
031100         ELSE
031200             MOVE GES-STX-CRE-PAYEE-ID TO WS-LOOKUP-USER-ID
031300             PERFORM 0150-FIND-MEMBER THRU 0150-EXIT
031400             IF WS-MBR-FOUND-SW NOT = 'Y'
031500                 MOVE 'PAYEE IS NOT A MEMBER OF THE GROUP'
031600                     TO WS-REJECT-REASON
031700                 MOVE 'Y' TO WS-TRAN-REJECT-SW
031800             END-IF
031900         END-IF
032000     END-IF.
032100 0210-EXIT.
032200     EXIT.
032300
032400 0220-EDIT-MARK-PAID.
032500     MOVE GES-STX-COM-SET-ID TO WS-LOOKUP-SET-ID.
032600     PERFORM 0160-FIND-SETTLEMENT THRU 0160-EXIT.
032700     IF WS-SET-FOUND-SW NOT = 'Y'
032800         MOVE 'SETTLEMENT DOES NOT EXIST' TO
032900             WS-REJECT-REASON
033000         MOVE 'Y' TO WS-TRAN-REJECT-SW
033100     ELSE
033200         IF GES-STX-COM-ACT-USER NOT =
033300                 WS-SET-TBL-PAYER(WS-SAVE-SET-IX)
033400             MOVE 'ONLY THE PAYER CAN MARK A SETTLEMENT AS PAID'
033500                 TO WS-REJECT-REASON
033600             MOVE 'Y' TO WS-TRAN-REJECT-SW
033700         ELSE
033800             IF WS-SET-TBL-STATUS(WS-SAVE-SET-IX) NOT =
033900                     'PENDING     '
034000                 MOVE 'SETTLEMENT MUST BE PENDING' TO
034100                     WS-REJECT-REASON
034200                 MOVE 'Y' TO WS-TRAN-REJECT-SW
034300             END-IF
034400         END-IF
034500     END-IF.
034600 0220-EXIT.
034700     EXIT.
034800
034900 0230-EDIT-CONFIRM.
035000     MOVE GES-STX-COM-SET-ID TO WS-LOOKUP-SET-ID.
035100     PERFORM 0160-FIND-SETTLEMENT THRU 0160-EXIT.
035200     IF WS-SET-FOUND-SW NOT = 'Y'
035300         MOVE 'SETTLEMENT DOES NOT EXIST' TO
035400             WS-REJECT-REASON
035500         MOVE 'Y' TO WS-TRAN-REJECT-SW
035600     ELSE
035700         IF GES-STX-COM-ACT-USER NOT =
035800                 WS-SET-TBL-PAYEE(WS-SAVE-SET-IX)
035900             MOVE 'ONLY THE PAYEE CAN CONFIRM A SETTLEMENT'
036000                 TO WS-REJECT-REASON
036100             MOVE 'Y' TO WS-TRAN-REJECT-SW
036200         ELSE
036300             IF WS-SET-TBL-STATUS(WS-SAVE-SET-IX) NOT =
036400                     'MARKED_PAID '
036500                 MOVE 'SETTLEMENT MUST BE MARKED_PAID' TO
036600                     WS-REJECT-REASON
036700                 MOVE 'Y' TO WS-TRAN-REJECT-SW
036800             END-IF
036900         END-IF
037000     END-IF.
037100 0230-EXIT.
037200     EXIT.
037300
037400 0300-APPLY-TRANSACTION.
037500     EVALUATE TRUE
037600         WHEN GES-STX-IS-CREATE
037700             PERFORM 0310-APPLY-CREATE THRU 0310-EXIT
037800         WHEN GES-STX-IS-MARK-PAID
037900             MOVE 'MARKED_PAID ' TO
038000                 WS-SET-TBL-STATUS(WS-SAVE-SET-IX)
038100         WHEN GES-STX-IS-CONFIRM
038200             MOVE 'COMPLETED   ' TO
038300                 WS-SET-TBL-STATUS(WS-SAVE-SET-IX)
038400     END-EVALUATE.
038500     ADD 1 TO WS-ACCEPT-COUNT.
038600 0300-EXIT.
038700     EXIT.
038800
038900 0310-APPLY-CREATE.
039000     ADD 1 TO WS-SET-TBL-COUNT.
039100     SET WS-SET-IX TO WS-SET-TBL-COUNT.
039200     MOVE WS-NEXT-SET-ID TO WS-SET-TBL-ID(WS-SET-IX).
039300     ADD 1 TO WS-NEXT-SET-ID.
039400     MOVE GES-STX-CRE-GROUP-ID TO
039500         WS-SET-TBL-GROUP-ID(WS-SET-IX).
039600     MOVE GES-STX-CRE-PAYER-ID TO
039700         WS-SET-TBL-PAYER(WS-SET-IX).
039800     MOVE GES-STX-CRE-PAYEE-ID TO
039900         WS-SET-TBL-PAYEE(WS-SET-IX).
040000     MOVE GES-STX-CRE-AMOUNT TO
040100         WS-SET-TBL-AMOUNT(WS-SET-IX).
040200     MOVE 'PENDING     ' TO WS-SET-TBL-STATUS(WS-SET-IX).
040300 0310-EXIT.
040400     EXIT.
040500
040600 0800-REWRITE-MASTER.
040700     PERFORM 0801-WRITE-ONE-SETTLEMENT THRU 0801-EXIT
040800         VARYING WS-SET-IX FROM 1 BY 1
040900         UNTIL WS-SET-IX > WS-SET-TBL-COUNT.
041000 0800-EXIT.
041100     EXIT.
041200
041300 0801-WRITE-ONE-SETTLEMENT.
041400     MOVE WS-SET-TBL-ID(WS-SET-IX) TO GES-NEW-SET-ID.
041500     MOVE WS-SET-TBL-GROUP-ID(WS-SET-IX) TO
041600         GES-NEW-SET-GROUP-ID.
041700     MOVE WS-SET-TBL-PAYER(WS-SET-IX) TO
041800         GES-NEW-SET-PAYER-ID.
041900     MOVE WS-SET-TBL-PAYEE(WS-SET-IX) TO
042000         GES-NEW-SET-PAYEE-ID.
042100     MOVE WS-SET-TBL-AMOUNT(WS-SET-IX) TO GES-NEW-SET-AMOUNT.
042200     MOVE WS-SET-TBL-STATUS(WS-SET-IX) TO GES-NEW-SET-STATUS.
042300     WRITE GES-NEW-SETTLE-RECORD.
042400 0801-EXIT.
042500     EXIT.
042600
042700 0900-REJECT-TRANSACTION.
042800     ADD 1 TO WS-REJECT-COUNT.
042900     DISPLAY 'GES-0006 SETTLEMENT TRAN REJECTED - TYPE '
043000             GES-STX-TYPE ' REASON: ' WS-REJECT-REASON.
043100 0900-EXIT.
043200     EXIT.
043300
043400 0990-TERMINATE.
043500     CLOSE GRP-FILE MBR-FILE SET-OLD SET-TRAN SET-NEW.
043600     DISPLAY 'GES-0006 SETTLEMENT RUN TOTALS - READ '
043700             WS-TRAN-COUNT ' ACCEPTED ' WS-ACCEPT-COUNT
043800             ' REJECTED ' WS-REJECT-COUNT.
043900 0990-EXIT.
044000     EXIT.
