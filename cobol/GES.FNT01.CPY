000100*****************************************************************
000200*GES-FNT01  -  FRIENDSHIP TRANSACTION RECORD.
000300*ONE AREA, TWO REDEFINES - THE REQUESTER/ADDRESSEE PAIR USED BY
000400*REQUEST, THE FRIENDSHIP-ID/ACTING-USER PAIR COMMON TO ACCEPT AND
000500*REJECT, AND THE TWO-USER PAIR USED BY REMOVE, PLUS A RAW-TEXT
000600*VIEW USED WHEN THE WHOLE INPUT LINE IS ECHOED TO A REJECT
000700*MESSAGE.  READ BY GES.FRN02.CBL.  NOT A MASTER FILE - NO KEY,
000800*NO SORT ORDER REQUIRED.
000900*  06/14/85  RLH  ORIGINAL LAYOUT.
001000*****************************************************************
001100 01  GES-FRIEND-TRAN-RECORD.
001200     05  GES-FNT-TYPE              PIC X(01).
001300         88  GES-FNT-IS-REQUEST        VALUE 'R'.
001400         88  GES-FNT-IS-ACCEPT         VALUE 'A'.
001500         88  GES-FNT-IS-REJECT         VALUE 'J'.
001600         88  GES-FNT-IS-REMOVE         VALUE 'D'.
001700     05  GES-FNT-BODY-AREA.
001800         10  GES-FNT-REQ-REQUESTER-ID  PIC 9(09).
001900         10  GES-FNT-REQ-ADDRESSEE-ID  PIC 9(09).
002000         10  FILLER                    PIC X(12).
002100     05  GES-FNT-DECISION-AREA REDEFINES GES-FNT-BODY-AREA.
002200         10  GES-FNT-DEC-FRN-ID        PIC 9(09).
002300         10  GES-FNT-DEC-ACT-USER      PIC 9(09).
002400         10  FILLER                    PIC X(12).
002500     05  GES-FNT-REMOVE-AREA REDEFINES GES-FNT-BODY-AREA.
002600         10  GES-FNT-RMV-USER-A-ID     PIC 9(09).
002700         10  GES-FNT-RMV-USER-B-ID     PIC 9(09).
002800         10  FILLER                    PIC X(12).
002900     05  GES-FNT-RAW-AREA REDEFINES GES-FNT-BODY-AREA
003000                           PIC X(30).
