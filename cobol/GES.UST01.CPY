000100*****************************************************************
000200*GES-UST01  -  USER TRANSACTION RECORD.
000300*ONE AREA, TWO REDEFINES - THE UPDATE BODY (USER-ID PLUS THE TWO
000400*NAME FIELDS) AND THE SHORT DELETE KEY (USER-ID ALONE), PLUS A
000500*RAW-TEXT VIEW USED WHEN THE WHOLE INPUT LINE IS ECHOED TO A
000600*REJECT MESSAGE.  READ BY GES.USR02.CBL.  NOT A MASTER FILE - NO
000700*KEY, NO SORT ORDER REQUIRED.
000800*  06/14/85  RLH  ORIGINAL LAYOUT.
000900*****************************************************************
001000 01  GES-USER-TRAN-RECORD.
001100     05  GES-UST-TYPE              PIC X(01).
001200         88  GES-UST-IS-CREATE         VALUE 'C'.
001300         88  GES-UST-IS-UPDATE         VALUE 'U'.
001400         88  GES-UST-IS-DELETE         VALUE 'D'.
001500     05  GES-UST-BODY-AREA.
001600         10  GES-UST-CRE-USERNAME      PIC X(20).
001700         10  GES-UST-CRE-EMAIL         PIC X(40).
001800         10  GES-UST-CRE-FIRST-NAME    PIC X(20).
001900         10  GES-UST-CRE-LAST-NAME     PIC X(20).
002000     05  GES-UST-UPDATE-AREA REDEFINES GES-UST-BODY-AREA.
002100         10  GES-UST-UPD-USER-ID       PIC 9(09).
002200         10  GES-UST-UPD-FIRST-NAME    PIC X(20).
002300         10  GES-UST-UPD-LAST-NAME     PIC X(20).
002400         10  FILLER                    PIC X(51).
002500     05  GES-UST-DELETE-AREA REDEFINES GES-UST-BODY-AREA.
002600         10  GES-UST-DEL-USER-ID       PIC 9(09).
002700         10  FILLER                    PIC X(91).
002800     05  GES-UST-RAW-AREA REDEFINES GES-UST-BODY-AREA
002900                           PIC X(100).
