000100*****************************************************************
000200*GES-BWK01  -  IN-STORAGE WORKING TABLES.
000300*USER, GROUP AND CATEGORY MASTERS ARE SMALL ENOUGH TO HOLD IN
000400*STORAGE FOR THE DURATION OF A RUN; THIS BOOK SUPPLIES THE OCCURS
000500*TABLES USED TO SEARCH THEM BY KEY, THE PER-GROUP MEMBER TABLE, AN
000600*THE MEMBER-BALANCE ACCUMULATOR TABLE BUILT BY THE BALANCE ENGINE.
000700*  11/03/89  RLH  ORIGINAL LAYOUT, PULLED OUT OF GES.BAL01.CBL
000800*                 WHEN GES.EXP02.CBL ALSO NEEDED THE USER TABLE
000900*                 (GES-0057).
001000*  02/09/93  TKM  RAISED GES-USR-MAX-ENTRIES 1000 TO 2000 (GES-011
001100*****************************************************************
001200 01  GES-USR-TABLE.
001300     05  GES-USR-COUNT             PIC S9(4) COMP VALUE ZERO.
001400     05  GES-USR-ENTRY OCCURS 0 TO 2000 TIMES
001500                        DEPENDING ON GES-USR-COUNT
001600                        ASCENDING KEY IS GES-USR-TBL-ID
001700                        INDEXED BY GES-USR-IX.
001800         10  GES-USR-TBL-ID        PIC 9(09).
001900         10  GES-USR-TBL-ACTIVE    PIC X(01).
002000
002100 01  GES-GRP-TABLE.
002200     05  GES-GRP-COUNT             PIC S9(4) COMP VALUE ZERO.
002300     05  GES-GRP-ENTRY OCCURS 0 TO 1000 TIMES
002400                        DEPENDING ON GES-GRP-COUNT
002500                        ASCENDING KEY IS GES-GRP-TBL-ID
002600                        INDEXED BY GES-GRP-IX.
002700         10  GES-GRP-TBL-ID        PIC 9(09).
002800         10  GES-GRP-TBL-NAME      PIC X(30).
002900         10  GES-GRP-TBL-ACTIVE    PIC X(01).
003000
003100 01  GES-CAT-TABLE.
003200     05  GES-CAT-COUNT             PIC S9(4) COMP VALUE ZERO.
003300     05  GES-CAT-ENTRY OCCURS 0 TO 500 TIMES
003400                        DEPENDING ON GES-CAT-COUNT
003500                        ASCENDING KEY IS GES-CAT-TBL-ID
003600                        INDEXED BY GES-CAT-IX.
003700         10  GES-CAT-TBL-ID        PIC 9(09).
003800
003900 01  GES-MBR-TABLE.
004000     05  GES-MBR-COUNT             PIC S9(4) COMP VALUE ZERO.
004100     05  GES-MBR-ENTRY OCCURS 0 TO 500 TIMES
004200                        DEPENDING ON GES-MBR-COUNT
004300                        INDEXED BY GES-MBR-IX.
004400         10  GES-MBR-TBL-USER-ID   PIC 9(09).
004500         10  GES-MBR-TBL-ROLE      PIC X(06).
004600
004700 01  GES-BAL-TABLE.
004800     05  GES-BAL-COUNT             PIC S9(4) COMP VALUE ZERO.
004900     05  GES-BAL-ENTRY OCCURS 0 TO 500 TIMES
005000                        DEPENDING ON GES-BAL-COUNT
005100                        INDEXED BY GES-BAL-IX.
005200         10  GES-BAL-TBL-USER-ID   PIC 9(09).
005300         10  GES-BAL-TBL-AMOUNT    PIC S9(15)V99.
