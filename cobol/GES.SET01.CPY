000100*****************************************************************
000200*GES-SET01  -  SETTLEMENT (REPAYMENT) RECORD.
000300*ONE ENTRY PER SETTLEMENT BETWEEN TWO MEMBERS OF A GROUP.  KEYED
000400*ON GES-SET-ID.  SORTED ASCENDING GROUP-ID.  DRIVES THE
000500*PENDING/MARKED-PAID/COMPLETED LIFECYCLE IN GES.SET02.CBL AND FEED
000600*THE BALANCE ENGINE (GES.BAL01.CBL, COMPLETED SETTLEMENTS ONLY).
000700*  06/14/85  RLH  ORIGINAL LAYOUT.
000800*  08/22/91  RLH  STATUS WIDENED FROM 8 TO 12 FOR MARKED_PAID
000900*                 (GES-0089).
001000*NOTE - SIX FIELDS FILL THE 65-BYTE RECORD EXACTLY - NO FILLER PAD
001100*****************************************************************
001200 01  GES-SETTLE-RECORD.
001300     05  GES-SET-ID                PIC 9(09).
001400     05  GES-SET-GROUP-ID          PIC 9(09).
001500     05  GES-SET-PAYER-ID          PIC 9(09).
001600     05  GES-SET-PAYEE-ID          PIC 9(09).
001700     05  GES-SET-AMOUNT            PIC S9(15)V99.
001800     05  GES-SET-STATUS            PIC X(12).
001900         88  GES-SET-IS-PENDING        VALUE 'PENDING     '.
002000         88  GES-SET-IS-MARKED-PAID    VALUE 'MARKED_PAID '.
002100         88  GES-SET-IS-COMPLETED      VALUE 'COMPLETED   '.
