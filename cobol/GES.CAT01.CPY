000100*****************************************************************
000200*GES-CAT01  -  EXPENSE CATEGORY MASTER RECORD.
000300*READ-ONLY REFERENCE FILE MAINTAINED OUTSIDE THIS SUBSYSTEM.  USED
000400*BY GES.CAT02.CBL (LISTING) AND GES.EXP02.CBL (CATEGORY-ID CHECK).
000500*  06/14/85  RLH  ORIGINAL LAYOUT.
000600*NOTE - THREE FIELDS FILL THE 30-BYTE RECORD EXACTLY - NO FILLER.
000700*****************************************************************
000800 01  GES-CATEGORY-RECORD.
000900     05  GES-CAT-ID                PIC 9(09).
001000     05  GES-CAT-NAME              PIC X(20).
001100     05  GES-CAT-DEFAULT-FLAG      PIC X(01).
001200         88  GES-CAT-IS-DEFAULT        VALUE 'Y'.
001300         88  GES-CAT-NOT-DEFAULT       VALUE 'N'.
