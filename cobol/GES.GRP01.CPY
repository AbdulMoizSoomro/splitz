000100*****************************************************************
000200*GES-GRP01  -  EXPENSE GROUP MASTER RECORD.
000300*ONE ENTRY PER TRIP/HOUSEHOLD POOL.  KEYED ON GES-GROUP-ID.
000400*USED BY GES.GRP02.CBL (MAINTENANCE) AND GES.BAL01.CBL, GES.SET02.
000500*GES.EXP02.CBL FOR GROUP-EXISTS LOOKUPS.
000600*  06/14/85  RLH  ORIGINAL LAYOUT.
000700*  02/09/93  TKM  ADDED GES-ACTIVE-FLAG FOR SOFT DELETE (GES-0114)
000800*****************************************************************
000900 01  GES-GROUP-RECORD.
001000     05  GES-GROUP-ID              PIC 9(09).
001100     05  GES-GROUP-NAME            PIC X(30).
001200     05  GES-DESCRIPTION           PIC X(40).
001300     05  GES-CREATED-BY            PIC 9(09).
001400     05  GES-ACTIVE-FLAG           PIC X(01).
001500         88  GES-GROUP-IS-ACTIVE       VALUE 'Y'.
001600         88  GES-GROUP-IS-DELETED      VALUE 'N'.
001700     05  FILLER                    PIC X(01).
